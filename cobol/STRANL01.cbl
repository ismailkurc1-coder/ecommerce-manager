000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID.             STRANL01.
000300       AUTHOR.                 J T MALLORY.
000400       INSTALLATION.           LINDQUIST DATA PROCESSING CTR.
000500       DATE-WRITTEN.           03/14/87.
000600       DATE-COMPILED.
000700       SECURITY.               COMPANY CONFIDENTIAL - INTERNAL USE.
000800*****************************************************************
000900*  STRANL01 -- MULTI-CHANNEL ORDER ANALYSIS SYSTEM              *
001000*  STORE LOAD - ETSY FEED                                       *
001100*                                                                *
001200*  READS THE ETSY SOLD-ORDERS EXPORT AND THE ETSY LISTINGS      *
001300*  EXPORT AND BUILDS THE COMMON ORDER-WORK AND PRODUCT-WORK      *
001400*  FILES SHARED BY THE REST OF THE ANALYSIS RUN.  THIS STEP     *
001500*  MUST RUN BEFORE STRANL02 (ORDER-WORK/PRODUCT-WORK ARE        *
001600*  OPENED OUTPUT HERE AND EXTENDED THERE).                      *
001700*****************************************************************
001800*  CHANGE LOG
001900*    03/14/87 JTM  ORIGINAL - MAIL/PHONE ORDER LOAD, REQ 87-004
002000*    09/02/87 JTM  ADDED PRODUCT MASTER BUILD FOR CATALOG ITEMS
002100*    06/19/89 RTB  ADDED REGIONAL TAX FIELD, REQ 89-221
002200*    02/11/91 RTB  EXPANDED BUYER NAME TO 30 CHARS, REQ 91-055
002300*    08/30/94 MWS  ADDED DISCOUNT AND SHIPPING CARRY-FORWARD
002400*    01/05/98 DAH  Y2K REMEDIATION - 4 DIGIT YEAR THROUGHOUT
002500*    11/22/98 DAH  Y2K REMEDIATION - RETEST OF DATE ROUTINES
002600*    07/14/03 CLR  REPLACED PROPRIETARY FEED WITH WEB STOREFRONT
002700*                  EXPORT LAYOUT PER REQ 03-118
002800*    05/02/09 CLR  ADDED CURRENCY CODE AND MULTI-LINE ORDER
002900*                  GROUPING FOR THE NEW STOREFRONT CART
003000*    10/17/15 KNP  RENAMED PRODUCT MASTER LAYOUT TO SUPPORT
003100*                  MARKETPLACE LISTING EXPORT, REQ 15-390
003200*    04/08/21 SQV  REWORKED FOR ETSY SOLD-ORDERS AND LISTINGS
003300*                  EXPORT FORMAT PER MERCHANDISING REQ 21-118.
003400*                  RETIRED THE OLD STOREFRONT CART LAYOUT.
003500*    04/22/21 SQV  ADDED MONEY SYMBOL / THOUSANDS STRIP LOGIC
003600*    05/06/21 SQV  ADDED FOUR-FORMAT SALE DATE PARSE
003700*    05/19/21 SQV  ADDED STATUS TEXT MAP AND EXCEPTION LOG FOR
003800*                  BLANK ORDER ID LINES, REQ 21-142
003900*    06/02/21 SQV  TAGS SPLIT ON COMMA, BLANKS DROPPED
004000*    09/09/21 PXD  STATE-TO-STATUS MAP DEFAULT TO ACTIVE, REQ
004100*                  21-266
004200*****************************************************************
004300
004400       ENVIRONMENT DIVISION.
004500       CONFIGURATION SECTION.
004600       SOURCE-COMPUTER.        IBM-370.
004700       OBJECT-COMPUTER.        IBM-370.
004800       SPECIAL-NAMES.
004900           C01 IS TOP-OF-FORM
005000           CLASS NUM-CLASS IS '0' THRU '9'
005100           UPSI-0 IS EXCEPT-RPT-SW.
005200
005300       INPUT-OUTPUT SECTION.
005400       FILE-CONTROL.
005500           SELECT ETSY-ORD-IN ASSIGN TO ETSYORD
005600               ORGANIZATION IS LINE SEQUENTIAL.
005700           SELECT ETSY-LST-IN ASSIGN TO ETSYLST
005800               ORGANIZATION IS LINE SEQUENTIAL.
005900           SELECT ORDER-WORK ASSIGN TO ORDWORK
006000               ORGANIZATION IS LINE SEQUENTIAL.
006100           SELECT PRODUCT-WORK ASSIGN TO PRDWORK
006200               ORGANIZATION IS LINE SEQUENTIAL.
006300           SELECT EXCEPT-RPT ASSIGN TO EXCPRT
006400               ORGANIZATION IS RECORD SEQUENTIAL.
006500
006600       DATA DIVISION.
006700       FILE SECTION.
006800
006900       FD  ETSY-ORD-IN
007000           LABEL RECORD IS STANDARD
007100           RECORD CONTAINS 232 CHARACTERS
007200           DATA RECORD IS ETO-REC.
007300       01  ETO-REC.
007400           05  ETO-SALE-DATE       PIC X(15).
007500           05  ETO-ORDER-ID        PIC X(20).
007600           05  ETO-FULL-NAME       PIC X(30).
007700           05  ETO-ITEM-NAME       PIC X(50).
007800           05  ETO-QUANTITY        PIC X(5).
007900           05  ETO-PRICE           PIC X(12).
008000           05  ETO-DISCOUNT-AMT    PIC X(12).
008100           05  ETO-ORDER-SHIP      PIC X(12).
008200           05  ETO-ORDER-TAX       PIC X(12).
008300           05  ETO-ITEM-TOTAL      PIC X(12).
008400           05  ETO-CURRENCY        PIC X(3).
008500           05  ETO-LISTING-ID      PIC X(12).
008600           05  ETO-SHIP-COUNTRY    PIC X(2).
008700           05  ETO-ORDER-TYPE      PIC X(10).
008800           05  ETO-TRACKING-NO     PIC X(20).
008900           05  FILLER              PIC X(7).
009000
009100       FD  ETSY-LST-IN
009200           LABEL RECORD IS STANDARD
009300           RECORD CONTAINS 1462 CHARACTERS
009400           DATA RECORD IS ETL-REC.
009500       01  ETL-REC.
009600           05  ETL-TITLE           PIC X(140).
009700           05  ETL-DESCRIPTION     PIC X(998).
009800           05  ETL-PRICE           PIC X(10).
009900           05  ETL-CURRENCY        PIC X(3).
010000           05  ETL-QUANTITY        PIC X(5).
010100           05  ETL-TAGS-TEXT       PIC X(260).
010200           05  ETL-LISTING-ID      PIC X(12).
010300           05  ETL-STATE           PIC X(10).
010400           05  ETL-VIEWS           PIC X(7).
010500           05  ETL-NUM-FAVORERS    PIC X(7).
010600           05  FILLER              PIC X(10).
010700
010800       FD  ORDER-WORK
010900           LABEL RECORD IS OMITTED
011000           RECORD CONTAINS 213 CHARACTERS
011100           DATA RECORD IS WK-ORDER-REC.
011200       01  WK-ORDER-REC.
011300           05  WK-ORD-ORDER-ID     PIC X(20).
011400           05  WK-ORD-PLATFORM     PIC X(6).
011500           05  WK-ORD-DATE         PIC 9(8).
011600           05  WK-ORD-TIME         PIC 9(4).
011700           05  WK-ORD-STATUS       PIC X(10).
011800               88  VAL-ORD-STATUS      VALUE 'PENDING' 'PAID'
011900                                   'SHIPPED' 'DELIVERED' 'CANCELLED'
012000                                   'REFUNDED'.
012100           05  WK-ORD-PRODUCT-ID   PIC X(12).
012200           05  WK-ORD-PROD-TITLE   PIC X(50).
012300           05  WK-ORD-QUANTITY     PIC 9(5).
012400           05  WK-ORD-UNIT-PRICE   PIC S9(7)V99.
012500           05  WK-ORD-ITEM-TOTAL   PIC S9(7)V99.
012600           05  WK-ORD-BUYER-NAME   PIC X(30).
012700           05  WK-ORD-BUYER-CTRY   PIC X(2).
012800           05  WK-ORD-CURRENCY     PIC X(3).
012900           05  WK-ORD-SHIPPING     PIC S9(5)V99.
013000           05  WK-ORD-TAX          PIC S9(5)V99.
013100           05  WK-ORD-DISCOUNT     PIC S9(5)V99.
013200           05  WK-ORD-PLAT-FEE     PIC S9(5)V99.
013300           05  WK-ORD-PAY-FEE      PIC S9(5)V99.
013400           05  FILLER              PIC X(10).
013500
013600       FD  PRODUCT-WORK
013700           LABEL RECORD IS OMITTED
013800           RECORD CONTAINS 491 CHARACTERS
013900           DATA RECORD IS WK-PRODUCT-REC.
014000       01  WK-PRODUCT-REC.
014100           05  WK-PRD-PRODUCT-ID   PIC X(12).
014200           05  WK-PRD-PLATFORM     PIC X(6).
014300               88  VAL-PRD-PLATFORM    VALUE 'ETSY' 'AMAZON'.
014400           05  WK-PRD-TITLE        PIC X(140).
014500           05  WK-PRD-PRICE        PIC S9(5)V99.
014600           05  WK-PRD-CURRENCY     PIC X(3).
014700           05  WK-PRD-DESC-LEN     PIC 9(5).
014800           05  WK-PRD-DESC-BRKS    PIC X(1).
014900           05  WK-PRD-TAG-COUNT    PIC 9(2).
015000           05  WK-PRD-TAGS OCCURS 13 TIMES
015100                                   PIC X(20).
015200           05  WK-PRD-STATUS       PIC X(10).
015300               88  VAL-PRD-STATUS      VALUE 'ACTIVE' 'INACTIVE'
015400                                   'DRAFT' 'SOLD_OUT'.
015500           05  WK-PRD-QUANTITY     PIC 9(5).
015600           05  WK-PRD-VIEWS        PIC 9(7).
015700           05  WK-PRD-FAVORITES    PIC 9(7).
015800           05  WK-PRD-TOTAL-SOLD   PIC 9(7).
015900           05  WK-PRD-TOTAL-REV    PIC S9(7)V99.
016000           05  FILLER              PIC X(10).
016100
016200       FD  EXCEPT-RPT
016300           LABEL RECORD IS OMITTED
016400           RECORD CONTAINS 132 CHARACTERS
016500           LINAGE IS 60 WITH FOOTING AT 55
016600           DATA RECORD IS EXLINE.
016700       01  EXLINE                  PIC X(132).
016800
016900       WORKING-STORAGE SECTION.
017000       01  WORK-AREA.
017100           05  C-PCTR              PIC 99      VALUE ZERO COMP.
017200           05  MORE-ORDERS         PIC XXX     VALUE 'YES'.
017300           05  MORE-LISTINGS       PIC XXX     VALUE 'YES'.
017400           05  WS-NEW-ORDER-SW     PIC X(3)    VALUE 'YES'.
017500           05  WS-EXCEPT-CTR       PIC 9(5)    VALUE ZERO COMP.
017600           05  WS-ORD-LOAD-CTR     PIC 9(7)    VALUE ZERO COMP.
017700           05  WS-PRD-LOAD-CTR     PIC 9(7)    VALUE ZERO COMP.
017800           05  WS-SUB              PIC 9(2)    VALUE ZERO COMP.
017900           05  WS-TAG-SUB          PIC 9(2)    VALUE ZERO COMP.
018000           05  WS-SCAN-PTR         PIC 9(3)    VALUE ZERO COMP.
018100           05  WS-DESC-PTR         PIC 9(4)    VALUE ZERO COMP.
018200           05  WS-TAG-COUNT-WK     PIC 9(2)    VALUE ZERO COMP.
018300           05  WS-DESC-FOUND-SW    PIC X(3)    VALUE 'NO '.
018400
018500       01  HOLD-ORDER-AREA.
018600           05  HOLD-ORDER-ID       PIC X(20)   VALUE SPACES.
018700           05  HOLD-DATE           PIC 9(8)    VALUE ZERO.
018800           05  HOLD-TIME           PIC 9(4)    VALUE ZERO.
018900           05  HOLD-STATUS         PIC X(10)   VALUE SPACES.
019000           05  HOLD-BUYER-NAME     PIC X(30)   VALUE SPACES.
019100           05  HOLD-BUYER-CTRY     PIC X(2)    VALUE SPACES.
019200           05  HOLD-CURRENCY       PIC X(3)    VALUE 'USD'.
019300           05  HOLD-SHIPPING       PIC S9(5)V99 VALUE ZERO.
019400           05  HOLD-TAX            PIC S9(5)V99 VALUE ZERO.
019500           05  HOLD-DISCOUNT       PIC S9(5)V99 VALUE ZERO.
019600
019700* ---- MONEY PARSE WORK AREA ---------------------------------
019800       01  WS-MONEY-AREA.
019900           05  WS-MONEY-TEXT       PIC X(12).
020000           05  WS-MONEY-DIGITS     PIC X(12)   VALUE SPACES.
020100           05  WS-MONEY-DIGIT-CT   PIC 9(2)    VALUE ZERO COMP.
020200           05  WS-MONEY-ONE-CHAR   PIC X.
020300           05  WS-MONEY-RESULT     PIC S9(9)V99 VALUE ZERO.
020400       01  WS-MONEY-NUM-CHECK REDEFINES WS-MONEY-AREA.
020500           05  FILLER              PIC X(12).
020600           05  WS-MONEY-NUMERIC    PIC 9(10)V99.
020700           05  FILLER              PIC X(5).
020800
020900* ---- DATE PARSE WORK AREA -----------------------------------
021000       01  WS-DATE-AREA.
021100           05  WS-DATE-TEXT        PIC X(15).
021200           05  WS-DATE-RESULT      PIC 9(8)    VALUE ZERO.
021300           05  WS-DATE-YY          PIC 9(4)    VALUE ZERO.
021400           05  WS-DATE-MM          PIC 9(2)    VALUE ZERO.
021500           05  WS-DATE-DD          PIC 9(2)    VALUE ZERO.
021600       01  WS-DATE-SPLIT REDEFINES WS-DATE-AREA.
021700           05  WS-DATE-TEXT-ALT    PIC X(15).
021800           05  WS-DATE-PARTS.
021900               10  WS-DATE-YY-ALT  PIC 9(4).
022000               10  WS-DATE-MM-ALT  PIC 9(2).
022100               10  WS-DATE-DD-ALT  PIC 9(2).
022200
022300* ---- TEXT-MONTH DATE WORK AREA, "MON DD, YYYY" AND "DD MON -
022400* ---- YYYY" FORMS (ETSY EXPORT SOMETIMES SPELLS THE MONTH) --
022500       01  WS-DATE-TOKEN-AREA.
022600           05  WS-DATE-TOK1        PIC X(6)    VALUE SPACES.
022700           05  WS-DATE-TOK2        PIC X(6)    VALUE SPACES.
022800           05  WS-DATE-TOK3        PIC X(6)    VALUE SPACES.
022900           05  WS-MONTH-NUM        PIC 9(2)    VALUE ZERO.
023000           05  WS-MON-SUB          PIC 9(2)    VALUE ZERO COMP.
023100
023200* ---- MONTH ABBREVIATION TABLE, SAME SHAPE AS THE STATUS  --
023300* ---- AND STATE MAPS ABOVE -----------------------------------
023400       01  MONTH-NAME-ARRAY.
023500           05  FILLER              PIC X(5)    VALUE 'JAN01'.
023600           05  FILLER              PIC X(5)    VALUE 'FEB02'.
023700           05  FILLER              PIC X(5)    VALUE 'MAR03'.
023800           05  FILLER              PIC X(5)    VALUE 'APR04'.
023900           05  FILLER              PIC X(5)    VALUE 'MAY05'.
024000           05  FILLER              PIC X(5)    VALUE 'JUN06'.
024100           05  FILLER              PIC X(5)    VALUE 'JUL07'.
024200           05  FILLER              PIC X(5)    VALUE 'AUG08'.
024300           05  FILLER              PIC X(5)    VALUE 'SEP09'.
024400           05  FILLER              PIC X(5)    VALUE 'OCT10'.
024500           05  FILLER              PIC X(5)    VALUE 'NOV11'.
024600           05  FILLER              PIC X(5)    VALUE 'DEC12'.
024700       01  MONTH-NAME-TABLE REDEFINES MONTH-NAME-ARRAY.
024800           05  MONTH-NAME-ROW OCCURS 12 TIMES.
024900               10  MONTH-NAME-KEY  PIC X(3).
025000               10  MONTH-NAME-VAL  PIC 9(2).
025100
025200       01  WS-RUN-DATE.
025300           05  WS-RUN-YY           PIC 9(4).
025400           05  WS-RUN-MM           PIC 9(2).
025500           05  WS-RUN-DD           PIC 9(2).
025600       01  WS-RUN-DATE-NUM REDEFINES WS-RUN-DATE
025700                                   PIC 9(8).
025800
025900* ---- STATUS MAP, HARD-CODED TABLE (SAME SHAPE AS THE OLD   -
026000* ---- AMUSEMENT-PARK PRICE TABLE) -----------------------------
026100       01  ETSY-STATUS-ARRAY.
026200           05  FILLER              PIC X(10)   VALUE 'PAID'.
026300           05  FILLER              PIC X(10)   VALUE 'PAID'.
026400           05  FILLER              PIC X(10)   VALUE 'COMPLETED'.
026500           05  FILLER              PIC X(10)   VALUE 'DELIVERED'.
026600           05  FILLER              PIC X(10)   VALUE 'SHIPPED'.
026700           05  FILLER              PIC X(10)   VALUE 'SHIPPED'.
026800           05  FILLER              PIC X(10)   VALUE 'CANCELLED'.
026900           05  FILLER              PIC X(10)   VALUE 'CANCELLED'.
027000           05  FILLER              PIC X(10)   VALUE 'REFUNDED'.
027100           05  FILLER              PIC X(10)   VALUE 'REFUNDED'.
027200           05  FILLER              PIC X(10)   VALUE 'OPEN'.
027300           05  FILLER              PIC X(10)   VALUE 'PENDING'.
027400       01  ETSY-STATUS-TABLE REDEFINES ETSY-STATUS-ARRAY.
027500           05  ETSY-STATUS-ROW OCCURS 6 TIMES.
027600               10  ETSY-STATUS-KEY PIC X(10).
027700               10  ETSY-STATUS-VAL PIC X(10).
027800
027900* ---- STATE MAP FOR LISTINGS -----------------------------------
028000       01  ETSY-STATE-ARRAY.
028100           05  FILLER              PIC X(10)   VALUE 'ACTIVE'.
028200           05  FILLER              PIC X(10)   VALUE 'INACTIVE'.
028300           05  FILLER              PIC X(10)   VALUE 'DRAFT'.
028400           05  FILLER              PIC X(10)   VALUE 'SOLD_OUT'.
028500       01  ETSY-STATE-TABLE REDEFINES ETSY-STATE-ARRAY.
028600           05  ETSY-STATE-ROW OCCURS 4 TIMES
028700                                   PIC X(10).
028800
028900       01  I-DATE.
029000           05  I-YEAR              PIC 9(4).
029100           05  I-MONTH             PIC 99.
029200           05  I-DAY               PIC 99.
029300
029400       01  COMPANY-TITLE-LINE.
029500           05  FILLER              PIC X(6)    VALUE 'DATE: '.
029600           05  O-MONTH             PIC 99.
029700           05  FILLER              PIC X       VALUE '/'.
029800           05  O-DAY               PIC 99.
029900           05  FILLER              PIC X       VALUE '/'.
030000           05  O-YEAR              PIC 9(4).
030100           05  FILLER              PIC X(30)   VALUE SPACES.
030200           05  FILLER              PIC X(30)   VALUE
030300                   'STORE LOAD - ETSY EXCEPTIONS'.
030400           05  FILLER              PIC X(40)   VALUE SPACES.
030500           05  FILLER              PIC X(6)    VALUE 'PAGE: '.
030600           05  O-PCTR              PIC Z9.
030700
030800       01  COLUMN-HEADING.
030900           05  FILLER              PIC X(8)    VALUE 'STRANL01'.
031000           05  FILLER              PIC X(10)   VALUE SPACES.
031100           05  FILLER              PIC X(13)   VALUE 'SOURCE FILE'.
031200           05  FILLER              PIC X(10)   VALUE SPACES.
031300           05  FILLER              PIC X(30)   VALUE
031400                   'REASON SKIPPED'.
031500
031600       01  EXCEPT-LINE.
031700           05  O-EX-FILE           PIC X(12).
031800           05  FILLER              PIC X(3)    VALUE SPACES.
031900           05  O-EX-REASON         PIC X(60).
032000           05  FILLER              PIC X(57)   VALUE SPACES.
032100
032200       01  EXCEPT-TOTAL-LINE.
032300           05  FILLER              PIC X(20)   VALUE
032400                   'TOTAL EXCEPTIONS: '.
032500           05  O-EX-TOTAL          PIC Z,ZZ9.
032600           05  FILLER              PIC X(106)  VALUE SPACES.
032700
032800* THE NEXT FOUR DATA-NAMES ARE LEVEL 77 ON PURPOSE -- THEY ARE
032900* SCRATCH VALUES FOR WHATEVER LINE IS CURRENTLY BEING READ, NOT
033000* PART OF ANY RECORD LAYOUT, SO THEY DO NOT BELONG UNDER A
033100* 01-LEVEL GROUP.
033200       77  WS-VALID-SW             PIC X(3)    VALUE 'YES'.
033300       77  WS-EXCEPT-REASON        PIC X(60)   VALUE SPACES.
033400       77  WS-STATUS-TEXT-IN       PIC X(10)   VALUE SPACES.
033500       77  WS-STATUS-CODE          PIC X(10)   VALUE SPACES.
033600
033700       PROCEDURE DIVISION.
033800
033900       0000-STRANL01.
034000           PERFORM 1000-INIT.
034100           PERFORM 2000-ETSY-ORDERS-PASS
034200               UNTIL MORE-ORDERS = 'NO'.
034300           PERFORM 3000-ETSY-LISTINGS-PASS
034400               UNTIL MORE-LISTINGS = 'NO'.
034500           PERFORM 4000-CLOSING.
034600           STOP RUN.
034700
034800       1000-INIT.
034900           MOVE FUNCTION CURRENT-DATE TO I-DATE.
035000           MOVE I-MONTH TO O-MONTH.
035100           MOVE I-DAY TO O-DAY.
035200           MOVE I-YEAR TO O-YEAR.
035300
035400           OPEN INPUT ETSY-ORD-IN.
035500           OPEN INPUT ETSY-LST-IN.
035600           OPEN OUTPUT ORDER-WORK.
035700           OPEN OUTPUT PRODUCT-WORK.
035800           OPEN OUTPUT EXCEPT-RPT.
035900
036000           PERFORM 9100-EXCEPT-HEADING.
036100           PERFORM 2900-READ-ETSY-ORDER.
036200
036300       2000-ETSY-ORDERS-PASS.
036400           PERFORM 2100-VALIDATE-ORDER THRU 2100-EXIT.
036500           IF WS-VALID-SW = 'NO'
036600               PERFORM 2800-LOG-EXCEPTION
036700           ELSE
036800               PERFORM 2400-DECIDE-HEADER-LINE
036900               PERFORM 2500-BUILD-ORDER-ROW
037000               ADD 1 TO WS-ORD-LOAD-CTR
037100           END-IF.
037200           PERFORM 2900-READ-ETSY-ORDER.
037300
037400       2100-VALIDATE-ORDER.
037500           MOVE 'YES' TO WS-VALID-SW.
037600           IF ETO-ORDER-ID = SPACES
037700               MOVE 'NO' TO WS-VALID-SW
037800               MOVE 'BLANK ORDER ID' TO WS-EXCEPT-REASON
037900               GO TO 2100-EXIT
038000           END-IF.
038100
038200       2100-EXIT.
038300           EXIT.
038400
038500* WS-NEW-ORDER-SW IS SET FRESH EVERY LINE -- TRUE ONLY WHEN THIS
038600* LINE STARTS A NEW ORDER ID, SO 2500 KNOWS WHETHER TO CARRY THE
038700* ORDER-LEVEL SHIP/TAX/DISCOUNT ONTO THIS LINE OR ZERO THEM.
038800       2400-DECIDE-HEADER-LINE.
038900           IF ETO-ORDER-ID NOT EQUAL TO HOLD-ORDER-ID
039000               MOVE 'YES' TO WS-NEW-ORDER-SW
039100               MOVE ETO-ORDER-ID TO HOLD-ORDER-ID
039200               MOVE ETO-SALE-DATE TO WS-DATE-TEXT
039300               PERFORM 2210-PARSE-DATE
039400               MOVE WS-DATE-RESULT TO HOLD-DATE
039500               MOVE ZERO TO HOLD-TIME
039600               MOVE ETO-ORDER-TYPE TO WS-STATUS-TEXT-IN
039700               PERFORM 2230-MAP-STATUS
039800               MOVE WS-STATUS-CODE TO HOLD-STATUS
039900               MOVE ETO-FULL-NAME TO HOLD-BUYER-NAME
040000               MOVE ETO-SHIP-COUNTRY TO HOLD-BUYER-CTRY
040100               MOVE ETO-CURRENCY TO HOLD-CURRENCY
040200               MOVE ETO-ORDER-SHIP TO WS-MONEY-TEXT
040300               PERFORM 2200-PARSE-MONEY
040400               MOVE WS-MONEY-RESULT TO HOLD-SHIPPING
040500               MOVE ETO-ORDER-TAX TO WS-MONEY-TEXT
040600               PERFORM 2200-PARSE-MONEY
040700               MOVE WS-MONEY-RESULT TO HOLD-TAX
040800               MOVE ETO-DISCOUNT-AMT TO WS-MONEY-TEXT
040900               PERFORM 2200-PARSE-MONEY
041000               MOVE WS-MONEY-RESULT TO HOLD-DISCOUNT
041100           ELSE
041200               MOVE 'NO ' TO WS-NEW-ORDER-SW
041300           END-IF.
041400
041500       2200-PARSE-MONEY.
041600           MOVE ZERO TO WS-MONEY-RESULT.
041700           MOVE SPACES TO WS-MONEY-DIGITS.
041800           MOVE ZERO TO WS-MONEY-DIGIT-CT.
041900           MOVE 1 TO WS-SCAN-PTR.
042000           PERFORM 2205-STRIP-ONE-CHAR
042100               VARYING WS-SCAN-PTR FROM 1 BY 1
042200               UNTIL WS-SCAN-PTR > 12.
042300           IF WS-MONEY-DIGITS IS NOT NUMERIC
042400               MOVE ZERO TO WS-MONEY-RESULT
042500           ELSE
042600               MOVE WS-MONEY-DIGITS TO WS-MONEY-NUMERIC
042700               COMPUTE WS-MONEY-RESULT =
042800                   WS-MONEY-NUMERIC / 100
042900           END-IF.
043000
043100       2205-STRIP-ONE-CHAR.
043200           MOVE WS-MONEY-TEXT(WS-SCAN-PTR:1) TO WS-MONEY-ONE-CHAR.
043300           IF WS-MONEY-ONE-CHAR IS NUMERIC
043400               ADD 1 TO WS-MONEY-DIGIT-CT
043500               MOVE WS-MONEY-ONE-CHAR TO
043600                   WS-MONEY-DIGITS(WS-MONEY-DIGIT-CT:1)
043700           END-IF.
043800           IF WS-MONEY-ONE-CHAR = '.'
043900               CONTINUE
044000           END-IF.
044100
044200* DATE MAY ARRIVE AS YYYY-MM-DD, MM/DD/YYYY, "MON DD, YYYY" OR
044300* "DD MON YYYY" -- TRY EACH SHAPE IN TURN, RUN DATE IF NONE FIT.
044400       2210-PARSE-DATE.
044500           MOVE ZERO TO WS-DATE-RESULT.
044600           IF WS-DATE-TEXT(5:1) = '-'
044700               MOVE WS-DATE-TEXT(1:4) TO WS-DATE-YY
044800               MOVE WS-DATE-TEXT(6:2) TO WS-DATE-MM
044900               MOVE WS-DATE-TEXT(9:2) TO WS-DATE-DD
045000           ELSE
045100               IF WS-DATE-TEXT(3:1) = '/'
045200                   MOVE WS-DATE-TEXT(1:2) TO WS-DATE-MM
045300                   MOVE WS-DATE-TEXT(4:2) TO WS-DATE-DD
045400                   MOVE WS-DATE-TEXT(7:4) TO WS-DATE-YY
045500               ELSE
045600                   PERFORM 2212-PARSE-TEXT-MONTH-DATE
045700               END-IF
045800           END-IF.
045900           COMPUTE WS-DATE-RESULT =
046000               WS-DATE-YY * 10000 + WS-DATE-MM * 100 + WS-DATE-DD.
046100
046200       2212-PARSE-TEXT-MONTH-DATE.
046300           MOVE SPACES TO WS-DATE-TOK1 WS-DATE-TOK2 WS-DATE-TOK3.
046400           UNSTRING WS-DATE-TEXT DELIMITED BY ALL SPACE OR ','
046500               INTO WS-DATE-TOK1 WS-DATE-TOK2 WS-DATE-TOK3.
046600           IF WS-DATE-TOK1(1:1) IS ALPHABETIC
046700               INSPECT WS-DATE-TOK1 CONVERTING
046800                   'abcdefghijklmnopqrstuvwxyz' TO
046900                   'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
047000               PERFORM 2215-LOOKUP-MONTH-NUM
047100               MOVE WS-MONTH-NUM TO WS-DATE-MM
047200               MOVE WS-DATE-TOK2(1:2) TO WS-DATE-DD
047300               MOVE WS-DATE-TOK3(1:4) TO WS-DATE-YY
047400           ELSE
047500               IF WS-DATE-TOK1 IS NUMERIC AND WS-DATE-TOK2(1:1)
047600                   IS ALPHABETIC
047700                   MOVE WS-DATE-TOK1(1:2) TO WS-DATE-DD
047800                   MOVE WS-DATE-TOK2 TO WS-DATE-TOK1
047900                   INSPECT WS-DATE-TOK1 CONVERTING
048000                       'abcdefghijklmnopqrstuvwxyz' TO
048100                       'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
048200                   PERFORM 2215-LOOKUP-MONTH-NUM
048300                   MOVE WS-MONTH-NUM TO WS-DATE-MM
048400                   MOVE WS-DATE-TOK3(1:4) TO WS-DATE-YY
048500               ELSE
048600                   MOVE WS-RUN-YY TO WS-DATE-YY
048700                   MOVE WS-RUN-MM TO WS-DATE-MM
048800                   MOVE WS-RUN-DD TO WS-DATE-DD
048900               END-IF
049000           END-IF.
049100
049200       2215-LOOKUP-MONTH-NUM.
049300           MOVE ZERO TO WS-MONTH-NUM.
049400           PERFORM 2218-CHECK-ONE-MONTH
049500               VARYING WS-MON-SUB FROM 1 BY 1
049600               UNTIL WS-MON-SUB > 12.
049700
049800       2218-CHECK-ONE-MONTH.
049900           IF WS-DATE-TOK1(1:3) = MONTH-NAME-KEY(WS-MON-SUB)
050000               MOVE MONTH-NAME-VAL(WS-MON-SUB) TO WS-MONTH-NUM
050100           END-IF.
050200
050300       2230-MAP-STATUS.
050400           MOVE 'PENDING' TO WS-STATUS-CODE.
050500           PERFORM 2235-MAP-STATUS-SCAN
050600               VARYING WS-SUB FROM 1 BY 1
050700               UNTIL WS-SUB > 6.
050800
050900       2235-MAP-STATUS-SCAN.
051000           IF WS-STATUS-TEXT-IN = ETSY-STATUS-KEY(WS-SUB)
051100               MOVE ETSY-STATUS-VAL(WS-SUB) TO WS-STATUS-CODE
051200           END-IF.
051300
051400       2500-BUILD-ORDER-ROW.
051500           MOVE ETO-ORDER-ID TO WK-ORD-ORDER-ID.
051600           MOVE 'ETSY' TO WK-ORD-PLATFORM.
051700           MOVE HOLD-DATE TO WK-ORD-DATE.
051800           MOVE HOLD-TIME TO WK-ORD-TIME.
051900           MOVE HOLD-STATUS TO WK-ORD-STATUS.
052000* 2230-MAP-STATUS ONLY EVER MOVES ONE OF THE SIX KNOWN CODES,
052100* BUT WE TEST THE 88 ANYWAY -- THE SAME BELT-AND-SUSPENDERS HABIT
052200* THIS SHOP HAS PUT ON EVERY VALIDATED INPUT FIELD FOR YEARS.  IF
052300* AN ETSY EXPORT HEADER EVER SLIPS SOMETHING ELSE PAST THE SCAN
052400* WE FALL BACK TO PENDING RATHER THAN WRITE A GARBLED CODE.
052500           IF NOT VAL-ORD-STATUS
052600               MOVE 'PENDING' TO WK-ORD-STATUS
052700           END-IF.
052800           MOVE ETO-LISTING-ID TO WK-ORD-PRODUCT-ID.
052900           MOVE ETO-ITEM-NAME TO WK-ORD-PROD-TITLE.
053000           MOVE ETO-QUANTITY TO WK-ORD-QUANTITY.
053100           MOVE ETO-PRICE TO WS-MONEY-TEXT.
053200           PERFORM 2200-PARSE-MONEY.
053300           MOVE WS-MONEY-RESULT TO WK-ORD-UNIT-PRICE.
053400           MOVE ETO-ITEM-TOTAL TO WS-MONEY-TEXT.
053500           PERFORM 2200-PARSE-MONEY.
053600           MOVE WS-MONEY-RESULT TO WK-ORD-ITEM-TOTAL.
053700           MOVE HOLD-BUYER-NAME TO WK-ORD-BUYER-NAME.
053800           MOVE HOLD-BUYER-CTRY TO WK-ORD-BUYER-CTRY.
053900           MOVE HOLD-CURRENCY TO WK-ORD-CURRENCY.
054000           IF WS-NEW-ORDER-SW = 'YES'
054100               MOVE HOLD-SHIPPING TO WK-ORD-SHIPPING
054200               MOVE HOLD-TAX TO WK-ORD-TAX
054300               MOVE HOLD-DISCOUNT TO WK-ORD-DISCOUNT
054400           ELSE
054500               MOVE ZERO TO WK-ORD-SHIPPING
054600               MOVE ZERO TO WK-ORD-TAX
054700               MOVE ZERO TO WK-ORD-DISCOUNT
054800           END-IF.
054900           MOVE ZERO TO WK-ORD-PLAT-FEE.
055000           MOVE ZERO TO WK-ORD-PAY-FEE.
055100           MOVE SPACES TO FILLER OF WK-ORDER-REC.
055200           WRITE WK-ORDER-REC.
055300
055400       2800-LOG-EXCEPTION.
055500           MOVE 'ETSY-ORDERS' TO O-EX-FILE.
055600           MOVE WS-EXCEPT-REASON TO O-EX-REASON.
055700           WRITE EXLINE FROM EXCEPT-LINE
055800               AFTER ADVANCING 1 LINE
055900                   AT EOP
056000                       PERFORM 9100-EXCEPT-HEADING.
056100           ADD 1 TO WS-EXCEPT-CTR.
056200
056300       2900-READ-ETSY-ORDER.
056400           READ ETSY-ORD-IN
056500               AT END
056600                   MOVE 'NO' TO MORE-ORDERS.
056700
056800       3000-ETSY-LISTINGS-PASS.
056900           PERFORM 3100-VALIDATE-LISTING THRU 3100-EXIT.
057000           IF WS-VALID-SW = 'NO'
057100               PERFORM 2800-LOG-EXCEPTION
057200           ELSE
057300               PERFORM 3200-SPLIT-TAGS
057400               PERFORM 3300-MAP-STATE
057500               PERFORM 3400-BUILD-PRODUCT-ROW
057600               ADD 1 TO WS-PRD-LOAD-CTR
057700           END-IF.
057800           PERFORM 3900-READ-ETSY-LISTING.
057900           GO TO 3000-EXIT.
058000
058100       3100-VALIDATE-LISTING.
058200           MOVE 'YES' TO WS-VALID-SW.
058300           IF ETL-LISTING-ID = SPACES
058400               MOVE 'NO' TO WS-VALID-SW
058500               MOVE 'BLANK LISTING ID' TO WS-EXCEPT-REASON
058600               GO TO 3100-EXIT
058700           END-IF.
058800
058900       3100-EXIT.
059000           EXIT.
059100
059200       3200-SPLIT-TAGS.
059300           MOVE ZERO TO WK-PRD-TAG-COUNT.
059400           MOVE SPACES TO WK-PRD-TAGS(1).
059500           MOVE 1 TO WS-TAG-SUB.
059600           MOVE 1 TO WS-SCAN-PTR.
059700           UNSTRING ETL-TAGS-TEXT DELIMITED BY ','
059800               INTO WK-PRD-TAGS(1) WK-PRD-TAGS(2) WK-PRD-TAGS(3)
059900                    WK-PRD-TAGS(4) WK-PRD-TAGS(5) WK-PRD-TAGS(6)
060000                    WK-PRD-TAGS(7) WK-PRD-TAGS(8) WK-PRD-TAGS(9)
060100                    WK-PRD-TAGS(10) WK-PRD-TAGS(11) WK-PRD-TAGS(12)
060200                    WK-PRD-TAGS(13).
060300           PERFORM 3205-COUNT-ONE-TAG
060400               VARYING WS-TAG-SUB FROM 1 BY 1
060500               UNTIL WS-TAG-SUB > 13.
060600
060700       3205-COUNT-ONE-TAG.
060800           IF WK-PRD-TAGS(WS-TAG-SUB) NOT = SPACES
060900               ADD 1 TO WK-PRD-TAG-COUNT
061000           END-IF.
061100
061200       3300-MAP-STATE.
061300           MOVE 'ACTIVE' TO WK-PRD-STATUS.
061400           PERFORM 3305-MAP-STATE-SCAN
061500               VARYING WS-SUB FROM 1 BY 1
061600               UNTIL WS-SUB > 4.
061700
061800       3305-MAP-STATE-SCAN.
061900           IF ETL-STATE = ETSY-STATE-ROW(WS-SUB)
062000               MOVE ETSY-STATE-ROW(WS-SUB) TO WK-PRD-STATUS
062100           END-IF.
062200
062300* SCANS THE DESCRIPTION TEXT RIGHT TO LEFT FOR THE LAST
062400* NON-BLANK CHARACTER, SINCE THIS SHOP'S COMPILER PREDATES
062500* THE LENGTH-CHECKING INTRINSICS.
062600       3410-CALC-DESC-LEN.
062700           MOVE 998 TO WS-DESC-PTR.
062800           MOVE 'NO ' TO WS-DESC-FOUND-SW.
062900           IF ETL-DESCRIPTION = SPACES
063000               MOVE ZERO TO WK-PRD-DESC-LEN
063100               GO TO 3410-EXIT
063200           END-IF.
063300           PERFORM 3415-CHECK-ONE-DESC-CHAR
063400               VARYING WS-DESC-PTR FROM 998 BY -1
063500               UNTIL WS-DESC-PTR = 0 OR WS-DESC-FOUND-SW = 'YES'.
063600           MOVE WS-DESC-PTR TO WK-PRD-DESC-LEN.
063700
063800       3410-EXIT.
063900           EXIT.
064000
064100       3415-CHECK-ONE-DESC-CHAR.
064200           IF ETL-DESCRIPTION(WS-DESC-PTR:1) NOT = SPACE
064300               MOVE 'YES' TO WS-DESC-FOUND-SW
064400           END-IF.
064500
064600       3400-BUILD-PRODUCT-ROW.
064700           MOVE ETL-LISTING-ID TO WK-PRD-PRODUCT-ID.
064800           MOVE 'ETSY' TO WK-PRD-PLATFORM.
064900* THIS RUN ONLY EVER WRITES 'ETSY', BUT THE ANALYZER SHARES
065000* THIS SAME WORK RECORD WITH THE AMAZON LOAD, SO THE 88 STAYS
065100* HERE TO CATCH A TYPO IF SOMEONE EVER ADDS A THIRD PLATFORM.
065200           IF NOT VAL-PRD-PLATFORM
065300               MOVE 'ETSY' TO WK-PRD-PLATFORM
065400           END-IF.
065500           IF NOT VAL-PRD-STATUS
065600               MOVE 'ACTIVE' TO WK-PRD-STATUS
065700           END-IF.
065800           MOVE ETL-TITLE TO WK-PRD-TITLE.
065900           MOVE ETL-PRICE TO WS-MONEY-TEXT.
066000           PERFORM 2200-PARSE-MONEY.
066100           MOVE WS-MONEY-RESULT TO WK-PRD-PRICE.
066200           MOVE ETL-CURRENCY TO WK-PRD-CURRENCY.
066300           PERFORM 3410-CALC-DESC-LEN.
066400           MOVE 'N' TO WK-PRD-DESC-BRKS.
066500           MOVE ETL-QUANTITY TO WK-PRD-QUANTITY.
066600           MOVE ETL-VIEWS TO WK-PRD-VIEWS.
066700           MOVE ETL-NUM-FAVORERS TO WK-PRD-FAVORITES.
066800           MOVE ZERO TO WK-PRD-TOTAL-SOLD.
066900           MOVE ZERO TO WK-PRD-TOTAL-REV.
067000           MOVE SPACES TO FILLER OF WK-PRODUCT-REC.
067100           WRITE WK-PRODUCT-REC.
067200
067300       3900-READ-ETSY-LISTING.
067400           READ ETSY-LST-IN
067500               AT END
067600                   MOVE 'NO' TO MORE-LISTINGS.
067700
067800       3000-EXIT.
067900           EXIT.
068000
068100       4000-CLOSING.
068200           MOVE WS-EXCEPT-CTR TO O-EX-TOTAL.
068300           WRITE EXLINE FROM EXCEPT-TOTAL-LINE
068400               AFTER ADVANCING 2 LINES.
068500           CLOSE ETSY-ORD-IN.
068600           CLOSE ETSY-LST-IN.
068700           CLOSE ORDER-WORK.
068800           CLOSE PRODUCT-WORK.
068900           CLOSE EXCEPT-RPT.
069000
069100       9100-EXCEPT-HEADING.
069200           ADD 1 TO C-PCTR.
069300           MOVE C-PCTR TO O-PCTR.
069400           WRITE EXLINE FROM COMPANY-TITLE-LINE
069500               AFTER ADVANCING PAGE.
069600           WRITE EXLINE FROM COLUMN-HEADING
069700               AFTER ADVANCING 2 LINES.
069800
