000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID.             STRANL04.
000300       AUTHOR.                 S Q VARGA.
000400       INSTALLATION.           LINDQUIST DATA PROCESSING CTR.
000500       DATE-WRITTEN.           11/02/88.
000600       DATE-COMPILED.
000700       SECURITY.               COMPANY CONFIDENTIAL - INTERNAL USE.
000800*****************************************************************
000900*  STRANL04 -- MULTI-CHANNEL ORDER ANALYSIS SYSTEM              *
001000*  LISTING SEO SCORER AND OPTIMIZER                             *
001100*                                                                *
001200*  LOADS PRODUCT-WORK (BUILT BY STRANL01 AND STRANL02) AND      *
001300*  SCORES EACH LISTING'S TITLE, TAGS, DESCRIPTION AND           *
001400*  CUSTOMER-ENGAGEMENT STRENGTH.  DETECTS A MERCHANDISE         *
001500*  CATEGORY FROM THE TITLE AND FLAGS RULE-BASED OPTIMIZER       *
001600*  TIPS.  PRINTS THE SEO-REPORT.  RUN STRANL01/02 FIRST.        *
001700*****************************************************************
001800*  CHANGE LOG
001900*    11/02/88 JTM  ORIGINAL - CATALOG COPY STRENGTH SCORER,
002000*                  REQ 88-201
002100*    03/19/89 JTM  ADDED TAG COUNT PENALTY FOR CATALOG SHEETS
002200*    07/05/90 RTB  ADDED DESCRIPTION LENGTH SCORING
002300*    02/14/92 RTB  ADDED GRADE LETTER ASSIGNMENT A THRU F
002400*    10/30/94 MWS  ADDED CUSTOMER INQUIRY RATE SCORING
002500*    01/06/98 DAH  Y2K REMEDIATION - 4 DIGIT YEAR THROUGHOUT
002600*    11/19/98 DAH  Y2K REMEDIATION - RETEST OF SCORE TOTALS
002700*    08/02/03 CLR  CATALOG COPY SHEETS RETIRED, SCORER NOW READS
002800*                  PRODUCT-WORK DIRECTLY, REQ 03-119
002900*    10/17/15 KNP  RENAMED FIELDS FOR MARKETPLACE LISTING EXPORT,
003000*                  REQ 15-390
003100*    04/08/21 SQV  REWORKED FOR ETSY/AMAZON TITLE, TAG AND
003200*                  DESCRIPTION SCORING RULES PER MERCHANDISING
003300*                  REQ 21-118
003400*    05/03/21 SQV  ADDED POWER WORD / WEAK WORD TITLE SCAN,
003500*                  REQ 21-133
003600*    05/19/21 SQV  ADDED ENGAGEMENT SCORE FROM VIEW/CONVERSION
003700*                  COUNTS, REQ 21-136
003800*    06/25/21 PXD  ADDED LISTING OPTIMIZER - CATEGORY DETECTION
003900*                  AND RULE-BASED TIP FLAGS, REQ 21-210
004000*    09/21/21 PXD  TIP RULES NOW PLATFORM-SPECIFIC FOR TITLE
004100*                  LENGTH AND SEPARATOR CHECKS, REQ 21-229
004200*****************************************************************
004300
004400       ENVIRONMENT DIVISION.
004500       CONFIGURATION SECTION.
004600       SOURCE-COMPUTER.        IBM-370.
004700       OBJECT-COMPUTER.        IBM-370.
004800       SPECIAL-NAMES.
004900           C01 IS TOP-OF-FORM
005000           CLASS NUM-CLASS IS '0' THRU '9'
005100           CLASS LOWER-CLASS IS 'a' THRU 'z'
005200           UPSI-0 IS RPT-PAGE-SW.
005300
005400       INPUT-OUTPUT SECTION.
005500       FILE-CONTROL.
005600           SELECT PRODUCT-WORK ASSIGN TO PRDWORK
005700               ORGANIZATION IS LINE SEQUENTIAL.
005800           SELECT SEO-REPORT ASSIGN TO SEORPT
005900               ORGANIZATION IS RECORD SEQUENTIAL.
006000
006100       DATA DIVISION.
006200       FILE SECTION.
006300
006400       FD  PRODUCT-WORK
006500           LABEL RECORD IS OMITTED
006600           RECORD CONTAINS 491 CHARACTERS
006700           DATA RECORD IS WK-PRODUCT-REC.
006800       01  WK-PRODUCT-REC.
006900           05  WK-PRD-PRODUCT-ID   PIC X(12).
007000           05  WK-PRD-PLATFORM     PIC X(6).
007100           05  WK-PRD-TITLE        PIC X(140).
007200           05  WK-PRD-PRICE        PIC 9(5)V99.
007300           05  WK-PRD-CURRENCY     PIC X(3).
007400           05  WK-PRD-DESC-LEN     PIC 9(5).
007500           05  WK-PRD-DESC-BRKS    PIC X(1).
007600           05  WK-PRD-TAG-COUNT    PIC 9(2).
007700           05  WK-PRD-TAGS OCCURS 13 TIMES
007800                                   PIC X(20).
007900           05  WK-PRD-STATUS       PIC X(10).
008000           05  WK-PRD-QUANTITY     PIC 9(5).
008100           05  WK-PRD-VIEWS        PIC 9(7).
008200           05  WK-PRD-FAVORITES    PIC 9(7).
008300           05  WK-PRD-TOTAL-SOLD   PIC 9(7).
008400           05  WK-PRD-TOTAL-REV    PIC S9(7)V99.
008500           05  FILLER              PIC X(10).
008600
008700       FD  SEO-REPORT
008800           LABEL RECORD IS OMITTED
008900           RECORD CONTAINS 120 CHARACTERS
009000           LINAGE IS 60 WITH FOOTING AT 55
009100           DATA RECORD IS SEOLINE.
009200       01  SEOLINE                 PIC X(120).
009300
009400       WORKING-STORAGE SECTION.
009500       01  WORK-AREA.
009600           05  C-PCTR              PIC 99      VALUE ZERO COMP.
009700           05  MORE-PRODUCTS       PIC XXX     VALUE 'YES'.
009800           05  WS-PRODUCT-CT       PIC 9(4)    VALUE ZERO COMP.
009900           05  WS-SUB1             PIC 9(4)    VALUE ZERO COMP.
010000           05  WS-SUB2             PIC 9(4)    VALUE ZERO COMP.
010100           05  WS-WORD-SUB         PIC 9(2)    VALUE ZERO COMP.
010200           05  WS-WEAK-SUB         PIC 9(2)    VALUE ZERO COMP.
010300           05  WS-POWER-SUB        PIC 9(2)    VALUE ZERO COMP.
010400           05  WS-CAT-SUB          PIC 9(2)    VALUE ZERO COMP.
010500           05  WS-PHR-SUB          PIC 9(2)    VALUE ZERO COMP.
010600           05  WS-WORD-CT          PIC 9(2)    VALUE ZERO COMP.
010700           05  WS-SCAN-PTR         PIC 9(3)    VALUE ZERO COMP.
010800           05  WS-MATCH-CT         PIC 9(3)    VALUE ZERO COMP.
010900           05  WS-MULTIWORD-CT     PIC 9(2)    VALUE ZERO COMP.
011000           05  WS-TIP-CT           PIC 9(2)    VALUE ZERO COMP.
011100           05  WS-ISSUE-CT         PIC 9(3)    VALUE ZERO COMP.
011200
011300       01  I-DATE.
011400           05  I-YEAR              PIC 9(4).
011500           05  I-MONTH             PIC 99.
011600           05  I-DAY               PIC 99.
011700
011800* ---- SHARED TRIMMED-LENGTH SCAN UTILITY -----------------------
011900* USED FOR TITLES, POWER/WEAK WORDS AND CATEGORY PHRASES SO WE
012000* DO NOT NEED A LENGTH INTRINSIC ON THIS SHOP'S COMPILER.
012100       77  WS-SCAN-FLD             PIC X(20)   VALUE SPACES.
012200       77  WS-SCAN-LEN             PIC 9(2)    VALUE ZERO COMP.
012300       77  WS-SCAN-SUB             PIC 9(2)    VALUE ZERO COMP.
012400       77  WS-SCAN-FOUND-SW        PIC X(3)    VALUE 'NO '.
012500
012600* ---- TITLE SCORING WORK FIELDS ---------------------------------
012700       77  WS-TITLE-UC              PIC X(140)  VALUE SPACES.
012800       77  WS-TITLE-LEN             PIC 9(3)    VALUE ZERO COMP.
012900       77  WS-TITLE-SCORE           PIC S9(3)   VALUE ZERO COMP.
013000       77  WS-PLAT-MIN-CH           PIC 9(3)    VALUE ZERO COMP.
013100       77  WS-PLAT-MAX-CH           PIC 9(3)    VALUE ZERO COMP.
013200       77  WS-PLAT-MIN-WD           PIC 9(2)    VALUE ZERO COMP.
013300       77  WS-HAS-LETTER-SW         PIC X(3)    VALUE 'NO '.
013400       77  WS-ALLCAPS-SW            PIC X(3)    VALUE 'YES'.
013500       77  WS-POWER-FOUND-SW        PIC X(3)    VALUE 'NO '.
013600       77  WS-WEAK-FOUND-SW         PIC X(3)    VALUE 'NO '.
013700
013800* ---- TITLE WORD TABLE (SPLIT ON SPACES) ------------------------
013900       01  WS-WORD-ARRAY.
014000           05  WS-WORD OCCURS 20 TIMES
014100                                    PIC X(20).
014200
014300* ---- POWER WORDS -- +3 TO TITLE SCORE, CAPPED AT 25 -----------
014400       01  POWER-WORD-ARRAY.
014500           05  FILLER              PIC X(20)   VALUE 'HANDMADE'.
014600           05  FILLER              PIC X(20)   VALUE 'CUSTOM'.
014700           05  FILLER              PIC X(20)   VALUE 'PERSONALIZED'.
014800           05  FILLER              PIC X(20)   VALUE 'ORGANIC'.
014900           05  FILLER              PIC X(20)   VALUE 'VINTAGE'.
015000           05  FILLER              PIC X(20)   VALUE 'PREMIUM'.
015100           05  FILLER              PIC X(20)   VALUE 'LUXURY'.
015200           05  FILLER              PIC X(20)   VALUE 'ECO-FRIENDLY'.
015300           05  FILLER              PIC X(20)   VALUE 'SUSTAINABLE'.
015400           05  FILLER              PIC X(20)   VALUE 'ARTISAN'.
015500           05  FILLER              PIC X(20)   VALUE 'MINIMALIST'.
015600           05  FILLER              PIC X(20)   VALUE 'BOHO'.
015700           05  FILLER              PIC X(20)   VALUE 'RUSTIC'.
015800           05  FILLER              PIC X(20)   VALUE 'MODERN'.
015900           05  FILLER              PIC X(20)   VALUE 'GIFT'.
016000           05  FILLER              PIC X(20)   VALUE 'WEDDING'.
016100           05  FILLER              PIC X(20)   VALUE 'BIRTHDAY'.
016200           05  FILLER              PIC X(20)   VALUE 'CHRISTMAS'.
016300           05  FILLER              PIC X(20)   VALUE 'MOTHERS DAY'.
016400           05  FILLER              PIC X(20)   VALUE 'FATHERS DAY'.
016500       01  POWER-WORD-TABLE REDEFINES POWER-WORD-ARRAY.
016600           05  PW-WORD OCCURS 20 TIMES
016700                                    PIC X(20).
016800
016900* ---- WEAK WORDS -- MINUS 3 TO TITLE SCORE IF USED AS A WORD ---
017000       01  WEAK-WORD-ARRAY.
017100           05  FILLER              PIC X(20)   VALUE 'NICE'.
017200           05  FILLER              PIC X(20)   VALUE 'GOOD'.
017300           05  FILLER              PIC X(20)   VALUE 'GREAT'.
017400           05  FILLER              PIC X(20)   VALUE 'BEAUTIFUL'.
017500           05  FILLER              PIC X(20)   VALUE 'AMAZING'.
017600           05  FILLER              PIC X(20)   VALUE 'AWESOME'.
017700           05  FILLER              PIC X(20)   VALUE 'BEST'.
017800           05  FILLER              PIC X(20)   VALUE 'PERFECT'.
017900           05  FILLER              PIC X(20)   VALUE 'UNIQUE'.
018000           05  FILLER              PIC X(20)   VALUE 'SPECIAL'.
018100           05  FILLER              PIC X(20)   VALUE 'CUTE'.
018200           05  FILLER              PIC X(20)   VALUE 'LOVELY'.
018300           05  FILLER              PIC X(20)   VALUE 'PRETTY'.
018400           05  FILLER              PIC X(20)   VALUE 'WONDERFUL'.
018500           05  FILLER              PIC X(20)   VALUE 'EXCELLENT'.
018600           05  FILLER              PIC X(20)   VALUE 'FANTASTIC'.
018700           05  FILLER              PIC X(20)   VALUE 'GORGEOUS'.
018800       01  WEAK-WORD-TABLE REDEFINES WEAK-WORD-ARRAY.
018900           05  WW-WORD OCCURS 17 TIMES
019000                                    PIC X(20).
019100
019200* ---- TAGS SCORING WORK FIELDS ----------------------------------
019300       77  WS-TAGS-SCORE            PIC S9(3)   VALUE ZERO COMP.
019400       77  WS-DUP-FOUND-SW          PIC X(3)    VALUE 'NO '.
019500
019600* ---- DESCRIPTION SCORING WORK FIELD ------------------------------
019700       77  WS-DESC-SCORE            PIC S9(3)   VALUE ZERO COMP.
019800
019900* ---- ENGAGEMENT SCORING WORK FIELDS ------------------------------
020000       77  WS-ENG-SCORE             PIC S9(3)   VALUE ZERO COMP.
020100       77  WS-CONV-SCR              PIC S9(3)V99 VALUE ZERO.
020200
020300* ---- TOTAL SCORE AND GRADE ---------------------------------------
020400       77  WS-TOTAL-SCORE           PIC 9(3)    VALUE ZERO COMP.
020500       01  WS-GRADE                 PIC X(1)    VALUE 'F'.
020600           88  VAL-GRADE           VALUE 'A' 'B' 'C' 'D' 'F'.
020700
020800* ---- PRICE DIGIT REDEFINITION FOR WHOLE-DOLLAR CHECK -------------
020900       01  WS-PRICE-SCR             PIC 9(5)V99 VALUE ZERO.
021000       01  WS-PRICE-CHARS REDEFINES WS-PRICE-SCR
021100                                    PIC X(7).
021200
021300* ---- CATEGORY DETECTION -- ETSY --------------------------------
021400       01  ETSY-CAT-NAME-ARRAY.
021500           05  FILLER              PIC X(12)   VALUE 'JEWELRY'.
021600           05  FILLER              PIC X(12)   VALUE 'HOME'.
021700           05  FILLER              PIC X(12)   VALUE 'CLOTHING'.
021800           05  FILLER              PIC X(12)   VALUE 'ART'.
021900           05  FILLER              PIC X(12)   VALUE 'CRAFT'.
022000           05  FILLER              PIC X(12)   VALUE 'WEDDING'.
022100           05  FILLER              PIC X(12)   VALUE 'BABY'.
022200           05  FILLER              PIC X(12)   VALUE 'DIGITAL'.
022300       01  ETSY-CAT-NAME-TABLE REDEFINES ETSY-CAT-NAME-ARRAY.
022400           05  ECN-NAME OCCURS 8 TIMES
022500                                    PIC X(12).
022600
022700       01  ETSY-CAT-BOUND-ARRAY.
022800           05  FILLER              PIC 9(2)    VALUE 01.
022900           05  FILLER              PIC 9(2)    VALUE 06.
023000           05  FILLER              PIC 9(2)    VALUE 07.
023100           05  FILLER              PIC 9(2)    VALUE 06.
023200           05  FILLER              PIC 9(2)    VALUE 13.
023300           05  FILLER              PIC 9(2)    VALUE 06.
023400           05  FILLER              PIC 9(2)    VALUE 19.
023500           05  FILLER              PIC 9(2)    VALUE 06.
023600           05  FILLER              PIC 9(2)    VALUE 25.
023700           05  FILLER              PIC 9(2)    VALUE 06.
023800           05  FILLER              PIC 9(2)    VALUE 31.
023900           05  FILLER              PIC 9(2)    VALUE 06.
024000           05  FILLER              PIC 9(2)    VALUE 37.
024100           05  FILLER              PIC 9(2)    VALUE 06.
024200           05  FILLER              PIC 9(2)    VALUE 43.
024300           05  FILLER              PIC 9(2)    VALUE 06.
024400       01  ETSY-CAT-BOUND-TABLE REDEFINES ETSY-CAT-BOUND-ARRAY.
024500           05  ECB-ROW OCCURS 8 TIMES.
024600               10  ECB-START       PIC 9(2).
024700               10  ECB-COUNT       PIC 9(2).
024800
024900       01  ETSY-CAT-PHRASE-ARRAY.
025000           05  FILLER              PIC X(20)   VALUE 'HANDMADE JEWELRY'.
025100           05  FILLER              PIC X(20)   VALUE 'CUSTOM JEWELRY'.
025200           05  FILLER              PIC X(20)   VALUE 'BOHO JEWELRY'.
025300           05  FILLER              PIC X(20)   VALUE 'WEDDING JEWELRY'.
025400           05  FILLER              PIC X(20)   VALUE 'GIFT FOR HER'.
025500           05  FILLER              PIC X(20)   VALUE 'NAME NECKLACE'.
025600           05  FILLER              PIC X(20)   VALUE 'HOME DECOR'.
025700           05  FILLER              PIC X(20)   VALUE 'WALL ART'.
025800           05  FILLER              PIC X(20)   VALUE 'RUSTIC DECOR'.
025900           05  FILLER              PIC X(20)   VALUE 'MODERN DECOR'.
026000           05  FILLER              PIC X(20)   VALUE 'BOHO DECOR'.
026100           05  FILLER              PIC X(20)   VALUE 'CUSTOM SIGN'.
026200           05  FILLER              PIC X(20)   VALUE 'HANDMADE CLOTHING'.
026300           05  FILLER              PIC X(20)   VALUE 'CUSTOM CLOTHING'.
026400           05  FILLER              PIC X(20)   VALUE 'VINTAGE STYLE'.
026500           05  FILLER              PIC X(20)   VALUE 'BOHO CLOTHING'.
026600           05  FILLER              PIC X(20)   VALUE 'ORGANIC COTTON'.
026700           05  FILLER              PIC X(20)   VALUE 'PLUS SIZE'.
026800           05  FILLER              PIC X(20)   VALUE 'WALL ART'.
026900           05  FILLER              PIC X(20)   VALUE 'DIGITAL DOWNLOAD'.
027000           05  FILLER              PIC X(20)   VALUE 'PRINTABLE ART'.
027100           05  FILLER              PIC X(20)   VALUE 'CUSTOM PORTRAIT'.
027200           05  FILLER              PIC X(20)   VALUE 'ABSTRACT ART'.
027300           05  FILLER              PIC X(20)   VALUE 'ART PRINT'.
027400           05  FILLER              PIC X(20)   VALUE 'CRAFT SUPPLIES'.
027500           05  FILLER              PIC X(20)   VALUE 'DIY KIT'.
027600           05  FILLER              PIC X(20)   VALUE 'SEWING PATTERN'.
027700           05  FILLER              PIC X(20)   VALUE 'KNITTING PATTERN'.
027800           05  FILLER              PIC X(20)   VALUE 'BEADING SUPPLIES'.
027900           05  FILLER              PIC X(20)   VALUE 'SCRAPBOOKING'.
028000           05  FILLER              PIC X(20)   VALUE 'WEDDING GIFT'.
028100           05  FILLER              PIC X(20)   VALUE 'BRIDAL SHOWER'.
028200           05  FILLER              PIC X(20)   VALUE 'BRIDESMAID GIFT'.
028300           05  FILLER              PIC X(20)   VALUE 'WEDDING DECOR'.
028400           05  FILLER              PIC X(20)   VALUE 'SAVE THE DATE'.
028500           05  FILLER              PIC X(20)   VALUE 'CAKE TOPPER'.
028600           05  FILLER              PIC X(20)   VALUE 'BABY GIFT'.
028700           05  FILLER              PIC X(20)   VALUE 'BABY SHOWER'.
028800           05  FILLER              PIC X(20)   VALUE 'NURSERY DECOR'.
028900           05  FILLER              PIC X(20)   VALUE 'BABY BLANKET'.
029000           05  FILLER              PIC X(20)   VALUE 'PERSONALIZED BABY'.
029100           05  FILLER              PIC X(20)   VALUE 'BABY MILESTONE'.
029200           05  FILLER              PIC X(20)   VALUE 'DIGITAL DOWNLOAD'.
029300           05  FILLER              PIC X(20)   VALUE 'PRINTABLE'.
029400           05  FILLER              PIC X(20)   VALUE 'INSTANT DOWNLOAD'.
029500           05  FILLER              PIC X(20)   VALUE 'SVG FILE'.
029600           05  FILLER              PIC X(20)   VALUE 'TEMPLATE'.
029700           05  FILLER              PIC X(20)   VALUE 'PLANNER'.
029800       01  ETSY-CAT-PHRASE-TABLE REDEFINES ETSY-CAT-PHRASE-ARRAY.
029900           05  ECP-PHRASE OCCURS 48 TIMES
030000                                    PIC X(20).
030100
030200* ---- CATEGORY DETECTION -- AMAZON ------------------------------
030300       01  AMZN-CAT-NAME-ARRAY.
030400           05  FILLER              PIC X(12)   VALUE 'KITCHEN'.
030500           05  FILLER              PIC X(12)   VALUE 'HOME'.
030600           05  FILLER              PIC X(12)   VALUE 'FITNESS'.
030700           05  FILLER              PIC X(12)   VALUE 'ELECTRONICS'.
030800           05  FILLER              PIC X(12)   VALUE 'ECO'.
030900       01  AMZN-CAT-NAME-TABLE REDEFINES AMZN-CAT-NAME-ARRAY.
031000           05  ACN-NAME OCCURS 5 TIMES
031100                                    PIC X(12).
031200
031300       01  AMZN-CAT-BOUND-ARRAY.
031400           05  FILLER              PIC 9(2)    VALUE 01.
031500           05  FILLER              PIC 9(2)    VALUE 06.
031600           05  FILLER              PIC 9(2)    VALUE 07.
031700           05  FILLER              PIC 9(2)    VALUE 06.
031800           05  FILLER              PIC 9(2)    VALUE 13.
031900           05  FILLER              PIC 9(2)    VALUE 06.
032000           05  FILLER              PIC 9(2)    VALUE 19.
032100           05  FILLER              PIC 9(2)    VALUE 06.
032200           05  FILLER              PIC 9(2)    VALUE 25.
032300           05  FILLER              PIC 9(2)    VALUE 06.
032400       01  AMZN-CAT-BOUND-TABLE REDEFINES AMZN-CAT-BOUND-ARRAY.
032500           05  ACB-ROW OCCURS 5 TIMES.
032600               10  ACB-START       PIC 9(2).
032700               10  ACB-COUNT       PIC 9(2).
032800
032900       01  AMZN-CAT-PHRASE-ARRAY.
033000           05  FILLER              PIC X(20)   VALUE 'KITCHEN GADGET'.
033100           05  FILLER              PIC X(20)   VALUE 'COOKING UTENSILS'.
033200           05  FILLER              PIC X(20)   VALUE 'BPA FREE'.
033300           05  FILLER              PIC X(20)   VALUE 'DISHWASHER SAFE'.
033400           05  FILLER              PIC X(20)   VALUE 'FOOD GRADE'.
033500           05  FILLER              PIC X(20)   VALUE 'EASY TO CLEAN'.
033600           05  FILLER              PIC X(20)   VALUE 'HOME DECOR'.
033700           05  FILLER              PIC X(20)   VALUE 'ROOM DECOR'.
033800           05  FILLER              PIC X(20)   VALUE 'USB CHARGING'.
033900           05  FILLER              PIC X(20)   VALUE 'PORTABLE'.
034000           05  FILLER              PIC X(20)   VALUE 'MODERN DESIGN'.
034100           05  FILLER              PIC X(20)   VALUE 'GIFT IDEA'.
034200           05  FILLER              PIC X(20)   VALUE 'WORKOUT'.
034300           05  FILLER              PIC X(20)   VALUE 'EXERCISE'.
034400           05  FILLER              PIC X(20)   VALUE 'YOGA'.
034500           05  FILLER              PIC X(20)   VALUE 'NON SLIP'.
034600           05  FILLER              PIC X(20)   VALUE 'PORTABLE'.
034700           05  FILLER              PIC X(20)   VALUE 'CARRYING STRAP'.
034800           05  FILLER              PIC X(20)   VALUE 'FAST CHARGING'.
034900           05  FILLER              PIC X(20)   VALUE 'PORTABLE'.
035000           05  FILLER              PIC X(20)   VALUE 'COMPACT'.
035100           05  FILLER              PIC X(20)   VALUE 'USB-C'.
035200           05  FILLER              PIC X(20)   VALUE 'POWER BANK'.
035300           05  FILLER              PIC X(20)   VALUE 'WIRELESS'.
035400           05  FILLER              PIC X(20)   VALUE 'ECO FRIENDLY'.
035500           05  FILLER              PIC X(20)   VALUE 'SUSTAINABLE'.
035600           05  FILLER              PIC X(20)   VALUE 'REUSABLE'.
035700           05  FILLER              PIC X(20)   VALUE 'ORGANIC'.
035800           05  FILLER              PIC X(20)   VALUE 'BIODEGRADABLE'.
035900           05  FILLER              PIC X(20)   VALUE 'BAMBOO'.
036000       01  AMZN-CAT-PHRASE-TABLE REDEFINES AMZN-CAT-PHRASE-ARRAY.
036100           05  ACP-PHRASE OCCURS 30 TIMES
036200                                    PIC X(20).
036300
036400* ---- OPTIMIZER / CATEGORY AND TIP RESULT AREA --------------------
036500       01  WS-BEST-SCORE            PIC S9(3)   VALUE ZERO COMP.
036600       01  WS-BEST-CAT              PIC 9(2)    VALUE ZERO COMP.
036700       01  WS-CAT-SCORE             PIC S9(3)   VALUE ZERO COMP.
036800       01  WS-CATEGORY              PIC X(12)   VALUE 'HOME'.
036900
037000* ---- PRODUCT TABLE (LOADED FROM PRODUCT-WORK) ----------------
037100       01  PRODUCT-TABLE OCCURS 1000 TIMES
037200               INDEXED BY PT-IDX.
037300           05  PT-PRODUCT-ID        PIC X(12).
037400           05  PT-PLATFORM          PIC X(6).
037500           05  PT-TITLE             PIC X(140).
037600           05  PT-PRICE             PIC 9(5)V99.
037700           05  PT-DESC-LEN          PIC 9(5).
037800           05  PT-DESC-BRKS         PIC X(1).
037900           05  PT-TAG-COUNT         PIC 9(2).
038000           05  PT-TAGS OCCURS 13 TIMES
038100                                    PIC X(20).
038200           05  PT-STATUS            PIC X(10).
038300           05  PT-QUANTITY          PIC 9(5).
038400           05  PT-VIEWS             PIC 9(7).
038500           05  PT-FAVORITES         PIC 9(7).
038600           05  PT-TOTAL-SOLD        PIC 9(7).
038700           05  PT-TOTAL-REV         PIC S9(7)V99.
038800
038900* ---- SCORE RESULT TABLE (ONE ROW PER PT-TABLE ROW) ------------
039000       01  SCORE-TABLE OCCURS 1000 TIMES
039100               INDEXED BY SC-IDX.
039200           05  SC-PRODUCT-ID        PIC X(12).
039300           05  SC-PLATFORM          PIC X(6).
039400           05  SC-TITLE-SCORE       PIC 9(2).
039500           05  SC-TAGS-SCORE        PIC 9(2).
039600           05  SC-DESC-SCORE        PIC 9(2).
039700           05  SC-ENG-SCORE         PIC 9(2).
039800           05  SC-TOTAL-SCORE       PIC 9(3).
039900           05  SC-GRADE             PIC X(1).
040000           05  SC-ISSUE-CT          PIC 9(3).
040100           05  SC-CATEGORY          PIC X(12).
040200           05  SC-TIP-CT            PIC 9(2).
040300
040400       01  COMPANY-TITLE-LINE.
040500           05  FILLER              PIC X(6)    VALUE 'DATE: '.
040600           05  O-MONTH             PIC 99.
040700           05  FILLER              PIC X       VALUE '/'.
040800           05  O-DAY               PIC 99.
040900           05  FILLER              PIC X       VALUE '/'.
041000           05  O-YEAR              PIC 9(4).
041100           05  FILLER              PIC X(20)   VALUE SPACES.
041200           05  FILLER              PIC X(40)   VALUE
041300                   'LISTING SEO AND OPTIMIZER REPORT'.
041400           05  FILLER              PIC X(30)   VALUE SPACES.
041500           05  FILLER              PIC X(6)    VALUE 'PAGE: '.
041600           05  O-PCTR              PIC Z9.
041700
041800       01  SEO-HEADING-LINE.
041900           05  FILLER              PIC X(13)   VALUE 'PRODUCT ID'.
042000           05  FILLER              PIC X(9)    VALUE 'PLATFORM'.
042100           05  FILLER              PIC X(7)    VALUE 'TITLE'.
042200           05  FILLER              PIC X(6)    VALUE 'TAGS'.
042300           05  FILLER              PIC X(6)    VALUE 'DESC'.
042400           05  FILLER              PIC X(6)    VALUE 'ENGAG'.
042500           05  FILLER              PIC X(7)    VALUE 'TOTAL'.
042600           05  FILLER              PIC X(7)    VALUE 'GRADE'.
042700           05  FILLER              PIC X(8)    VALUE 'ISSUES'.
042800           05  FILLER              PIC X(14)   VALUE 'CATEGORY'.
042900           05  FILLER              PIC X(6)    VALUE 'TIPS'.
043000
043100       01  SEO-DETAIL-LINE.
043200           05  O-PRODUCT-ID        PIC X(12).
043300           05  FILLER              PIC X       VALUE SPACE.
043400           05  O-PLATFORM          PIC X(8).
043500           05  O-TITLE-SC          PIC ZZ9.
043600           05  FILLER              PIC X(3)    VALUE SPACES.
043700           05  O-TAGS-SC           PIC ZZ9.
043800           05  FILLER              PIC X(3)    VALUE SPACES.
043900           05  O-DESC-SC           PIC ZZ9.
044000           05  FILLER              PIC X(3)    VALUE SPACES.
044100           05  O-ENG-SC            PIC ZZ9.
044200           05  FILLER              PIC X(3)    VALUE SPACES.
044300           05  O-TOTAL-SC          PIC ZZZ9.
044400           05  FILLER              PIC X(3)    VALUE SPACES.
044500           05  O-GRADE             PIC X(1).
044600           05  FILLER              PIC X(6)    VALUE SPACES.
044700           05  O-ISSUE-CT          PIC ZZ9.
044800           05  FILLER              PIC X(5)    VALUE SPACES.
044900           05  O-CATEGORY          PIC X(12).
045000           05  FILLER              PIC X(2)    VALUE SPACES.
045100           05  O-TIP-CT            PIC Z9.
045200
045300       01  SEO-BLANK-LINE           PIC X(120)  VALUE SPACES.
045400
045500       PROCEDURE DIVISION.
045600
045700       0000-STRANL04.
045800           PERFORM 1000-INIT.
045900           PERFORM 2000-LOAD-PRODUCTS
046000               UNTIL MORE-PRODUCTS = 'NO'.
046100           PERFORM 2500-SCORE-ALL-PRODUCTS.
046200           PERFORM 4000-PRINT-REPORT.
046300           PERFORM 9000-CLOSING.
046400           STOP RUN.
046500
046600       1000-INIT.
046700           MOVE FUNCTION CURRENT-DATE TO I-DATE.
046800           MOVE I-MONTH TO O-MONTH.
046900           MOVE I-DAY TO O-DAY.
047000           MOVE I-YEAR TO O-YEAR.
047100
047200           OPEN INPUT PRODUCT-WORK.
047300           OPEN OUTPUT SEO-REPORT.
047400
047500           PERFORM 4100-PRINT-HEADINGS.
047600           PERFORM 2900-READ-PRODUCT.
047700
047800       2000-LOAD-PRODUCTS.
047900           ADD 1 TO WS-PRODUCT-CT.
048000           SET PT-IDX TO WS-PRODUCT-CT.
048100           PERFORM 2100-BUILD-PRODUCT-ROW.
048200           PERFORM 2900-READ-PRODUCT.
048300
048400       2100-BUILD-PRODUCT-ROW.
048500           MOVE WK-PRD-PRODUCT-ID TO PT-PRODUCT-ID(PT-IDX).
048600           MOVE WK-PRD-PLATFORM   TO PT-PLATFORM(PT-IDX).
048700           MOVE WK-PRD-TITLE      TO PT-TITLE(PT-IDX).
048800           MOVE WK-PRD-PRICE      TO PT-PRICE(PT-IDX).
048900           MOVE WK-PRD-DESC-LEN   TO PT-DESC-LEN(PT-IDX).
049000           MOVE WK-PRD-DESC-BRKS  TO PT-DESC-BRKS(PT-IDX).
049100           MOVE WK-PRD-TAG-COUNT  TO PT-TAG-COUNT(PT-IDX).
049200           PERFORM 2150-COPY-ONE-TAG
049300               VARYING WS-SUB2 FROM 1 BY 1
049400               UNTIL WS-SUB2 > 13.
049500           MOVE WK-PRD-STATUS     TO PT-STATUS(PT-IDX).
049600           MOVE WK-PRD-QUANTITY   TO PT-QUANTITY(PT-IDX).
049700           MOVE WK-PRD-VIEWS      TO PT-VIEWS(PT-IDX).
049800           MOVE WK-PRD-FAVORITES  TO PT-FAVORITES(PT-IDX).
049900           MOVE WK-PRD-TOTAL-SOLD TO PT-TOTAL-SOLD(PT-IDX).
050000           MOVE WK-PRD-TOTAL-REV  TO PT-TOTAL-REV(PT-IDX).
050100
050200       2150-COPY-ONE-TAG.
050300           MOVE WK-PRD-TAGS(WS-SUB2) TO PT-TAGS(PT-IDX WS-SUB2).
050400
050500       2900-READ-PRODUCT.
050600           READ PRODUCT-WORK
050700               AT END
050800                   MOVE 'NO' TO MORE-PRODUCTS.
050900
051000* =================================================================
051100* SCORING PHASE -- UNIT 3, TITLE/TAGS/DESCRIPTION/ENGAGEMENT
051200* =================================================================
051300       2500-SCORE-ALL-PRODUCTS.
051400           PERFORM 2510-SCORE-ONE-PRODUCT
051500               VARYING WS-SUB1 FROM 1 BY 1
051600               UNTIL WS-SUB1 > WS-PRODUCT-CT.
051700
051800       2510-SCORE-ONE-PRODUCT.
051900           MOVE ZERO TO WS-ISSUE-CT.
052000           PERFORM 2600-CALC-TITLE-SCORE.
052100           PERFORM 2700-CALC-TAGS-SCORE.
052200           PERFORM 2800-CALC-DESC-SCORE.
052300           PERFORM 2900-CALC-ENG-SCORE.
052400           COMPUTE WS-TOTAL-SCORE =
052500               WS-TITLE-SCORE + WS-TAGS-SCORE +
052600               WS-DESC-SCORE + WS-ENG-SCORE.
052700           PERFORM 2950-ASSIGN-GRADE.
052800           MOVE PT-PRODUCT-ID(WS-SUB1) TO SC-PRODUCT-ID(WS-SUB1).
052900           MOVE PT-PLATFORM(WS-SUB1)   TO SC-PLATFORM(WS-SUB1).
053000           MOVE WS-TITLE-SCORE  TO SC-TITLE-SCORE(WS-SUB1).
053100           MOVE WS-TAGS-SCORE   TO SC-TAGS-SCORE(WS-SUB1).
053200           MOVE WS-DESC-SCORE   TO SC-DESC-SCORE(WS-SUB1).
053300           MOVE WS-ENG-SCORE    TO SC-ENG-SCORE(WS-SUB1).
053400           MOVE WS-TOTAL-SCORE  TO SC-TOTAL-SCORE(WS-SUB1).
053500           MOVE WS-GRADE        TO SC-GRADE(WS-SUB1).
053600           MOVE WS-ISSUE-CT     TO SC-ISSUE-CT(WS-SUB1).
053700           PERFORM 3100-DETECT-CATEGORY.
053800           MOVE WS-CATEGORY TO SC-CATEGORY(WS-SUB1).
053900           PERFORM 3500-COUNT-TIPS.
054000           MOVE WS-TIP-CT TO SC-TIP-CT(WS-SUB1).
054100
054200* ---- TITLE SCORE -- START 25, PLATFORM RULES, POWER/WEAK WORDS -
054300       2600-CALC-TITLE-SCORE.
054400           MOVE 25 TO WS-TITLE-SCORE.
054500           PERFORM 2610-SET-PLATFORM-TITLE-RULES.
054600           PERFORM 2620-CALC-TITLE-LENGTH THRU 2620-EXIT.
054700           PERFORM 2630-COUNT-TITLE-WORDS.
054800           PERFORM 2640-CHECK-ALL-CAPS.
054900           PERFORM 2650-CHECK-POWER-WORDS.
055000           PERFORM 2660-CHECK-WEAK-WORDS.
055100           IF WS-TITLE-SCORE < 0
055200               MOVE ZERO TO WS-TITLE-SCORE
055300           END-IF.
055400
055500       2610-SET-PLATFORM-TITLE-RULES.
055600           IF PT-PLATFORM(WS-SUB1) = 'ETSY'
055700               MOVE 40 TO WS-PLAT-MIN-CH
055800               MOVE 140 TO WS-PLAT-MAX-CH
055900               MOVE 5 TO WS-PLAT-MIN-WD
056000           ELSE
056100               MOVE 80 TO WS-PLAT-MIN-CH
056200               MOVE 200 TO WS-PLAT-MAX-CH
056300               MOVE 8 TO WS-PLAT-MIN-WD
056400           END-IF.
056500
056600* TITLE FIELD IS 140 CHARS -- SCANNED RIGHT TO LEFT FOR THE LAST
056700* NON-BLANK CHARACTER, SAME TECHNIQUE USED AT LOAD TIME FOR
056800* DESCRIPTION LENGTH, SINCE THIS SHOP'S COMPILER HAS NO LENGTH
056900* INTRINSIC.
057000       2620-CALC-TITLE-LENGTH.
057100           MOVE 140 TO WS-SCAN-PTR.
057200           MOVE 'NO ' TO WS-SCAN-FOUND-SW.
057300           IF PT-TITLE(WS-SUB1) = SPACES
057400               MOVE ZERO TO WS-TITLE-LEN
057500               COMPUTE WS-TITLE-SCORE = WS-TITLE-SCORE - 8
057600               ADD 1 TO WS-ISSUE-CT
057700               GO TO 2620-EXIT
057800           END-IF.
057900           PERFORM 2625-CHECK-ONE-TITLE-CHAR
058000               VARYING WS-SCAN-PTR FROM 140 BY -1
058100               UNTIL WS-SCAN-PTR = 0 OR WS-SCAN-FOUND-SW = 'YES'.
058200           MOVE WS-SCAN-PTR TO WS-TITLE-LEN.
058300           IF WS-TITLE-LEN < WS-PLAT-MIN-CH
058400               COMPUTE WS-TITLE-SCORE = WS-TITLE-SCORE - 8
058500               ADD 1 TO WS-ISSUE-CT
058600           ELSE
058700               IF WS-TITLE-LEN > WS-PLAT-MAX-CH
058800                   COMPUTE WS-TITLE-SCORE = WS-TITLE-SCORE - 5
058900                   ADD 1 TO WS-ISSUE-CT
059000               END-IF
059100           END-IF.
059200
059300       2620-EXIT.
059400           EXIT.
059500
059600       2625-CHECK-ONE-TITLE-CHAR.
059700           IF PT-TITLE(WS-SUB1)(WS-SCAN-PTR:1) NOT = SPACE
059800               MOVE 'YES' TO WS-SCAN-FOUND-SW
059900           END-IF.
060000
060100* TITLE IS SPLIT ON SPACES INTO UP TO 20 WORDS, SAME UNSTRING
060200* IDIOM USED TO SPLIT THE TAGS TEXT AT LOAD TIME.
060300       2630-COUNT-TITLE-WORDS.
060400           MOVE SPACES TO WS-WORD-ARRAY.
060500           MOVE PT-TITLE(WS-SUB1) TO WS-TITLE-UC.
060600           INSPECT WS-TITLE-UC CONVERTING
060700               'abcdefghijklmnopqrstuvwxyz'
060800               TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
060900           UNSTRING WS-TITLE-UC DELIMITED BY ALL SPACE
061000               INTO WS-WORD(1)  WS-WORD(2)  WS-WORD(3)  WS-WORD(4)
061100                    WS-WORD(5)  WS-WORD(6)  WS-WORD(7)  WS-WORD(8)
061200                    WS-WORD(9)  WS-WORD(10) WS-WORD(11) WS-WORD(12)
061300                    WS-WORD(13) WS-WORD(14) WS-WORD(15) WS-WORD(16)
061400                    WS-WORD(17) WS-WORD(18) WS-WORD(19) WS-WORD(20).
061500           MOVE ZERO TO WS-WORD-CT.
061600           PERFORM 2635-COUNT-ONE-WORD
061700               VARYING WS-WORD-SUB FROM 1 BY 1
061800               UNTIL WS-WORD-SUB > 20.
061900           IF WS-WORD-CT < WS-PLAT-MIN-WD
062000               COMPUTE WS-TITLE-SCORE = WS-TITLE-SCORE - 5
062100               ADD 1 TO WS-ISSUE-CT
062200           END-IF.
062300
062400       2635-COUNT-ONE-WORD.
062500           IF WS-WORD(WS-WORD-SUB) NOT = SPACES
062600               ADD 1 TO WS-WORD-CT
062700           END-IF.
062800
062900* "CONTAINS LETTERS, NONE LOWERCASE" -- SCANNED CHARACTER BY
063000* CHARACTER OVER THE ACTUAL TITLE (NOT THE UPPERCASED COPY).
063100       2640-CHECK-ALL-CAPS.
063200           MOVE 'NO ' TO WS-HAS-LETTER-SW.
063300           MOVE 'YES' TO WS-ALLCAPS-SW.
063400           IF WS-TITLE-LEN > ZERO
063500               PERFORM 2645-CHECK-ONE-CAPS-CHAR
063600                   VARYING WS-SCAN-PTR FROM 1 BY 1
063700                   UNTIL WS-SCAN-PTR > WS-TITLE-LEN
063800           END-IF.
063900           IF WS-HAS-LETTER-SW = 'YES' AND WS-ALLCAPS-SW = 'YES'
064000               COMPUTE WS-TITLE-SCORE = WS-TITLE-SCORE - 5
064100               ADD 1 TO WS-ISSUE-CT
064200           END-IF.
064300
064400       2645-CHECK-ONE-CAPS-CHAR.
064500           IF PT-TITLE(WS-SUB1)(WS-SCAN-PTR:1) IS ALPHABETIC
064600               MOVE 'YES' TO WS-HAS-LETTER-SW
064700               IF PT-TITLE(WS-SUB1)(WS-SCAN-PTR:1) IS LOWER-CLASS
064800                   MOVE 'NO ' TO WS-ALLCAPS-SW
064900               END-IF
065000           END-IF.
065100
065200* POWER WORDS -- SUBSTRING MATCH AGAINST THE UPPERCASED TITLE.
065300* FOUND:   +3 CAPPED AT 25.  NOT FOUND: INFO ISSUE, NO DEDUCTION.
065400       2650-CHECK-POWER-WORDS.
065500           MOVE 'NO ' TO WS-POWER-FOUND-SW.
065600           PERFORM 2655-CHECK-ONE-POWER-WORD
065700               VARYING WS-POWER-SUB FROM 1 BY 1
065800               UNTIL WS-POWER-SUB > 20.
065900           IF WS-POWER-FOUND-SW = 'YES'
066000               ADD 3 TO WS-TITLE-SCORE
066100               IF WS-TITLE-SCORE > 25
066200                   MOVE 25 TO WS-TITLE-SCORE
066300               END-IF
066400           ELSE
066500               ADD 1 TO WS-ISSUE-CT
066600           END-IF.
066700
066800       2655-CHECK-ONE-POWER-WORD.
066900           MOVE PW-WORD(WS-POWER-SUB) TO WS-SCAN-FLD.
067000           PERFORM 5900-CALC-SCAN-LEN.
067100           IF WS-SCAN-LEN > ZERO
067200               MOVE ZERO TO WS-MATCH-CT
067300               INSPECT WS-TITLE-UC TALLYING WS-MATCH-CT
067400                   FOR ALL PW-WORD(WS-POWER-SUB)(1:WS-SCAN-LEN)
067500               IF WS-MATCH-CT > ZERO
067600                   MOVE 'YES' TO WS-POWER-FOUND-SW
067700               END-IF
067800           END-IF.
067900
068000* WEAK WORDS -- EXACT WORD MATCH AGAINST EACH SPLIT TITLE WORD.
068100       2660-CHECK-WEAK-WORDS.
068200           MOVE 'NO ' TO WS-WEAK-FOUND-SW.
068300           PERFORM 2665-CHECK-ONE-TITLE-WORD
068400               VARYING WS-WORD-SUB FROM 1 BY 1
068500               UNTIL WS-WORD-SUB > 20.
068600           IF WS-WEAK-FOUND-SW = 'YES'
068700               COMPUTE WS-TITLE-SCORE = WS-TITLE-SCORE - 3
068800               ADD 1 TO WS-ISSUE-CT
068900           END-IF.
069000
069100       2665-CHECK-ONE-TITLE-WORD.
069200           IF WS-WORD(WS-WORD-SUB) NOT = SPACES
069300               PERFORM 2667-COMPARE-ONE-WEAK-WORD
069400                   VARYING WS-WEAK-SUB FROM 1 BY 1
069500                   UNTIL WS-WEAK-SUB > 17
069600           END-IF.
069700
069800       2667-COMPARE-ONE-WEAK-WORD.
069900           IF WS-WORD(WS-WORD-SUB) = WW-WORD(WS-WEAK-SUB)
070000               MOVE 'YES' TO WS-WEAK-FOUND-SW
070100           END-IF.
070200
070300* ---- TAGS SCORE -- START 25, PLATFORM COUNT RULES, DUPLICATES --
070400       2700-CALC-TAGS-SCORE.
070500           MOVE 25 TO WS-TAGS-SCORE.
070600           IF PT-PLATFORM(WS-SUB1) = 'ETSY'
070700               PERFORM 2710-CALC-ETSY-TAGS-PENALTY
070800           ELSE
070900               IF PT-TAG-COUNT(WS-SUB1) = ZERO
071000                   COMPUTE WS-TAGS-SCORE = WS-TAGS-SCORE - 10
071100                   ADD 1 TO WS-ISSUE-CT
071200               END-IF
071300           END-IF.
071400           PERFORM 2730-CHECK-DUP-TAGS.
071500           IF WS-TAGS-SCORE < 0
071600               MOVE ZERO TO WS-TAGS-SCORE
071700           END-IF.
071800
071900       2710-CALC-ETSY-TAGS-PENALTY.
072000           IF PT-TAG-COUNT(WS-SUB1) < 10
072100               COMPUTE WS-TAGS-SCORE = WS-TAGS-SCORE - 10
072200               ADD 1 TO WS-ISSUE-CT
072300           ELSE
072400               IF PT-TAG-COUNT(WS-SUB1) < 13
072500                   COMPUTE WS-TAGS-SCORE = WS-TAGS-SCORE - 3
072600                   ADD 1 TO WS-ISSUE-CT
072700               END-IF
072800           END-IF.
072900           MOVE ZERO TO WS-MULTIWORD-CT.
073000           IF PT-TAG-COUNT(WS-SUB1) > ZERO
073100               PERFORM 2715-COUNT-ONE-MULTIWORD-TAG
073200                   VARYING WS-SUB2 FROM 1 BY 1
073300                   UNTIL WS-SUB2 > PT-TAG-COUNT(WS-SUB1)
073400               IF WS-MULTIWORD-CT * 2 < PT-TAG-COUNT(WS-SUB1)
073500                   COMPUTE WS-TAGS-SCORE = WS-TAGS-SCORE - 5
073600                   ADD 1 TO WS-ISSUE-CT
073700               END-IF
073800           END-IF.
073900
074000       2715-COUNT-ONE-MULTIWORD-TAG.
074100           IF PT-TAGS(WS-SUB1, WS-SUB2) NOT = SPACES
074200               MOVE PT-TAGS(WS-SUB1, WS-SUB2) TO WS-SCAN-FLD
074300               PERFORM 2720-CHECK-TAG-HAS-SPACE
074400           END-IF.
074500
074600       2720-CHECK-TAG-HAS-SPACE.
074700           MOVE ZERO TO WS-MATCH-CT.
074800           INSPECT WS-SCAN-FLD TALLYING WS-MATCH-CT FOR ALL SPACE.
074900           IF WS-MATCH-CT > ZERO AND WS-SCAN-FLD NOT = SPACES
075000               IF WS-SCAN-FLD(1:1) NOT = SPACE
075100                   ADD 1 TO WS-MULTIWORD-CT
075200               END-IF
075300           END-IF.
075400
075500* DUPLICATE TAGS (CASE-INSENSITIVE) -- A SIMPLE N-SQUARED SCAN,
075600* ACCEPTABLE SINCE A LISTING CARRIES AT MOST 13 TAGS.
075700       2730-CHECK-DUP-TAGS.
075800           MOVE 'NO ' TO WS-DUP-FOUND-SW.
075900           IF PT-TAG-COUNT(WS-SUB1) > 1
076000               PERFORM 2735-CHECK-ONE-TAG-FOR-DUPS
076100                   VARYING WS-SUB2 FROM 1 BY 1
076200                   UNTIL WS-SUB2 > PT-TAG-COUNT(WS-SUB1) - 1
076300           END-IF.
076400           IF WS-DUP-FOUND-SW = 'YES'
076500               COMPUTE WS-TAGS-SCORE = WS-TAGS-SCORE - 5
076600               ADD 1 TO WS-ISSUE-CT
076700           END-IF.
076800
076900       2735-CHECK-ONE-TAG-FOR-DUPS.
077000           PERFORM 2740-COMPARE-ONE-TAG-PAIR
077100               VARYING WS-WORD-SUB FROM WS-SUB2 + 1 BY 1
077200               UNTIL WS-WORD-SUB > PT-TAG-COUNT(WS-SUB1).
077300
077400       2740-COMPARE-ONE-TAG-PAIR.
077500           IF PT-TAGS(WS-SUB1, WS-SUB2) NOT = SPACES AND
077600              PT-TAGS(WS-SUB1, WS-SUB2) =
077700                  PT-TAGS(WS-SUB1, WS-WORD-SUB)
077800               MOVE 'YES' TO WS-DUP-FOUND-SW
077900           END-IF.
078000
078100* ---- DESCRIPTION SCORE -- START 25, LENGTH AND LINE BREAKS ------
078200       2800-CALC-DESC-SCORE.
078300           MOVE 25 TO WS-DESC-SCORE.
078400           IF PT-DESC-LEN(WS-SUB1) = ZERO
078500               MOVE ZERO TO WS-DESC-SCORE
078600               ADD 1 TO WS-ISSUE-CT
078700           ELSE
078800               IF PT-DESC-LEN(WS-SUB1) < 100
078900                   COMPUTE WS-DESC-SCORE = WS-DESC-SCORE - 15
079000                   ADD 1 TO WS-ISSUE-CT
079100               ELSE
079200                   IF PT-DESC-LEN(WS-SUB1) < 300
079300                       COMPUTE WS-DESC-SCORE = WS-DESC-SCORE - 8
079400                       ADD 1 TO WS-ISSUE-CT
079500                   END-IF
079600               END-IF
079700               IF PT-DESC-BRKS(WS-SUB1) = 'N' AND
079800                  PT-DESC-LEN(WS-SUB1) > 200
079900                   COMPUTE WS-DESC-SCORE = WS-DESC-SCORE - 3
080000                   ADD 1 TO WS-ISSUE-CT
080100               END-IF
080200           END-IF.
080300           IF WS-DESC-SCORE < 0
080400               MOVE ZERO TO WS-DESC-SCORE
080500           END-IF.
080600
080700* ---- ENGAGEMENT SCORE -- BASE REPLACED BY VIEW/CONVERSION TIER --
080800       2900-CALC-ENG-SCORE.
080900           IF PT-VIEWS(WS-SUB1) = ZERO
081000               MOVE ZERO TO WS-CONV-SCR
081100           ELSE
081200               COMPUTE WS-CONV-SCR ROUNDED =
081300                   PT-TOTAL-SOLD(WS-SUB1) / PT-VIEWS(WS-SUB1) * 100
081400           END-IF.
081500           IF PT-VIEWS(WS-SUB1) > 500 AND WS-CONV-SCR > 2.0
081600               MOVE 25 TO WS-ENG-SCORE
081700           ELSE
081800               IF PT-VIEWS(WS-SUB1) > 200 AND WS-CONV-SCR > 1.0
081900                   MOVE 20 TO WS-ENG-SCORE
082000               ELSE
082100                   IF PT-VIEWS(WS-SUB1) > 100
082200                       MOVE 15 TO WS-ENG-SCORE
082300                   ELSE
082400                       IF PT-VIEWS(WS-SUB1) > ZERO
082500                           MOVE 10 TO WS-ENG-SCORE
082600                       ELSE
082700                           MOVE 5 TO WS-ENG-SCORE
082800                           ADD 1 TO WS-ISSUE-CT
082900                       END-IF
083000                   END-IF
083100               END-IF
083200           END-IF.
083300           IF PT-VIEWS(WS-SUB1) > 200 AND WS-CONV-SCR < 1.0
083400               COMPUTE WS-ENG-SCORE = WS-ENG-SCORE - 5
083500               ADD 1 TO WS-ISSUE-CT
083600           END-IF.
083700           IF PT-FAVORITES(WS-SUB1) > 20 AND
083800              PT-TOTAL-SOLD(WS-SUB1) < 3
083900               ADD 1 TO WS-ISSUE-CT
084000           END-IF.
084100           IF WS-ENG-SCORE < 0
084200               MOVE ZERO TO WS-ENG-SCORE
084300           END-IF.
084400           IF WS-ENG-SCORE > 25
084500               MOVE 25 TO WS-ENG-SCORE
084600           END-IF.
084700
084800       2950-ASSIGN-GRADE.
084900           IF WS-TOTAL-SCORE >= 85
085000               MOVE 'A' TO WS-GRADE
085100           ELSE
085200               IF WS-TOTAL-SCORE >= 70
085300                   MOVE 'B' TO WS-GRADE
085400               ELSE
085500                   IF WS-TOTAL-SCORE >= 55
085600                       MOVE 'C' TO WS-GRADE
085700                   ELSE
085800                       IF WS-TOTAL-SCORE >= 40
085900                           MOVE 'D' TO WS-GRADE
086000                       ELSE
086100                           MOVE 'F' TO WS-GRADE
086200                       END-IF
086300                   END-IF
086400               END-IF
086500           END-IF.
086600* VAL-GRADE IS THE FULL A/B/C/D/F DOMAIN -- CHEAP INSURANCE
086700* AGAINST THE NESTED IF ABOVE EVER BEING CHANGED AND LEFT WITH
086800* A GAP THAT FALLS THROUGH WITHOUT SETTING WS-GRADE AT ALL.
086900           IF NOT VAL-GRADE
087000               MOVE 'F' TO WS-GRADE
087100           END-IF.
087200
087300* SHARED TRIMMED-LENGTH SCAN -- WS-SCAN-FLD IN, WS-SCAN-LEN OUT.
087400       5900-CALC-SCAN-LEN.
087500           MOVE 20 TO WS-SCAN-SUB.
087600           MOVE 'NO ' TO WS-SCAN-FOUND-SW.
087700           IF WS-SCAN-FLD = SPACES
087800               MOVE ZERO TO WS-SCAN-LEN
087900           ELSE
088000               PERFORM 5905-CHECK-ONE-SCAN-CHAR
088100                   VARYING WS-SCAN-SUB FROM 20 BY -1
088200                   UNTIL WS-SCAN-SUB = 0 OR WS-SCAN-FOUND-SW = 'YES'
088300               MOVE WS-SCAN-SUB TO WS-SCAN-LEN
088400           END-IF.
088500
088600       5905-CHECK-ONE-SCAN-CHAR.
088700           IF WS-SCAN-FLD(WS-SCAN-SUB:1) NOT = SPACE
088800               MOVE 'YES' TO WS-SCAN-FOUND-SW
088900           END-IF.
089000
089100* =================================================================
089200* OPTIMIZER PHASE -- UNIT 4, CATEGORY DETECTION AND TIP FLAGS.
089300* RUN IMMEDIATELY BEHIND THE SCORING OF THE SAME PRODUCT (SEE
089400* 2510-SCORE-ONE-PRODUCT) SO THE TITLE-LENGTH, WORD-COUNT AND
089500* UPPERCASE-TITLE WORK FIELDS LEFT BY THE TITLE SCORER ARE STILL
089600* THIS PRODUCT'S, NOT THE NEXT ONE READ FROM PRODUCT-WORK.
089700
089800* CATEGORY SCORE = NUMBER OF ITS PHRASES FOUND IN THE TITLE, +3
089900* IF THE CATEGORY NAME ITSELF APPEARS.  HIGHEST SCORE WINS, WITH
090000* TIES KEPT ON THE FIRST CATEGORY CHECKED.  DEFAULT IS HOME.
090100       3100-DETECT-CATEGORY.
090200           MOVE ZERO TO WS-BEST-SCORE.
090300           MOVE ZERO TO WS-BEST-CAT.
090400           IF PT-PLATFORM(WS-SUB1) = 'ETSY'
090500               PERFORM 3110-SCORE-ONE-ETSY-CATEGORY
090600                   VARYING WS-CAT-SUB FROM 1 BY 1
090700                   UNTIL WS-CAT-SUB > 8
090800               IF WS-BEST-CAT > ZERO
090900                   MOVE ECN-NAME(WS-BEST-CAT) TO WS-CATEGORY
091000               ELSE
091100                   MOVE 'HOME' TO WS-CATEGORY
091200               END-IF
091300           ELSE
091400               PERFORM 3150-SCORE-ONE-AMZN-CATEGORY
091500                   VARYING WS-CAT-SUB FROM 1 BY 1
091600                   UNTIL WS-CAT-SUB > 5
091700               IF WS-BEST-CAT > ZERO
091800                   MOVE ACN-NAME(WS-BEST-CAT) TO WS-CATEGORY
091900               ELSE
092000                   MOVE 'HOME' TO WS-CATEGORY
092100               END-IF
092200           END-IF.
092300
092400       3110-SCORE-ONE-ETSY-CATEGORY.
092500           MOVE ZERO TO WS-CAT-SCORE.
092600           PERFORM 3115-CHECK-ONE-ETSY-PHRASE
092700               VARYING WS-PHR-SUB FROM ECB-START(WS-CAT-SUB) BY 1
092800               UNTIL WS-PHR-SUB >
092900                   ECB-START(WS-CAT-SUB) + ECB-COUNT(WS-CAT-SUB) - 1.
093000           MOVE ZERO TO WS-MATCH-CT.
093100           INSPECT WS-TITLE-UC TALLYING WS-MATCH-CT
093200               FOR ALL ECN-NAME(WS-CAT-SUB).
093300           IF WS-MATCH-CT > ZERO
093400               ADD 3 TO WS-CAT-SCORE
093500           END-IF.
093600           IF WS-CAT-SCORE > WS-BEST-SCORE
093700               MOVE WS-CAT-SCORE TO WS-BEST-SCORE
093800               MOVE WS-CAT-SUB TO WS-BEST-CAT
093900           END-IF.
094000
094100       3115-CHECK-ONE-ETSY-PHRASE.
094200           MOVE ZERO TO WS-MATCH-CT.
094300           INSPECT WS-TITLE-UC TALLYING WS-MATCH-CT
094400               FOR ALL ECP-PHRASE(WS-PHR-SUB).
094500           IF WS-MATCH-CT > ZERO
094600               ADD 1 TO WS-CAT-SCORE
094700           END-IF.
094800
094900       3150-SCORE-ONE-AMZN-CATEGORY.
095000           MOVE ZERO TO WS-CAT-SCORE.
095100           PERFORM 3155-CHECK-ONE-AMZN-PHRASE
095200               VARYING WS-PHR-SUB FROM ACB-START(WS-CAT-SUB) BY 1
095300               UNTIL WS-PHR-SUB >
095400                   ACB-START(WS-CAT-SUB) + ACB-COUNT(WS-CAT-SUB) - 1.
095500           MOVE ZERO TO WS-MATCH-CT.
095600           INSPECT WS-TITLE-UC TALLYING WS-MATCH-CT
095700               FOR ALL ACN-NAME(WS-CAT-SUB).
095800           IF WS-MATCH-CT > ZERO
095900               ADD 3 TO WS-CAT-SCORE
096000           END-IF.
096100           IF WS-CAT-SCORE > WS-BEST-SCORE
096200               MOVE WS-CAT-SCORE TO WS-BEST-SCORE
096300               MOVE WS-CAT-SUB TO WS-BEST-CAT
096400           END-IF.
096500
096600       3155-CHECK-ONE-AMZN-PHRASE.
096700           MOVE ZERO TO WS-MATCH-CT.
096800           INSPECT WS-TITLE-UC TALLYING WS-MATCH-CT
096900               FOR ALL ACP-PHRASE(WS-PHR-SUB).
097000           IF WS-MATCH-CT > ZERO
097100               ADD 1 TO WS-CAT-SCORE
097200           END-IF.
097300
097400* ---- TIP FLAGS -- EACH CONDITION INDEPENDENT, ALL CAN FIRE ------
097500       3500-COUNT-TIPS.
097600           MOVE ZERO TO WS-TIP-CT.
097700           MOVE PT-PRICE(WS-SUB1) TO WS-PRICE-SCR.
097800           IF WS-PRICE-SCR > ZERO AND WS-PRICE-SCR < 10
097900               ADD 1 TO WS-TIP-CT
098000           END-IF.
098100           IF WS-PRICE-SCR > ZERO AND WS-PRICE-CHARS(6:2) = '00'
098200               ADD 1 TO WS-TIP-CT
098300           END-IF.
098400           IF PT-QUANTITY(WS-SUB1) > ZERO AND
098500              PT-QUANTITY(WS-SUB1) <= 5
098600               ADD 1 TO WS-TIP-CT
098700           END-IF.
098800           IF PT-QUANTITY(WS-SUB1) = ZERO
098900               ADD 1 TO WS-TIP-CT
099000           END-IF.
099100           IF PT-VIEWS(WS-SUB1) > 200 AND WS-CONV-SCR < 1.0
099200               ADD 1 TO WS-TIP-CT
099300           END-IF.
099400           IF PT-FAVORITES(WS-SUB1) > 10 AND
099500              PT-TOTAL-SOLD(WS-SUB1) = ZERO
099600               ADD 1 TO WS-TIP-CT
099700           END-IF.
099800           IF PT-VIEWS(WS-SUB1) < 50
099900               ADD 1 TO WS-TIP-CT
100000           END-IF.
100100           IF PT-PLATFORM(WS-SUB1) = 'ETSY'
100200               PERFORM 3510-COUNT-ETSY-TITLE-TIPS
100300           ELSE
100400               PERFORM 3550-COUNT-AMZN-TITLE-TIPS
100500           END-IF.
100600
100700       3510-COUNT-ETSY-TITLE-TIPS.
100800           IF WS-TITLE-LEN < 40
100900               ADD 1 TO WS-TIP-CT
101000           END-IF.
101100           MOVE ZERO TO WS-MATCH-CT.
101200           INSPECT PT-TITLE(WS-SUB1) TALLYING WS-MATCH-CT
101300               FOR ALL '-' ALL '|' ALL ','.
101400           IF WS-MATCH-CT = ZERO
101500               ADD 1 TO WS-TIP-CT
101600           END-IF.
101700           IF WS-HAS-LETTER-SW = 'YES' AND WS-ALLCAPS-SW = 'YES'
101800               ADD 1 TO WS-TIP-CT
101900           END-IF.
102000           MOVE ZERO TO WS-MATCH-CT.
102100           INSPECT WS-TITLE-UC TALLYING WS-MATCH-CT FOR ALL 'GIFT'.
102200           IF WS-MATCH-CT = ZERO
102300               ADD 1 TO WS-TIP-CT
102400           END-IF.
102500
102600       3550-COUNT-AMZN-TITLE-TIPS.
102700           IF WS-TITLE-LEN < 80
102800               ADD 1 TO WS-TIP-CT
102900           END-IF.
103000           IF WS-WORD-CT < 8
103100               ADD 1 TO WS-TIP-CT
103200           END-IF.
103300
103400* =================================================================
103500* REPORT WRITER -- UNIT 5 COUNTERPART FOR THE SEO REPORT
103600* =================================================================
103700       4000-PRINT-REPORT.
103800           PERFORM 4200-PRINT-ONE-SEO-LINE
103900               VARYING WS-SUB1 FROM 1 BY 1
104000               UNTIL WS-SUB1 > WS-PRODUCT-CT.
104100
104200       4100-PRINT-HEADINGS.
104300           ADD 1 TO C-PCTR.
104400           MOVE C-PCTR TO O-PCTR.
104500           WRITE SEOLINE FROM COMPANY-TITLE-LINE
104600               AFTER ADVANCING PAGE.
104700           WRITE SEOLINE FROM SEO-BLANK-LINE AFTER ADVANCING 1 LINE.
104800           WRITE SEOLINE FROM SEO-HEADING-LINE AFTER ADVANCING 1 LINE.
104900
105000       4200-PRINT-ONE-SEO-LINE.
105100           MOVE SC-PRODUCT-ID(WS-SUB1) TO O-PRODUCT-ID.
105200           MOVE SC-PLATFORM(WS-SUB1) TO O-PLATFORM.
105300           MOVE SC-TITLE-SCORE(WS-SUB1) TO O-TITLE-SC.
105400           MOVE SC-TAGS-SCORE(WS-SUB1) TO O-TAGS-SC.
105500           MOVE SC-DESC-SCORE(WS-SUB1) TO O-DESC-SC.
105600           MOVE SC-ENG-SCORE(WS-SUB1) TO O-ENG-SC.
105700           MOVE SC-TOTAL-SCORE(WS-SUB1) TO O-TOTAL-SC.
105800           MOVE SC-GRADE(WS-SUB1) TO O-GRADE.
105900           MOVE SC-ISSUE-CT(WS-SUB1) TO O-ISSUE-CT.
106000           MOVE SC-CATEGORY(WS-SUB1) TO O-CATEGORY.
106100           MOVE SC-TIP-CT(WS-SUB1) TO O-TIP-CT.
106200           WRITE SEOLINE FROM SEO-DETAIL-LINE
106300               AFTER ADVANCING 1 LINE.
106400
106500       9000-CLOSING.
106600           CLOSE PRODUCT-WORK.
106700           CLOSE SEO-REPORT.
106800
