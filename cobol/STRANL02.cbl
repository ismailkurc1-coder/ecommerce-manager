000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID.             STRANL02.
000300       AUTHOR.                 J T MALLORY.
000400       INSTALLATION.           LINDQUIST DATA PROCESSING CTR.
000500       DATE-WRITTEN.           03/14/87.
000600       DATE-COMPILED.
000700       SECURITY.               COMPANY CONFIDENTIAL - INTERNAL USE.
000800*****************************************************************
000900*  STRANL02 -- MULTI-CHANNEL ORDER ANALYSIS SYSTEM              *
001000*  STORE LOAD - AMAZON FEED                                     *
001100*                                                                *
001200*  READS THE AMAZON ALL-ORDERS REPORT AND THE AMAZON BUSINESS    *
001300*  (TRAFFIC) REPORT AND EXTENDS THE ORDER-WORK AND PRODUCT-WORK *
001400*  FILES BUILT BY STRANL01.  RUN STRANL01 FIRST -- THIS STEP    *
001500*  OPENS BOTH WORK FILES EXTEND.                                *
001600*****************************************************************
001700*  CHANGE LOG
001800*    03/14/87 JTM  ORIGINAL - MAIL/PHONE ORDER LOAD, REQ 87-004
001900*    09/02/87 JTM  ADDED PRODUCT MASTER BUILD FOR CATALOG ITEMS
002000*    06/19/89 RTB  ADDED REGIONAL TAX FIELD, REQ 89-221
002100*    02/11/91 RTB  EXPANDED BUYER NAME TO 30 CHARS, REQ 91-055
002200*    08/30/94 MWS  ADDED DISCOUNT AND SHIPPING CARRY-FORWARD
002300*    01/05/98 DAH  Y2K REMEDIATION - 4 DIGIT YEAR THROUGHOUT
002400*    11/22/98 DAH  Y2K REMEDIATION - RETEST OF DATE ROUTINES
002500*    07/14/03 CLR  REPLACED PROPRIETARY FEED WITH WEB STOREFRONT
002600*                  EXPORT LAYOUT PER REQ 03-118
002700*    05/02/09 CLR  ADDED CURRENCY CODE AND MULTI-LINE ORDER
002800*                  GROUPING FOR THE NEW STOREFRONT CART
002900*    10/17/15 KNP  RENAMED PRODUCT MASTER LAYOUT TO SUPPORT
003000*                  MARKETPLACE LISTING EXPORT, REQ 15-390
003100*    04/08/21 SQV  SPLIT LOAD STEP IN TWO - THIS STEP NOW CARRIES
003200*                  ONLY THE MARKETPLACE SOURCE, REQ 21-118.
003300*                  SOURCE FEED RETIRED FROM THIS PROGRAM.
003400*    04/28/21 SQV  ADDED AMAZON ALL-ORDERS AND BUSINESS REPORT
003500*                  LAYOUTS PER MERCHANDISING REQ 21-119
003600*    05/11/21 SQV  ITEM-PRICE IS A LINE TOTAL ON THE SOURCE FEED --
003700*                  DO NOT MULTIPLY BY QUANTITY, PER REQ 21-119
003800*    05/24/21 SQV  BLANK QUANTITY DEFAULTS TO 1, BLANK ASIN SKIPPED
003900*    09/09/21 PXD  STATUS MAP DEFAULT TO PENDING, REQ 21-266
004000*    02/14/22 PXD  BUSINESS REPORT INTEGER FIELDS MAY CARRY A
004100*                  THOUSANDS SEPARATOR - STRIP BEFORE MOVE
004200*****************************************************************
004300
004400       ENVIRONMENT DIVISION.
004500       CONFIGURATION SECTION.
004600       SOURCE-COMPUTER.        IBM-370.
004700       OBJECT-COMPUTER.        IBM-370.
004800       SPECIAL-NAMES.
004900           C01 IS TOP-OF-FORM
005000           CLASS NUM-CLASS IS '0' THRU '9'
005100           UPSI-0 IS EXCEPT-RPT-SW.
005200
005300       INPUT-OUTPUT SECTION.
005400       FILE-CONTROL.
005500           SELECT AMZN-ORD-IN ASSIGN TO AMZNORD
005600               ORGANIZATION IS LINE SEQUENTIAL.
005700           SELECT AMZN-BUS-IN ASSIGN TO AMZNBUS
005800               ORGANIZATION IS LINE SEQUENTIAL.
005900           SELECT ORDER-WORK ASSIGN TO ORDWORK
006000               ORGANIZATION IS LINE SEQUENTIAL.
006100           SELECT PRODUCT-WORK ASSIGN TO PRDWORK
006200               ORGANIZATION IS LINE SEQUENTIAL.
006300           SELECT EXCEPT-RPT ASSIGN TO EXCPRT
006400               ORGANIZATION IS RECORD SEQUENTIAL.
006500
006600       DATA DIVISION.
006700       FILE SECTION.
006800
006900       FD  AMZN-ORD-IN
007000           LABEL RECORD IS STANDARD
007100           RECORD CONTAINS 220 CHARACTERS
007200           DATA RECORD IS AZO-REC.
007300       01  AZO-REC.
007400           05  AZO-ORDER-ID        PIC X(20).
007500           05  AZO-PURCHASE-DATE   PIC X(10).
007600           05  AZO-ORDER-STATUS    PIC X(10).
007700           05  AZO-PRODUCT-NAME    PIC X(50).
007800           05  AZO-QUANTITY        PIC X(5).
007900           05  AZO-ITEM-PRICE      PIC X(12).
008000           05  AZO-ITEM-TAX        PIC X(12).
008100           05  AZO-SHIP-PRICE      PIC X(12).
008200           05  AZO-SKU             PIC X(12).
008300           05  AZO-ASIN            PIC X(12).
008400           05  AZO-BUYER-NAME      PIC X(30).
008500           05  AZO-SHIP-COUNTRY    PIC X(2).
008600           05  AZO-CURRENCY        PIC X(3).
008700           05  AZO-TRACKING-NO     PIC X(20).
008800           05  FILLER              PIC X(10).
008900
009000       FD  AMZN-BUS-IN
009100           LABEL RECORD IS STANDARD
009200           RECORD CONTAINS 210 CHARACTERS
009300           DATA RECORD IS AZB-REC.
009400       01  AZB-REC.
009500           05  AZB-ASIN            PIC X(12).
009600           05  AZB-TITLE           PIC X(140).
009700           05  AZB-SESSIONS        PIC X(9).
009800           05  AZB-PAGE-VIEWS      PIC X(9).
009900           05  AZB-UNITS-ORDERED   PIC X(9).
010000           05  AZB-ORDERED-SALES   PIC X(14).
010100           05  AZB-TOTAL-ORD-ITMS  PIC X(7).
010200           05  FILLER              PIC X(10).
010300
010400       FD  ORDER-WORK
010500           LABEL RECORD IS OMITTED
010600           RECORD CONTAINS 213 CHARACTERS
010700           DATA RECORD IS WK-ORDER-REC.
010800       01  WK-ORDER-REC.
010900           05  WK-ORD-ORDER-ID     PIC X(20).
011000           05  WK-ORD-PLATFORM     PIC X(6).
011100           05  WK-ORD-DATE         PIC 9(8).
011200           05  WK-ORD-TIME         PIC 9(4).
011300           05  WK-ORD-STATUS       PIC X(10).
011400               88  VAL-ORD-STATUS      VALUE 'PENDING' 'PAID'
011500                                   'SHIPPED' 'DELIVERED' 'CANCELLED'
011600                                   'REFUNDED'.
011700           05  WK-ORD-PRODUCT-ID   PIC X(12).
011800           05  WK-ORD-PROD-TITLE   PIC X(50).
011900           05  WK-ORD-QUANTITY     PIC 9(5).
012000           05  WK-ORD-UNIT-PRICE   PIC S9(7)V99.
012100           05  WK-ORD-ITEM-TOTAL   PIC S9(7)V99.
012200           05  WK-ORD-BUYER-NAME   PIC X(30).
012300           05  WK-ORD-BUYER-CTRY   PIC X(2).
012400           05  WK-ORD-CURRENCY     PIC X(3).
012500           05  WK-ORD-SHIPPING     PIC S9(5)V99.
012600           05  WK-ORD-TAX          PIC S9(5)V99.
012700           05  WK-ORD-DISCOUNT     PIC S9(5)V99.
012800           05  WK-ORD-PLAT-FEE     PIC S9(5)V99.
012900           05  WK-ORD-PAY-FEE      PIC S9(5)V99.
013000           05  FILLER              PIC X(10).
013100
013200       FD  PRODUCT-WORK
013300           LABEL RECORD IS OMITTED
013400           RECORD CONTAINS 491 CHARACTERS
013500           DATA RECORD IS WK-PRODUCT-REC.
013600       01  WK-PRODUCT-REC.
013700           05  WK-PRD-PRODUCT-ID   PIC X(12).
013800           05  WK-PRD-PLATFORM     PIC X(6).
013900               88  VAL-PRD-PLATFORM    VALUE 'ETSY' 'AMAZON'.
014000           05  WK-PRD-TITLE        PIC X(140).
014100           05  WK-PRD-PRICE        PIC S9(5)V99.
014200           05  WK-PRD-CURRENCY     PIC X(3).
014300           05  WK-PRD-DESC-LEN     PIC 9(5).
014400           05  WK-PRD-DESC-BRKS    PIC X(1).
014500           05  WK-PRD-TAG-COUNT    PIC 9(2).
014600           05  WK-PRD-TAGS OCCURS 13 TIMES
014700                                   PIC X(20).
014800           05  WK-PRD-STATUS       PIC X(10).
014900               88  VAL-PRD-STATUS      VALUE 'ACTIVE' 'INACTIVE'
015000                                   'DRAFT' 'SOLD_OUT'.
015100           05  WK-PRD-QUANTITY     PIC 9(5).
015200           05  WK-PRD-VIEWS        PIC 9(7).
015300           05  WK-PRD-FAVORITES    PIC 9(7).
015400           05  WK-PRD-TOTAL-SOLD   PIC 9(7).
015500           05  WK-PRD-TOTAL-REV    PIC S9(7)V99.
015600           05  FILLER              PIC X(10).
015700
015800       FD  EXCEPT-RPT
015900           LABEL RECORD IS OMITTED
016000           RECORD CONTAINS 132 CHARACTERS
016100           LINAGE IS 60 WITH FOOTING AT 55
016200           DATA RECORD IS EXLINE.
016300       01  EXLINE                  PIC X(132).
016400
016500       WORKING-STORAGE SECTION.
016600       01  WORK-AREA.
016700           05  C-PCTR              PIC 99      VALUE ZERO COMP.
016800           05  MORE-ORDERS         PIC XXX     VALUE 'YES'.
016900           05  MORE-BUSINESS       PIC XXX     VALUE 'YES'.
017000           05  WS-EXCEPT-CTR       PIC 9(5)    VALUE ZERO COMP.
017100           05  WS-ORD-LOAD-CTR     PIC 9(7)    VALUE ZERO COMP.
017200           05  WS-PRD-LOAD-CTR     PIC 9(7)    VALUE ZERO COMP.
017300           05  WS-SUB              PIC 9(2)    VALUE ZERO COMP.
017400           05  WS-SCAN-PTR         PIC 9(3)    VALUE ZERO COMP.
017500           05  WS-OUT-PTR          PIC 9(3)    VALUE ZERO COMP.
017600           05  WS-NEW-ORDER-SW     PIC X(3)    VALUE 'YES'.
017700
017800       01  HOLD-ORDER-AREA.
017900           05  HOLD-ORDER-ID       PIC X(20)   VALUE SPACES.
018000           05  HOLD-DATE           PIC 9(8)    VALUE ZERO.
018100           05  HOLD-STATUS         PIC X(10)   VALUE SPACES.
018200           05  HOLD-BUYER-NAME     PIC X(30)   VALUE SPACES.
018300           05  HOLD-BUYER-CTRY     PIC X(2)    VALUE SPACES.
018400           05  HOLD-CURRENCY       PIC X(3)    VALUE 'USD'.
018500           05  HOLD-TAX            PIC S9(5)V99 VALUE ZERO.
018600           05  HOLD-SHIPPING       PIC S9(5)V99 VALUE ZERO.
018700
018800* ---- MONEY PARSE WORK AREA ---------------------------------
018900       01  WS-MONEY-AREA.
019000           05  WS-MONEY-TEXT       PIC X(14).
019100           05  WS-MONEY-DIGITS     PIC X(14)   VALUE SPACES.
019200           05  WS-MONEY-DIGIT-CT   PIC 9(2)    VALUE ZERO COMP.
019300           05  WS-MONEY-ONE-CHAR   PIC X.
019400           05  WS-MONEY-RESULT     PIC S9(9)V99 VALUE ZERO.
019500       01  WS-MONEY-NUM-CHECK REDEFINES WS-MONEY-AREA.
019600           05  FILLER              PIC X(14).
019700           05  WS-MONEY-NUMERIC    PIC 9(12)V99.
019800           05  FILLER              PIC X(5).
019900
020000* ---- INTEGER (THOUSANDS-SEPARATED) STRIP AREA ----------------
020100       01  WS-INT-AREA.
020200           05  WS-INT-TEXT         PIC X(9).
020300           05  WS-INT-DIGITS       PIC X(9)    VALUE SPACES.
020400           05  WS-INT-DIGIT-CT     PIC 9(2)    VALUE ZERO COMP.
020500           05  WS-INT-ONE-CHAR     PIC X.
020600           05  WS-INT-RESULT       PIC 9(9)    VALUE ZERO.
020700       01  WS-INT-NUM-CHECK REDEFINES WS-INT-AREA.
020800           05  FILLER              PIC X(9).
020900           05  WS-INT-NUMERIC      PIC 9(9).
021000
021100* ---- DATE PARSE WORK AREA -----------------------------------
021200       01  WS-DATE-AREA.
021300           05  WS-DATE-TEXT        PIC X(10).
021400           05  WS-DATE-RESULT      PIC 9(8)    VALUE ZERO.
021500           05  WS-DATE-YY          PIC 9(4)    VALUE ZERO.
021600           05  WS-DATE-MM          PIC 9(2)    VALUE ZERO.
021700           05  WS-DATE-DD          PIC 9(2)    VALUE ZERO.
021800       01  WS-DATE-SPLIT REDEFINES WS-DATE-AREA.
021900           05  WS-DATE-TEXT-ALT    PIC X(10).
022000           05  WS-DATE-PARTS.
022100               10  WS-DATE-YY-ALT  PIC 9(4).
022200               10  WS-DATE-MM-ALT  PIC 9(2).
022300               10  WS-DATE-DD-ALT  PIC 9(2).
022400
022500       01  WS-RUN-DATE.
022600           05  WS-RUN-YY           PIC 9(4).
022700           05  WS-RUN-MM           PIC 9(2).
022800           05  WS-RUN-DD           PIC 9(2).
022900
023000       01  I-DATE.
023100           05  I-YEAR              PIC 9(4).
023200           05  I-MONTH             PIC 99.
023300           05  I-DAY               PIC 99.
023400
023500* ---- AMAZON STATUS MAP, HARD-CODED TABLE ----------------------
023600       01  AMZN-STATUS-ARRAY.
023700           05  FILLER              PIC X(10)   VALUE 'PENDING'.
023800           05  FILLER              PIC X(10)   VALUE 'PENDING'.
023900           05  FILLER              PIC X(10)   VALUE 'UNSHIPPED'.
024000           05  FILLER              PIC X(10)   VALUE 'PAID'.
024100           05  FILLER              PIC X(10)   VALUE 'SHIPPED'.
024200           05  FILLER              PIC X(10)   VALUE 'SHIPPED'.
024300           05  FILLER              PIC X(10)   VALUE 'CANCELLED'.
024400           05  FILLER              PIC X(10)   VALUE 'CANCELLED'.
024500           05  FILLER              PIC X(10)   VALUE 'REFUNDED'.
024600           05  FILLER              PIC X(10)   VALUE 'REFUNDED'.
024700       01  AMZN-STATUS-TABLE REDEFINES AMZN-STATUS-ARRAY.
024800           05  AMZN-STATUS-ROW OCCURS 5 TIMES.
024900               10  AMZN-STATUS-KEY PIC X(10).
025000               10  AMZN-STATUS-VAL PIC X(10).
025100
025200       01  COMPANY-TITLE-LINE.
025300           05  FILLER              PIC X(6)    VALUE 'DATE: '.
025400           05  O-MONTH             PIC 99.
025500           05  FILLER              PIC X       VALUE '/'.
025600           05  O-DAY               PIC 99.
025700           05  FILLER              PIC X       VALUE '/'.
025800           05  O-YEAR              PIC 9(4).
025900           05  FILLER              PIC X(29)   VALUE SPACES.
026000           05  FILLER              PIC X(30)   VALUE
026100                   'STORE LOAD - AMAZON EXCEPTIONS'.
026200           05  FILLER              PIC X(39)   VALUE SPACES.
026300           05  FILLER              PIC X(6)    VALUE 'PAGE: '.
026400           05  O-PCTR              PIC Z9.
026500
026600       01  COLUMN-HEADING.
026700           05  FILLER              PIC X(8)    VALUE 'STRANL02'.
026800           05  FILLER              PIC X(10)   VALUE SPACES.
026900           05  FILLER              PIC X(13)   VALUE 'SOURCE FILE'.
027000           05  FILLER              PIC X(10)   VALUE SPACES.
027100           05  FILLER              PIC X(30)   VALUE
027200                   'REASON SKIPPED'.
027300
027400       01  EXCEPT-LINE.
027500           05  O-EX-FILE           PIC X(12).
027600           05  FILLER              PIC X(3)    VALUE SPACES.
027700           05  O-EX-REASON         PIC X(60).
027800           05  FILLER              PIC X(57)   VALUE SPACES.
027900
028000       01  EXCEPT-TOTAL-LINE.
028100           05  FILLER              PIC X(20)   VALUE
028200                   'TOTAL EXCEPTIONS: '.
028300           05  O-EX-TOTAL          PIC Z,ZZ9.
028400           05  FILLER              PIC X(106)  VALUE SPACES.
028500
028600* LEVEL 77, NOT 01 -- SAME REASON AS THE ETSY LOAD PROGRAM.
028700* THESE HOLD ONE LINE'S WORTH OF SCRATCH VALUE AND ARE NOT A
028800* RECORD LAYOUT IN THEIR OWN RIGHT.
028900       77  WS-VALID-SW             PIC X(3)    VALUE 'YES'.
029000       77  WS-EXCEPT-REASON        PIC X(60)   VALUE SPACES.
029100       77  WS-STATUS-TEXT-IN       PIC X(10)   VALUE SPACES.
029200       77  WS-STATUS-CODE          PIC X(10)   VALUE SPACES.
029300
029400       PROCEDURE DIVISION.
029500
029600       0000-STRANL02.
029700           PERFORM 1000-INIT.
029800           PERFORM 2000-AMZN-ORDERS-PASS
029900               UNTIL MORE-ORDERS = 'NO'.
030000           PERFORM 3000-AMZN-BUSINESS-PASS
030100               UNTIL MORE-BUSINESS = 'NO'.
030200           PERFORM 4000-CLOSING.
030300           STOP RUN.
030400
030500       1000-INIT.
030600           MOVE FUNCTION CURRENT-DATE TO I-DATE.
030700           MOVE I-MONTH TO O-MONTH.
030800           MOVE I-DAY TO O-DAY.
030900           MOVE I-YEAR TO O-YEAR.
031000           MOVE I-YEAR TO WS-RUN-YY.
031100           MOVE I-MONTH TO WS-RUN-MM.
031200           MOVE I-DAY TO WS-RUN-DD.
031300
031400           OPEN INPUT AMZN-ORD-IN.
031500           OPEN INPUT AMZN-BUS-IN.
031600           OPEN EXTEND ORDER-WORK.
031700           OPEN EXTEND PRODUCT-WORK.
031800           OPEN OUTPUT EXCEPT-RPT.
031900
032000           PERFORM 9100-EXCEPT-HEADING.
032100           PERFORM 2900-READ-AMZN-ORDER.
032200
032300       2000-AMZN-ORDERS-PASS.
032400           PERFORM 2100-VALIDATE-ORDER THRU 2100-EXIT.
032500           IF WS-VALID-SW = 'NO'
032600               PERFORM 2800-LOG-EXCEPTION
032700           ELSE
032800               PERFORM 2400-DECIDE-HEADER-LINE
032900               PERFORM 2500-BUILD-ORDER-ROW
033000               ADD 1 TO WS-ORD-LOAD-CTR
033100           END-IF.
033200           PERFORM 2900-READ-AMZN-ORDER.
033300
033400       2100-VALIDATE-ORDER.
033500           MOVE 'YES' TO WS-VALID-SW.
033600           IF AZO-ORDER-ID = SPACES
033700               MOVE 'NO' TO WS-VALID-SW
033800               MOVE 'BLANK ORDER ID' TO WS-EXCEPT-REASON
033900               GO TO 2100-EXIT
034000           END-IF.
034100
034200       2100-EXIT.
034300           EXIT.
034400
034500* WS-NEW-ORDER-SW IS SET FRESH EVERY LINE -- TRUE ONLY WHEN THIS
034600* LINE STARTS A NEW ORDER ID, SO 2500 KNOWS WHETHER TO CARRY THE
034700* ORDER-LEVEL SHIPPING/TAX ONTO THIS LINE OR LEAVE THEM AT ZERO.
034800       2400-DECIDE-HEADER-LINE.
034900           IF AZO-ORDER-ID NOT EQUAL TO HOLD-ORDER-ID
035000               MOVE 'YES' TO WS-NEW-ORDER-SW
035100               MOVE AZO-ORDER-ID TO HOLD-ORDER-ID
035200               MOVE AZO-PURCHASE-DATE TO WS-DATE-TEXT
035300               PERFORM 2210-PARSE-DATE
035400               MOVE WS-DATE-RESULT TO HOLD-DATE
035500               MOVE AZO-ORDER-STATUS TO WS-STATUS-TEXT-IN
035600               PERFORM 2230-MAP-STATUS
035700               MOVE WS-STATUS-CODE TO HOLD-STATUS
035800               MOVE AZO-BUYER-NAME TO HOLD-BUYER-NAME
035900               MOVE AZO-SHIP-COUNTRY TO HOLD-BUYER-CTRY
036000               MOVE AZO-CURRENCY TO HOLD-CURRENCY
036100               MOVE AZO-ITEM-TAX TO WS-MONEY-TEXT
036200               PERFORM 2200-PARSE-MONEY
036300               MOVE WS-MONEY-RESULT TO HOLD-TAX
036400               MOVE AZO-SHIP-PRICE TO WS-MONEY-TEXT
036500               PERFORM 2200-PARSE-MONEY
036600               MOVE WS-MONEY-RESULT TO HOLD-SHIPPING
036700           ELSE
036800               MOVE 'NO ' TO WS-NEW-ORDER-SW
036900           END-IF.
037000
037100       2200-PARSE-MONEY.
037200           MOVE ZERO TO WS-MONEY-RESULT.
037300           MOVE SPACES TO WS-MONEY-DIGITS.
037400           MOVE ZERO TO WS-MONEY-DIGIT-CT.
037500           PERFORM 2205-STRIP-ONE-CHAR
037600               VARYING WS-SCAN-PTR FROM 1 BY 1
037700               UNTIL WS-SCAN-PTR > 14.
037800           IF WS-MONEY-DIGITS IS NOT NUMERIC
037900               MOVE ZERO TO WS-MONEY-RESULT
038000           ELSE
038100               MOVE WS-MONEY-DIGITS TO WS-MONEY-NUMERIC
038200               COMPUTE WS-MONEY-RESULT =
038300                   WS-MONEY-NUMERIC / 100
038400           END-IF.
038500
038600       2205-STRIP-ONE-CHAR.
038700           MOVE WS-MONEY-TEXT(WS-SCAN-PTR:1) TO WS-MONEY-ONE-CHAR.
038800           IF WS-MONEY-ONE-CHAR IS NUMERIC
038900               ADD 1 TO WS-MONEY-DIGIT-CT
039000               MOVE WS-MONEY-ONE-CHAR TO
039100                   WS-MONEY-DIGITS(WS-MONEY-DIGIT-CT:1)
039200           END-IF.
039300
039400       2210-PARSE-DATE.
039500           MOVE ZERO TO WS-DATE-RESULT.
039600           IF WS-DATE-TEXT(5:1) = '-'
039700               MOVE WS-DATE-TEXT(1:4) TO WS-DATE-YY
039800               MOVE WS-DATE-TEXT(6:2) TO WS-DATE-MM
039900               MOVE WS-DATE-TEXT(9:2) TO WS-DATE-DD
040000           ELSE
040100               IF WS-DATE-TEXT(3:1) = '/'
040200                   MOVE WS-DATE-TEXT(1:2) TO WS-DATE-MM
040300                   MOVE WS-DATE-TEXT(4:2) TO WS-DATE-DD
040400                   MOVE WS-DATE-TEXT(7:4) TO WS-DATE-YY
040500               ELSE
040600                   MOVE WS-RUN-YY TO WS-DATE-YY
040700                   MOVE WS-RUN-MM TO WS-DATE-MM
040800                   MOVE WS-RUN-DD TO WS-DATE-DD
040900               END-IF
041000           END-IF.
041100           COMPUTE WS-DATE-RESULT =
041200               WS-DATE-YY * 10000 + WS-DATE-MM * 100 + WS-DATE-DD.
041300
041400       2230-MAP-STATUS.
041500           MOVE 'PENDING' TO WS-STATUS-CODE.
041600           PERFORM 2235-MAP-STATUS-SCAN
041700               VARYING WS-SUB FROM 1 BY 1
041800               UNTIL WS-SUB > 5.
041900
042000       2235-MAP-STATUS-SCAN.
042100           IF WS-STATUS-TEXT-IN = AMZN-STATUS-KEY(WS-SUB)
042200               MOVE AMZN-STATUS-VAL(WS-SUB) TO WS-STATUS-CODE
042300           END-IF.
042400
042500       2500-BUILD-ORDER-ROW.
042600           MOVE AZO-ORDER-ID TO WK-ORD-ORDER-ID.
042700           MOVE 'AMAZON' TO WK-ORD-PLATFORM.
042800           MOVE HOLD-DATE TO WK-ORD-DATE.
042900           MOVE ZERO TO WK-ORD-TIME.
043000           MOVE HOLD-STATUS TO WK-ORD-STATUS.
043100* SAME 88 CATCH AS THE ETSY LOAD -- IF AMAZON EVER CHANGES ITS
043200* ORDER-STATUS WORDING OUT FROM UNDER US, DEFAULT TO PENDING
043300* INSTEAD OF HANDING THE ANALYZER A CODE IT DOES NOT RECOGNIZE.
043400           IF NOT VAL-ORD-STATUS
043500               MOVE 'PENDING' TO WK-ORD-STATUS
043600           END-IF.
043700           MOVE AZO-ASIN TO WK-ORD-PRODUCT-ID.
043800           MOVE AZO-PRODUCT-NAME TO WK-ORD-PROD-TITLE.
043900           IF AZO-QUANTITY = SPACES
044000               MOVE 1 TO WK-ORD-QUANTITY
044100           ELSE
044200               MOVE AZO-QUANTITY TO WK-ORD-QUANTITY
044300           END-IF.
044400           MOVE AZO-ITEM-PRICE TO WS-MONEY-TEXT.
044500           PERFORM 2200-PARSE-MONEY.
044600* ITEM-PRICE IS A LINE TOTAL ON THE SOURCE FEED.  UNIT PRICE
044700* AND ITEM TOTAL BOTH TAKE THE PARSED AMOUNT AS-IS -- DO NOT
044800* MULTIPLY BY QUANTITY.  SEE REQ 21-119.
044900           MOVE WS-MONEY-RESULT TO WK-ORD-UNIT-PRICE.
045000           MOVE WS-MONEY-RESULT TO WK-ORD-ITEM-TOTAL.
045100           MOVE HOLD-BUYER-NAME TO WK-ORD-BUYER-NAME.
045200           MOVE HOLD-BUYER-CTRY TO WK-ORD-BUYER-CTRY.
045300           MOVE HOLD-CURRENCY TO WK-ORD-CURRENCY.
045400           IF WS-NEW-ORDER-SW = 'YES'
045500               MOVE HOLD-SHIPPING TO WK-ORD-SHIPPING
045600               MOVE HOLD-TAX TO WK-ORD-TAX
045700           ELSE
045800               MOVE ZERO TO WK-ORD-SHIPPING
045900               MOVE ZERO TO WK-ORD-TAX
046000           END-IF.
046100           MOVE ZERO TO WK-ORD-DISCOUNT.
046200           MOVE ZERO TO WK-ORD-PLAT-FEE.
046300           MOVE ZERO TO WK-ORD-PAY-FEE.
046400           MOVE SPACES TO FILLER OF WK-ORDER-REC.
046500           WRITE WK-ORDER-REC.
046600
046700       2800-LOG-EXCEPTION.
046800           MOVE 'AMZN-ORDERS' TO O-EX-FILE.
046900           MOVE WS-EXCEPT-REASON TO O-EX-REASON.
047000           WRITE EXLINE FROM EXCEPT-LINE
047100               AFTER ADVANCING 1 LINE
047200                   AT EOP
047300                       PERFORM 9100-EXCEPT-HEADING.
047400           ADD 1 TO WS-EXCEPT-CTR.
047500
047600       2900-READ-AMZN-ORDER.
047700           READ AMZN-ORD-IN
047800               AT END
047900                   MOVE 'NO' TO MORE-ORDERS.
048000
048100       3000-AMZN-BUSINESS-PASS.
048200           PERFORM 3100-VALIDATE-ASIN THRU 3100-EXIT.
048300           IF WS-VALID-SW = 'NO'
048400               PERFORM 3800-LOG-BUS-EXCEPTION
048500           ELSE
048600               PERFORM 3400-BUILD-PRODUCT-ROW
048700               ADD 1 TO WS-PRD-LOAD-CTR
048800           END-IF.
048900           PERFORM 3900-READ-AMZN-BUSINESS.
049000
049100       3100-VALIDATE-ASIN.
049200           MOVE 'YES' TO WS-VALID-SW.
049300           IF AZB-ASIN = SPACES
049400               MOVE 'NO' TO WS-VALID-SW
049500               MOVE 'BLANK ASIN' TO WS-EXCEPT-REASON
049600               GO TO 3100-EXIT
049700           END-IF.
049800
049900       3100-EXIT.
050000           EXIT.
050100
050200       3200-STRIP-INTEGER.
050300           MOVE ZERO TO WS-INT-RESULT.
050400           MOVE SPACES TO WS-INT-DIGITS.
050500           MOVE ZERO TO WS-INT-DIGIT-CT.
050600           PERFORM 3210-STRIP-ONE-DIGIT
050700               VARYING WS-SCAN-PTR FROM 1 BY 1
050800               UNTIL WS-SCAN-PTR > 9.
050900           IF WS-INT-DIGITS IS NOT NUMERIC
051000               MOVE ZERO TO WS-INT-RESULT
051100           ELSE
051200               MOVE WS-INT-DIGITS TO WS-INT-NUMERIC
051300               MOVE WS-INT-NUMERIC TO WS-INT-RESULT
051400           END-IF.
051500
051600       3210-STRIP-ONE-DIGIT.
051700           MOVE WS-INT-TEXT(WS-SCAN-PTR:1) TO WS-INT-ONE-CHAR.
051800           IF WS-INT-ONE-CHAR IS NUMERIC
051900               ADD 1 TO WS-INT-DIGIT-CT
052000               MOVE WS-INT-ONE-CHAR TO
052100                   WS-INT-DIGITS(WS-INT-DIGIT-CT:1)
052200           END-IF.
052300
052400       3400-BUILD-PRODUCT-ROW.
052500           MOVE AZB-ASIN TO WK-PRD-PRODUCT-ID.
052600           MOVE 'AMAZON' TO WK-PRD-PLATFORM.
052700           IF NOT VAL-PRD-PLATFORM
052800               MOVE 'AMAZON' TO WK-PRD-PLATFORM
052900           END-IF.
053000           MOVE AZB-TITLE TO WK-PRD-TITLE.
053100           MOVE ZERO TO WK-PRD-PRICE.
053200           MOVE 'USD' TO WK-PRD-CURRENCY.
053300           MOVE ZERO TO WK-PRD-DESC-LEN.
053400           MOVE 'N' TO WK-PRD-DESC-BRKS.
053500           MOVE ZERO TO WK-PRD-TAG-COUNT.
053600           PERFORM 3405-CLEAR-ONE-TAG
053700               VARYING WS-OUT-PTR FROM 1 BY 1
053800               UNTIL WS-OUT-PTR > 13.
053900           MOVE 'ACTIVE' TO WK-PRD-STATUS.
054000           IF NOT VAL-PRD-STATUS
054100               MOVE 'ACTIVE' TO WK-PRD-STATUS
054200           END-IF.
054300           MOVE ZERO TO WK-PRD-QUANTITY.
054400           MOVE AZB-PAGE-VIEWS TO WS-INT-TEXT.
054500           PERFORM 3200-STRIP-INTEGER.
054600           MOVE WS-INT-RESULT TO WK-PRD-VIEWS.
054700           MOVE ZERO TO WK-PRD-FAVORITES.
054800           MOVE AZB-UNITS-ORDERED TO WS-INT-TEXT.
054900           PERFORM 3200-STRIP-INTEGER.
055000           MOVE WS-INT-RESULT TO WK-PRD-TOTAL-SOLD.
055100           MOVE AZB-ORDERED-SALES TO WS-MONEY-TEXT.
055200           PERFORM 2200-PARSE-MONEY.
055300           MOVE WS-MONEY-RESULT TO WK-PRD-TOTAL-REV.
055400           MOVE SPACES TO FILLER OF WK-PRODUCT-REC.
055500           WRITE WK-PRODUCT-REC.
055600
055700       3405-CLEAR-ONE-TAG.
055800           MOVE SPACES TO WK-PRD-TAGS(WS-OUT-PTR).
055900
056000       3800-LOG-BUS-EXCEPTION.
056100           MOVE 'AMZN-BUS' TO O-EX-FILE.
056200           MOVE WS-EXCEPT-REASON TO O-EX-REASON.
056300           WRITE EXLINE FROM EXCEPT-LINE
056400               AFTER ADVANCING 1 LINE
056500                   AT EOP
056600                       PERFORM 9100-EXCEPT-HEADING.
056700           ADD 1 TO WS-EXCEPT-CTR.
056800
056900       3900-READ-AMZN-BUSINESS.
057000           READ AMZN-BUS-IN
057100               AT END
057200                   MOVE 'NO' TO MORE-BUSINESS.
057300
057400       4000-CLOSING.
057500           MOVE WS-EXCEPT-CTR TO O-EX-TOTAL.
057600           WRITE EXLINE FROM EXCEPT-TOTAL-LINE
057700               AFTER ADVANCING 2 LINES.
057800           CLOSE AMZN-ORD-IN.
057900           CLOSE AMZN-BUS-IN.
058000           CLOSE ORDER-WORK.
058100           CLOSE PRODUCT-WORK.
058200           CLOSE EXCEPT-RPT.
058300
058400       9100-EXCEPT-HEADING.
058500           ADD 1 TO C-PCTR.
058600           MOVE C-PCTR TO O-PCTR.
058700           WRITE EXLINE FROM COMPANY-TITLE-LINE
058800               AFTER ADVANCING PAGE.
058900           WRITE EXLINE FROM COLUMN-HEADING
059000               AFTER ADVANCING 2 LINES.
059100
