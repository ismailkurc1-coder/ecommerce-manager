000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID.             STRANL03.
000300       AUTHOR.                 S Q VARGA.
000400       INSTALLATION.           LINDQUIST DATA PROCESSING CTR.
000500       DATE-WRITTEN.           03/14/87.
000600       DATE-COMPILED.
000700       SECURITY.               COMPANY CONFIDENTIAL - INTERNAL USE.
000800*****************************************************************
000900*  STRANL03 -- MULTI-CHANNEL ORDER ANALYSIS SYSTEM              *
001000*  STORE SALES ANALYZER                                         *
001100*                                                                *
001200*  LOADS ORDER-WORK AND PRODUCT-WORK (BUILT BY STRANL01 AND     *
001300*  STRANL02) INTO WORKING STORAGE TABLES, COMPUTES CURRENT AND  *
001400*  PRIOR PERIOD METRICS, TOP SELLERS, COUNTRY BREAKDOWN AND     *
001500*  DAILY REVENUE, AND PRINTS THE 4-SECTION ANALYSIS-REPORT.     *
001600*  RUN STRANL01 AND STRANL02 BEFORE THIS STEP.                  *
001700*****************************************************************
001800*  CHANGE LOG
001900*    03/14/87 JTM  ORIGINAL - MAIL/PHONE ORDER ANALYSIS, REQ 87-004
002000*    09/02/87 JTM  ADDED PRODUCT PERFORMANCE SECTION
002100*    04/30/88 JTM  ADDED COUNTRY OF ORIGIN BREAKDOWN, REQ 88-061
002200*    06/19/89 RTB  ADDED REGIONAL TAX FIELD TO ORDER TOTALS
002300*    02/11/91 RTB  ADDED PRIOR-PERIOD COMPARISON COLUMNS
002400*    08/30/94 MWS  ADDED DAILY REVENUE TREND TABLE, REQ 94-147
002500*    01/05/98 DAH  Y2K REMEDIATION - 4 DIGIT YEAR THROUGHOUT
002600*    11/22/98 DAH  Y2K REMEDIATION - RETEST OF PERIOD ARITHMETIC
002700*    07/14/03 CLR  RUN PARAMETERS NOW READ FROM RUN-PARMS FILE
002800*                  RATHER THAN OPERATOR CONSOLE, REQ 03-118
002900*    10/17/15 KNP  RENAMED PRODUCT MASTER FIELDS FOR MARKETPLACE
003000*                  LISTING EXPORT, REQ 15-390
003100*    04/08/21 SQV  REWORKED FOR ETSY/AMAZON MARKETPLACE ORDER AND
003200*                  PRODUCT WORK FILES PER MERCHANDISING REQ 21-118
003300*    04/30/21 SQV  ADDED PLATFORM BREAKDOWN TABLE TO SUMMARY
003400*    05/14/21 SQV  ADDED TOP-5 SELLER TABLE AND 30-DAY REVENUE
003500*                  TREND TO SUMMARY SECTION, REQ 21-130
003600*    05/28/21 SQV  ORDERS SECTION NOW ONE LINE PER ORDER (WAS ONE
003700*                  LINE PER ORDER ITEM) - AGGREGATE AT LOAD, REQ
003800*                  21-140
003900*    06/11/21 SQV  ADDED STOCK AND CONVERSION ALERTS TO PRODUCT
004000*                  PERFORMANCE SECTION, REQ 21-142
004100*    09/09/21 PXD  REVENUE CHANGE % PRINTS "-" WHEN PRIOR GROSS
004200*                  IS ZERO, REQ 21-266
004300*****************************************************************
004400
004500       ENVIRONMENT DIVISION.
004600       CONFIGURATION SECTION.
004700       SOURCE-COMPUTER.        IBM-370.
004800       OBJECT-COMPUTER.        IBM-370.
004900       SPECIAL-NAMES.
005000           C01 IS TOP-OF-FORM
005100           CLASS NUM-CLASS IS '0' THRU '9'
005200           UPSI-0 IS RPT-PAGE-SW.
005300
005400       INPUT-OUTPUT SECTION.
005500       FILE-CONTROL.
005600           SELECT RUN-PARMS ASSIGN TO RUNPARM
005700               ORGANIZATION IS LINE SEQUENTIAL.
005800           SELECT ORDER-WORK ASSIGN TO ORDWORK
005900               ORGANIZATION IS LINE SEQUENTIAL.
006000           SELECT PRODUCT-WORK ASSIGN TO PRDWORK
006100               ORGANIZATION IS LINE SEQUENTIAL.
006200           SELECT ANALYSIS-REPORT ASSIGN TO ANALRPT
006300               ORGANIZATION IS RECORD SEQUENTIAL.
006400
006500       DATA DIVISION.
006600       FILE SECTION.
006700
006800       FD  RUN-PARMS
006900           LABEL RECORD IS STANDARD
007000           RECORD CONTAINS 51 CHARACTERS
007100           DATA RECORD IS PARM-REC.
007200       01  PARM-REC.
007300           05  PARM-RUN-DATE       PIC 9(8).
007400           05  PARM-PERIOD-LEN     PIC 9(3).
007500           05  PARM-STORE-NAME     PIC X(30).
007600           05  FILLER              PIC X(10).
007700
007800       FD  ORDER-WORK
007900           LABEL RECORD IS OMITTED
008000           RECORD CONTAINS 213 CHARACTERS
008100           DATA RECORD IS WK-ORDER-REC.
008200       01  WK-ORDER-REC.
008300           05  WK-ORD-ORDER-ID     PIC X(20).
008400           05  WK-ORD-PLATFORM     PIC X(6).
008500           05  WK-ORD-DATE         PIC 9(8).
008600           05  WK-ORD-TIME         PIC 9(4).
008700           05  WK-ORD-STATUS       PIC X(10).
008800           05  WK-ORD-PRODUCT-ID   PIC X(12).
008900           05  WK-ORD-PROD-TITLE   PIC X(50).
009000           05  WK-ORD-QUANTITY     PIC 9(5).
009100           05  WK-ORD-UNIT-PRICE   PIC S9(7)V99.
009200           05  WK-ORD-ITEM-TOTAL   PIC S9(7)V99.
009300           05  WK-ORD-BUYER-NAME   PIC X(30).
009400           05  WK-ORD-BUYER-CTRY   PIC X(2).
009500           05  WK-ORD-CURRENCY     PIC X(3).
009600           05  WK-ORD-SHIPPING     PIC S9(5)V99.
009700           05  WK-ORD-TAX          PIC S9(5)V99.
009800           05  WK-ORD-DISCOUNT     PIC S9(5)V99.
009900           05  WK-ORD-PLAT-FEE     PIC S9(5)V99.
010000           05  WK-ORD-PAY-FEE      PIC S9(5)V99.
010100           05  FILLER              PIC X(10).
010200
010300       FD  PRODUCT-WORK
010400           LABEL RECORD IS OMITTED
010500           RECORD CONTAINS 491 CHARACTERS
010600           DATA RECORD IS WK-PRODUCT-REC.
010700       01  WK-PRODUCT-REC.
010800           05  WK-PRD-PRODUCT-ID   PIC X(12).
010900           05  WK-PRD-PLATFORM     PIC X(6).
011000           05  WK-PRD-TITLE        PIC X(140).
011100           05  WK-PRD-PRICE        PIC S9(5)V99.
011200           05  WK-PRD-CURRENCY     PIC X(3).
011300           05  WK-PRD-DESC-LEN     PIC 9(5).
011400           05  WK-PRD-DESC-BRKS    PIC X(1).
011500           05  WK-PRD-TAG-COUNT    PIC 9(2).
011600           05  WK-PRD-TAGS OCCURS 13 TIMES
011700                                   PIC X(20).
011800           05  WK-PRD-STATUS       PIC X(10).
011900           05  WK-PRD-QUANTITY     PIC 9(5).
012000           05  WK-PRD-VIEWS        PIC 9(7).
012100           05  WK-PRD-FAVORITES    PIC 9(7).
012200           05  WK-PRD-TOTAL-SOLD   PIC 9(7).
012300           05  WK-PRD-TOTAL-REV    PIC S9(7)V99.
012400           05  FILLER              PIC X(10).
012500
012600       FD  ANALYSIS-REPORT
012700           LABEL RECORD IS OMITTED
012800           RECORD CONTAINS 132 CHARACTERS
012900           LINAGE IS 60 WITH FOOTING AT 55
013000           DATA RECORD IS PRTLINE.
013100       01  PRTLINE                 PIC X(132).
013200
013300       WORKING-STORAGE SECTION.
013400       01  WORK-AREA.
013500           05  C-PCTR              PIC 99      VALUE ZERO COMP.
013600           05  MORE-ORDERS         PIC XXX     VALUE 'YES'.
013700           05  MORE-PRODUCTS       PIC XXX     VALUE 'YES'.
013800           05  WS-ORDER-CT         PIC 9(5)    VALUE ZERO COMP.
013900           05  WS-PRODUCT-CT       PIC 9(5)    VALUE ZERO COMP.
014000           05  WS-AGG-CT           PIC 9(5)    VALUE ZERO COMP.
014100           05  WS-COUNTRY-CT       PIC 9(3)    VALUE ZERO COMP.
014200           05  WS-TOPSELL-CT       PIC 9(5)    VALUE ZERO COMP.
014300           05  WS-BUYER-CT         PIC 9(3)    VALUE ZERO COMP.
014400           05  WS-SUB1             PIC 9(5)    VALUE ZERO COMP.
014500           05  WS-SUB2             PIC 9(5)    VALUE ZERO COMP.
014600           05  WS-SUB3             PIC 9(3)    VALUE ZERO COMP.
014700           05  WS-HOLD-SUB         PIC 9(5)    VALUE ZERO COMP.
014800           05  WS-SWAPPED          PIC X(3)    VALUE 'YES'.
014900           05  WS-FOUND-SW         PIC X(3)    VALUE 'NO '.
015000
015100       01  WS-RUN-PARAMS.
015200           05  WS-RUN-DATE         PIC 9(8)    VALUE ZERO.
015300           05  WS-PERIOD-LEN       PIC 9(3)    VALUE 30.
015400           05  WS-STORE-NAME       PIC X(30)   VALUE SPACES.
015500       01  WS-RUN-PARAMS-R REDEFINES WS-RUN-PARAMS.
015600           05  WS-RUN-DATE-PARTS.
015700               10  WS-RUN-YY       PIC 9(4).
015800               10  WS-RUN-MM       PIC 9(2).
015900               10  WS-RUN-DD       PIC 9(2).
016000           05  FILLER              PIC X(33).
016100
016200       01  I-DATE.
016300           05  I-YEAR              PIC 9(4).
016400           05  I-MONTH             PIC 99.
016500           05  I-DAY               PIC 99.
016600
016700* ---- PERIOD BOUNDARIES, DERIVED FROM A DAY-OFFSET TABLE ------
016800* ---- (THIS SHOP HAS NO DATE-ARITHMETIC INTRINSICS, SO DAYS  -
016900* ---- BACK FROM THE RUN DATE ARE WALKED WITH A JULIAN CALC)  -
017000       01  WS-DATE-CALC.
017100           05  WC-YY               PIC 9(4).
017200           05  WC-MM               PIC 9(2).
017300           05  WC-DD               PIC 9(2).
017400           05  WC-JULIAN           PIC 9(7)    VALUE ZERO COMP.
017500           05  WC-DAYS-BACK        PIC 9(5)    VALUE ZERO COMP.
017600           05  WS-DAYS-DONE        PIC 9(5)    VALUE ZERO COMP.
017700           05  WC-RESULT-DATE      PIC 9(8)    VALUE ZERO.
017800       01  WS-DAYS-IN-MONTH.
017900           05  DIM-TABLE PIC 9(2) OCCURS 12 TIMES
018000               VALUES ARE 31 28 31 30 31 30 31 31 30 31 30 31.
018100       01  WS-DAYS-IN-MONTH-R REDEFINES WS-DAYS-IN-MONTH.
018200           05  DIM-ROW             PIC 9(2) OCCURS 12 TIMES.
018300
018400       01  WS-PERIOD-BOUNDS.
018500           05  WS-CURR-START       PIC 9(8)    VALUE ZERO.
018600           05  WS-CURR-END         PIC 9(8)    VALUE ZERO.
018700           05  WS-PREV-START       PIC 9(8)    VALUE ZERO.
018800           05  WS-PREV-END         PIC 9(8)    VALUE ZERO.
018900
019000* ---- GENERIC METRICS CALCULATOR - PARAMETERS AND RESULT ------
019100       01  WS-CALC-PARMS.
019200           05  WS-CALC-PLATFORM    PIC X(6)    VALUE 'ALL'.
019300           05  WS-CALC-START       PIC 9(8)    VALUE ZERO.
019400           05  WS-CALC-END         PIC 9(8)    VALUE ZERO.
019500
019600       01  WS-CALC-RESULT.
019700           05  PM-TOTAL-ORDERS     PIC 9(7)    VALUE ZERO COMP.
019800           05  PM-ITEMS-SOLD       PIC 9(7)    VALUE ZERO COMP.
019900           05  PM-GROSS            PIC S9(9)V99 VALUE ZERO.
020000           05  PM-FEES             PIC S9(9)V99 VALUE ZERO.
020100           05  PM-NET              PIC S9(9)V99 VALUE ZERO.
020200           05  PM-SHIPPING         PIC S9(7)V99 VALUE ZERO.
020300           05  PM-AVG-ORDER        PIC S9(7)V99 VALUE ZERO.
020400           05  PM-UNIQUE-BUYERS    PIC 9(5)    VALUE ZERO COMP.
020500*         PM-FEE-PCT = FEES / GROSS * 100 (ZERO WHEN GROSS IS ZERO) --
020600*         ANALYZER BUSINESS RULE SQV-1147, CARRIED HERE SO ANY FUTURE
020700*         REPORT COLUMN CAN PICK IT UP WITHOUT RE-DERIVING IT; NO
020800*         SECTION 1 COLUMN PRINTS IT TODAY (SEE 4160 BELOW).
020900           05  PM-FEE-PCT          PIC S9(3)V99 VALUE ZERO.
021000
021100       01  PM-CURR-ALL             PIC X(1)    VALUE SPACE.
021200       01  WS-PM-CURR-ALL.
021300           05  PCA-TOTAL-ORDERS    PIC 9(7)    VALUE ZERO COMP.
021400           05  PCA-ITEMS-SOLD      PIC 9(7)    VALUE ZERO COMP.
021500           05  PCA-GROSS           PIC S9(9)V99 VALUE ZERO.
021600           05  PCA-FEES            PIC S9(9)V99 VALUE ZERO.
021700           05  PCA-NET             PIC S9(9)V99 VALUE ZERO.
021800           05  PCA-AVG-ORDER       PIC S9(7)V99 VALUE ZERO.
021900           05  PCA-UNIQUE-BUYERS   PIC 9(5)    VALUE ZERO COMP.
022000       01  WS-PM-PREV-ALL.
022100           05  PPA-TOTAL-ORDERS    PIC 9(7)    VALUE ZERO COMP.
022200           05  PPA-ITEMS-SOLD      PIC 9(7)    VALUE ZERO COMP.
022300           05  PPA-GROSS           PIC S9(9)V99 VALUE ZERO.
022400           05  PPA-FEES            PIC S9(9)V99 VALUE ZERO.
022500           05  PPA-NET             PIC S9(9)V99 VALUE ZERO.
022600           05  PPA-AVG-ORDER       PIC S9(7)V99 VALUE ZERO.
022700           05  PPA-UNIQUE-BUYERS   PIC 9(5)    VALUE ZERO COMP.
022800
022900       01  WS-PLATFORM-ARRAY.
023000           05  FILLER              PIC X(6)    VALUE 'ETSY'.
023100           05  FILLER              PIC X(6)    VALUE 'AMAZON'.
023200       01  WS-PLATFORM-TABLE REDEFINES WS-PLATFORM-ARRAY.
023300           05  WS-PLAT-ROW OCCURS 2 TIMES
023400                                   PIC X(6).
023500
023600       01  WS-PLAT-METRICS OCCURS 2 TIMES.
023700           05  PLM-PLATFORM        PIC X(6).
023800           05  PLM-CURR-ORDERS     PIC 9(7)    VALUE ZERO COMP.
023900           05  PLM-CURR-GROSS      PIC S9(9)V99 VALUE ZERO.
024000           05  PLM-CURR-NET        PIC S9(9)V99 VALUE ZERO.
024100           05  PLM-CURR-AVG        PIC S9(7)V99 VALUE ZERO.
024200
024300* ---- ORDER LINE TABLE, LOADED FROM ORDER-WORK -----------------
024400       01  ORDER-TABLE OCCURS 2000 TIMES
024500               INDEXED BY OT-IDX.
024600           05  OT-ORDER-ID         PIC X(20).
024700           05  OT-PLATFORM         PIC X(6).
024800           05  OT-DATE             PIC 9(8).
024900           05  OT-TIME             PIC 9(4).
025000           05  OT-STATUS           PIC X(10).
025100           05  OT-PRODUCT-ID       PIC X(12).
025200           05  OT-PROD-TITLE       PIC X(50).
025300           05  OT-QUANTITY         PIC 9(5).
025400           05  OT-UNIT-PRICE       PIC S9(7)V99.
025500           05  OT-ITEM-TOTAL       PIC S9(7)V99.
025600           05  OT-BUYER-NAME       PIC X(30).
025700           05  OT-BUYER-CTRY       PIC X(2).
025800           05  OT-SHIPPING         PIC S9(5)V99.
025900           05  OT-TAX              PIC S9(5)V99.
026000           05  OT-DISCOUNT         PIC S9(5)V99.
026100           05  OT-PLAT-FEE         PIC S9(5)V99.
026200           05  OT-PAY-FEE          PIC S9(5)V99.
026300
026400* ---- ONE ROW PER ORDER (AGGREGATE OF ITS ITEM LINES) ---------
026500       01  AGG-ORDER-TABLE OCCURS 1000 TIMES.
026600           05  AO-ORDER-ID         PIC X(20).
026700           05  AO-PLATFORM         PIC X(6).
026800           05  AO-DATE             PIC 9(8).
026900           05  AO-TIME             PIC 9(4).
027000           05  AO-STATUS           PIC X(10).
027100           05  AO-BUYER-NAME       PIC X(30).
027200           05  AO-BUYER-CTRY       PIC X(2).
027300           05  AO-ITEM-COUNT       PIC 9(7)    VALUE ZERO COMP.
027400           05  AO-SUBTOTAL         PIC S9(9)V99 VALUE ZERO.
027500           05  AO-SHIPPING         PIC S9(7)V99 VALUE ZERO.
027600           05  AO-TAX              PIC S9(7)V99 VALUE ZERO.
027700           05  AO-DISCOUNT         PIC S9(7)V99 VALUE ZERO.
027800           05  AO-FEES             PIC S9(7)V99 VALUE ZERO.
027900           05  AO-GROSS            PIC S9(9)V99 VALUE ZERO.
028000           05  AO-NET              PIC S9(9)V99 VALUE ZERO.
028100       01  WS-HOLD-AGG-ORDER.
028200           05  HA-ORDER-ID         PIC X(20).
028300           05  HA-PLATFORM         PIC X(6).
028400           05  HA-DATE             PIC 9(8).
028500           05  HA-TIME             PIC 9(4).
028600           05  HA-STATUS           PIC X(10).
028700           05  HA-BUYER-NAME       PIC X(30).
028800           05  HA-BUYER-CTRY       PIC X(2).
028900           05  HA-ITEM-COUNT       PIC 9(7)    VALUE ZERO COMP.
029000           05  HA-SUBTOTAL         PIC S9(9)V99 VALUE ZERO.
029100           05  HA-SHIPPING         PIC S9(7)V99 VALUE ZERO.
029200           05  HA-TAX              PIC S9(7)V99 VALUE ZERO.
029300           05  HA-DISCOUNT         PIC S9(7)V99 VALUE ZERO.
029400           05  HA-FEES             PIC S9(7)V99 VALUE ZERO.
029500           05  HA-GROSS            PIC S9(9)V99 VALUE ZERO.
029600           05  HA-NET              PIC S9(9)V99 VALUE ZERO.
029700
029800* ---- PRODUCT MASTER TABLE, LOADED FROM PRODUCT-WORK -----------
029900       01  PRODUCT-TABLE OCCURS 1000 TIMES
030000               INDEXED BY PT-IDX.
030100           05  PT-PRODUCT-ID       PIC X(12).
030200           05  PT-PLATFORM         PIC X(6).
030300           05  PT-TITLE            PIC X(140).
030400           05  PT-PRICE            PIC S9(5)V99.
030500           05  PT-CURRENCY         PIC X(3).
030600           05  PT-DESC-LEN         PIC 9(5).
030700           05  PT-DESC-BRKS        PIC X(1).
030800           05  PT-TAG-COUNT        PIC 9(2).
030900           05  PT-TAGS             PIC X(20)   OCCURS 13 TIMES.
031000           05  PT-STATUS           PIC X(10).
031100               88  VAL-PT-STATUS       VALUE 'ACTIVE' 'INACTIVE'
031200                                   'DRAFT' 'SOLD_OUT'.
031300           05  PT-QUANTITY         PIC 9(5).
031400           05  PT-VIEWS            PIC 9(7).
031500           05  PT-FAVORITES        PIC 9(7).
031600           05  PT-TOTAL-SOLD       PIC 9(7).
031700           05  PT-TOTAL-REV        PIC S9(7)V99.
031800           05  PT-ORD-UNITS        PIC 9(7)    VALUE ZERO COMP.
031900           05  PT-ORD-REVENUE      PIC S9(9)V99 VALUE ZERO.
032000
032100* ---- TOP SELLER RANKING TABLE (COPIED FROM PRODUCT-TABLE,   -
032200* ---- SORTED DESCENDING BY ORDER REVENUE) ----------------------
032300       01  TOPSELL-TABLE OCCURS 1000 TIMES.
032400           05  TS-PRODUCT-ID       PIC X(12).
032500           05  TS-TITLE            PIC X(50).
032600           05  TS-UNITS-SOLD       PIC 9(7)    VALUE ZERO COMP.
032700           05  TS-REVENUE          PIC S9(9)V99 VALUE ZERO.
032800       01  WS-HOLD-TOPSELL.
032900           05  HT-PRODUCT-ID       PIC X(12).
033000           05  HT-TITLE            PIC X(50).
033100           05  HT-UNITS-SOLD       PIC 9(7)    VALUE ZERO COMP.
033200           05  HT-REVENUE          PIC S9(9)V99 VALUE ZERO.
033300
033400* ---- COUNTRY BREAKDOWN TABLE -----------------------------------
033500       01  COUNTRY-TABLE OCCURS 80 TIMES.
033600           05  CT-COUNTRY          PIC X(2).
033700           05  CT-ORDER-CT         PIC 9(7)    VALUE ZERO COMP.
033800           05  CT-GROSS            PIC S9(9)V99 VALUE ZERO.
033900       01  WS-HOLD-COUNTRY.
034000           05  HC-COUNTRY          PIC X(2).
034100           05  HC-ORDER-CT         PIC 9(7)    VALUE ZERO COMP.
034200           05  HC-GROSS            PIC S9(9)V99 VALUE ZERO.
034300
034400* ---- BUYER-SEEN SCRATCH TABLE (REUSED BY EACH METRICS CALL) --
034500       01  BUYER-SEEN-TABLE OCCURS 500 TIMES
034600                                   PIC X(30).
034700
034800* ---- DAILY REVENUE TABLE (LAST 30 DAYS) -----------------------
034900       01  DAILY-REV-TABLE OCCURS 30 TIMES.
035000           05  DR-DATE             PIC 9(8).
035100           05  DR-REVENUE          PIC S9(9)V99 VALUE ZERO.
035200
035300* ---- REPORT PRINT LINES ----------------------------------------
035400       01  RPT-TITLE-LINE.
035500           05  FILLER              PIC X(23)   VALUE
035600                   'STORE SALES ANALYSIS - '.
035700           05  O-STORE-NAME        PIC X(30).
035800           05  FILLER              PIC X(10)   VALUE SPACES.
035900           05  FILLER              PIC X(11)   VALUE 'RUN DATE: '.
036000           05  O-RUN-MM            PIC 99.
036100           05  FILLER              PIC X       VALUE '/'.
036200           05  O-RUN-DD            PIC 99.
036300           05  FILLER              PIC X       VALUE '/'.
036400           05  O-RUN-YY            PIC 9(4).
036500           05  FILLER              PIC X(41)   VALUE SPACES.
036600           05  FILLER              PIC X(6)    VALUE 'PAGE: '.
036700           05  O-PCTR              PIC Z9.
036800
036900       01  RPT-BLANK-LINE          PIC X(132)  VALUE SPACES.
037000
037100       01  RPT-SEC-HEADING.
037200           05  O-SEC-TITLE         PIC X(60).
037300           05  FILLER              PIC X(72)   VALUE SPACES.
037400
037500       01  RPT-KPI-HEADING.
037600           05  FILLER              PIC X(24)   VALUE 'METRIC'.
037700           05  FILLER              PIC X(18)   VALUE 'CURRENT PERIOD'.
037800           05  FILLER              PIC X(18)   VALUE 'PREVIOUS PERIOD'.
037900           05  FILLER              PIC X(10)   VALUE 'CHANGE %'.
038000           05  FILLER              PIC X(62)   VALUE SPACES.
038100
038200       01  RPT-KPI-LINE.
038300           05  O-KPI-LABEL         PIC X(24).
038400           05  O-KPI-CURR          PIC $$,$$$,$$9.99.
038500           05  FILLER              PIC X(3)    VALUE SPACES.
038600           05  O-KPI-PREV          PIC $$,$$$,$$9.99.
038700           05  FILLER              PIC X(3)    VALUE SPACES.
038800           05  O-KPI-CHANGE        PIC X(10).
038900           05  FILLER              PIC X(52)   VALUE SPACES.
039000
039100       01  RPT-PLAT-HEADING.
039200           05  FILLER              PIC X(10)   VALUE 'PLATFORM'.
039300           05  FILLER              PIC X(10)   VALUE 'ORDERS'.
039400           05  FILLER              PIC X(16)   VALUE 'GROSS'.
039500           05  FILLER              PIC X(16)   VALUE 'NET'.
039600           05  FILLER              PIC X(14)   VALUE 'AVG ORDER'.
039700           05  FILLER              PIC X(66)   VALUE SPACES.
039800
039900       01  RPT-PLAT-LINE.
040000           05  O-PL-PLATFORM       PIC X(10).
040100           05  O-PL-ORDERS         PIC ZZZ,ZZ9.
040200           05  FILLER              PIC X(3)    VALUE SPACES.
040300           05  O-PL-GROSS          PIC $$,$$$,$$9.99.
040400           05  FILLER              PIC X(2)    VALUE SPACES.
040500           05  O-PL-NET            PIC $$,$$$,$$9.99.
040600           05  FILLER              PIC X(2)    VALUE SPACES.
040700           05  O-PL-AVG            PIC $$$,$$9.99.
040800           05  FILLER              PIC X(32)   VALUE SPACES.
040900
041000       01  RPT-TOP5-HEADING.
041100           05  FILLER              PIC X(6)    VALUE 'RANK'.
041200           05  FILLER              PIC X(52)   VALUE 'TITLE'.
041300           05  FILLER              PIC X(10)   VALUE 'UNITS'.
041400           05  FILLER              PIC X(16)   VALUE 'REVENUE'.
041500           05  FILLER              PIC X(48)   VALUE SPACES.
041600
041700       01  RPT-TOP5-LINE.
041800           05  O-T5-RANK           PIC Z9.
041900           05  FILLER              PIC X(4)    VALUE SPACES.
042000           05  O-T5-TITLE          PIC X(50).
042100           05  FILLER              PIC X(2)    VALUE SPACES.
042200           05  O-T5-UNITS          PIC ZZZ,ZZ9.
042300           05  FILLER              PIC X(2)    VALUE SPACES.
042400           05  O-T5-REVENUE        PIC $$,$$$,$$9.99.
042500           05  FILLER              PIC X(37)   VALUE SPACES.
042600
042700       01  RPT-DAILY-HEADING.
042800           05  FILLER              PIC X(10)   VALUE 'DATE'.
042900           05  FILLER              PIC X(16)   VALUE 'REVENUE'.
043000           05  FILLER              PIC X(106)  VALUE SPACES.
043100
043200       01  RPT-DAILY-LINE.
043300           05  O-DR-DD             PIC 99.
043400           05  FILLER              PIC X       VALUE '.'.
043500           05  O-DR-MM             PIC 99.
043600           05  FILLER              PIC X(5)    VALUE SPACES.
043700           05  O-DR-REVENUE        PIC $$,$$$,$$9.99.
043800           05  FILLER              PIC X(104)  VALUE SPACES.
043900
044000       01  RPT-ORDER-HEADING.
044100           05  FILLER              PIC X(18)   VALUE 'DATE / TIME'.
044200           05  FILLER              PIC X(9)    VALUE 'PLATFORM'.
044300           05  FILLER              PIC X(22)   VALUE 'ORDER ID'.
044400           05  FILLER              PIC X(18)   VALUE 'BUYER'.
044500           05  FILLER              PIC X(6)    VALUE 'CTRY'.
044600           05  FILLER              PIC X(6)    VALUE 'ITEMS'.
044700           05  FILLER              PIC X(12)   VALUE 'GROSS'.
044800           05  FILLER              PIC X(10)   VALUE 'SHIP'.
044900           05  FILLER              PIC X(9)    VALUE 'TAX'.
045000           05  FILLER              PIC X(10)   VALUE 'DISC'.
045100           05  FILLER              PIC X(9)    VALUE 'FEES'.
045200           05  FILLER              PIC X(12)   VALUE 'NET STATUS'.
045300
045400       01  RPT-ORDER-LINE.
045500           05  O-OR-DD             PIC 99.
045600           05  FILLER              PIC X       VALUE '.'.
045700           05  O-OR-MM             PIC 99.
045800           05  FILLER              PIC X       VALUE '.'.
045900           05  O-OR-YY             PIC 9(4).
046000           05  FILLER              PIC X       VALUE SPACE.
046100           05  O-OR-HH             PIC 99.
046200           05  FILLER              PIC X       VALUE ':'.
046300           05  O-OR-MN             PIC 99.
046400           05  FILLER              PIC X(2)    VALUE SPACES.
046500           05  O-OR-PLATFORM       PIC X(8).
046600           05  FILLER              PIC X       VALUE SPACE.
046700           05  O-OR-ORDER-ID       PIC X(20).
046800           05  FILLER              PIC X       VALUE SPACE.
046900           05  O-OR-BUYER          PIC X(16).
047000           05  FILLER              PIC X       VALUE SPACE.
047100           05  O-OR-CTRY           PIC X(3).
047200           05  O-OR-ITEMS          PIC ZZ9.
047300           05  FILLER              PIC X(2)    VALUE SPACES.
047400           05  O-OR-GROSS          PIC $$$,$$9.99.
047500           05  FILLER              PIC X       VALUE SPACE.
047600           05  O-OR-SHIP           PIC $$$9.99.
047700           05  FILLER              PIC X       VALUE SPACE.
047800           05  O-OR-TAX            PIC $$$9.99.
047900           05  FILLER              PIC X       VALUE SPACE.
048000           05  O-OR-DISC           PIC $$$9.99.
048100           05  FILLER              PIC X       VALUE SPACE.
048200           05  O-OR-FEES           PIC $$$9.99.
048300           05  FILLER              PIC X       VALUE SPACE.
048400           05  O-OR-NET            PIC $$$,$$9.99.
048500           05  FILLER              PIC X       VALUE SPACE.
048600           05  O-OR-STATUS         PIC X(10).
048700           05  FILLER              PIC X(2)    VALUE SPACES.
048800
048900       01  RPT-ORDER-TOTAL-LINE.
049000           05  FILLER              PIC X(40)   VALUE
049100                   'GRAND TOTAL'.
049200           05  FILLER              PIC X(6)    VALUE SPACES.
049300           05  O-OT-ITEMS          PIC ZZZ,ZZ9.
049400           05  FILLER              PIC X(4)    VALUE SPACES.
049500           05  O-OT-GROSS          PIC $$,$$$,$$9.99.
049600           05  FILLER              PIC X(15)   VALUE SPACES.
049700           05  O-OT-NET            PIC $$,$$$,$$9.99.
049800           05  FILLER              PIC X(44)   VALUE SPACES.
049900
050000* RPT-PRD-HEADING AND RPT-PRD-LINE CARRY THE FULL SECTION-3 COLUMN SET
050100* SPEC'D FOR THE PRODUCT PERFORMANCE TABLE -- PRICE/STOCK/VIEWS/FAVS/
050200* SOLD/REVENUE/CONV% WERE ALREADY HERE, FAV% AND STATUS ARE NEW (TICKET
050300* SQV-1147) SO THE LISTING OWNER CAN SEE WHY SOMETHING THAT LOOKS LIKE
050400* A WINNER (HIGH FAVS) ISN'T SELLING, AND WHETHER A SLOW MOVER IS EVEN
050500* STILL AN ACTIVE LISTING OR JUST A LEFTOVER DRAFT/INACTIVE ROW.
050600       01  RPT-PRD-HEADING.
050700           05  FILLER              PIC X(8)    VALUE 'PLATFORM'.
050800           05  FILLER              PIC X(52)   VALUE 'TITLE'.
050900           05  FILLER              PIC X(9)    VALUE 'PRICE'.
051000           05  FILLER              PIC X(7)    VALUE 'STOCK'.
051100           05  FILLER              PIC X(8)    VALUE 'VIEWS'.
051200           05  FILLER              PIC X(6)    VALUE 'FAVS'.
051300           05  FILLER              PIC X(7)    VALUE 'FAV%'.
051400           05  FILLER              PIC X(7)    VALUE 'SOLD'.
051500           05  FILLER              PIC X(11)   VALUE 'REVENUE'.
051600           05  FILLER              PIC X(7)    VALUE 'CONV%'.
051700           05  FILLER              PIC X(11)   VALUE 'STATUS'.
051800           05  FILLER              PIC X(9)    VALUE 'ALERT'.
051900
052000       01  RPT-PRD-LINE.
052100           05  O-PR-PLATFORM       PIC X(8).
052200           05  O-PR-TITLE          PIC X(50).
052300           05  FILLER              PIC X       VALUE SPACE.
052400           05  O-PR-PRICE          PIC $$$9.99.
052500           05  FILLER              PIC X       VALUE SPACE.
052600           05  O-PR-STOCK          PIC ZZZZ9.
052700           05  FILLER              PIC X       VALUE SPACE.
052800           05  O-PR-VIEWS          PIC ZZZ,ZZ9.
052900           05  FILLER              PIC X       VALUE SPACE.
053000           05  O-PR-FAVS           PIC ZZ,ZZ9.
053100           05  FILLER              PIC X       VALUE SPACE.
053200*         O-PR-FAVRATE = PT-FAVORITES / PT-VIEWS * 100, ZERO WHEN
053300*         PT-VIEWS IS ZERO -- SAME GUARDED-DIVIDE SHAPE AS O-PR-CONV.
053400           05  O-PR-FAVRATE        PIC Z9.99.
053500           05  FILLER              PIC X       VALUE SPACE.
053600           05  O-PR-SOLD           PIC ZZZ,ZZ9.
053700           05  FILLER              PIC X       VALUE SPACE.
053800           05  O-PR-REVENUE        PIC $$,$$9.99.
053900           05  FILLER              PIC X       VALUE SPACE.
054000           05  O-PR-CONV           PIC Z9.99.
054100           05  FILLER              PIC X       VALUE SPACE.
054200*         O-PR-STATUS IS A STRAIGHT MOVE OF PT-STATUS -- ACTIVE,
054300*         INACTIVE, DRAFT OR SOLD_OUT, AS LOADED BY STRANL01/STRANL02.
054400           05  O-PR-STATUS         PIC X(10).
054500           05  FILLER              PIC X       VALUE SPACE.
054600           05  O-PR-ALERT          PIC X(18).
054700
054800       01  RPT-CTRY-HEADING.
054900           05  FILLER              PIC X(8)    VALUE 'COUNTRY'.
055000           05  FILLER              PIC X(10)   VALUE 'ORDERS'.
055100           05  FILLER              PIC X(16)   VALUE 'GROSS REVENUE'.
055200           05  FILLER              PIC X(14)   VALUE 'AVG ORDER'.
055300           05  FILLER              PIC X(9)    VALUE 'SHARE %'.
055400           05  FILLER              PIC X(75)   VALUE SPACES.
055500
055600       01  RPT-CTRY-LINE.
055700           05  O-CT-COUNTRY        PIC X(8).
055800           05  O-CT-ORDERS         PIC ZZZ,ZZ9.
055900           05  FILLER              PIC X(3)    VALUE SPACES.
056000           05  O-CT-GROSS          PIC $$,$$$,$$9.99.
056100           05  FILLER              PIC X(2)    VALUE SPACES.
056200           05  O-CT-AVG            PIC $$$,$$9.99.
056300           05  FILLER              PIC X(2)    VALUE SPACES.
056400           05  O-CT-SHARE          PIC ZZ9.9.
056500           05  FILLER              PIC X(73)   VALUE SPACES.
056600
056700       01  RPT-CTRY-TOTAL-LINE.
056800           05  FILLER              PIC X(8)    VALUE 'TOTAL'.
056900           05  O-CTT-ORDERS        PIC ZZZ,ZZ9.
057000           05  FILLER              PIC X(3)    VALUE SPACES.
057100           05  O-CTT-GROSS         PIC $$,$$$,$$9.99.
057200           05  FILLER              PIC X(17)   VALUE SPACES.
057300           05  FILLER              PIC X(6)    VALUE '100.0'.
057400           05  FILLER              PIC X(73)   VALUE SPACES.
057500
057600* THESE FOUR STAND ALONE AT THE 77 LEVEL -- SCRATCH ARITHMETIC
057700* RESULTS AND A PRINT SUBSCRIPT, NOT PIECES OF A RECORD.
057800       77  WS-CHANGE-PCT           PIC S9(5)V99 VALUE ZERO.
057900       01  WS-CHANGE-DISPLAY.
058000           05  WS-CHG-SIGN         PIC X       VALUE SPACE.
058100           05  WS-CHG-NUM          PIC Z9.99.
058200       77  WS-PRINT-SUB            PIC 9(3)    VALUE ZERO COMP.
058300       77  WS-DAY-OFFSET           PIC S9(3)   VALUE ZERO COMP.
058400       77  WS-RATE-CALC            PIC S9(5)V99 VALUE ZERO.
058500
058600       PROCEDURE DIVISION.
058700
058800       0000-STRANL03.
058900           PERFORM 1000-INIT.
059000           PERFORM 2000-LOAD-ORDERS UNTIL MORE-ORDERS = 'NO'.
059100           PERFORM 2700-AGGREGATE-ORDERS.
059200           PERFORM 3000-LOAD-PRODUCTS UNTIL MORE-PRODUCTS = 'NO'.
059300           PERFORM 3500-ACCUM-ORDERS-INTO-PRODUCTS.
059400           PERFORM 4000-COMPUTE-PERIODS.
059500           PERFORM 4100-CALC-ALL-METRICS.
059600           PERFORM 4200-CALC-PLATFORM-METRICS.
059700           PERFORM 4300-BUILD-TOPSELLERS.
059800           PERFORM 4400-BUILD-COUNTRY-TABLE.
059900           PERFORM 4500-BUILD-DAILY-REVENUE.
060000           PERFORM 4600-SORT-ORDERS-DESC.
060100           PERFORM 5000-PRINT-REPORT.
060200           PERFORM 9000-CLOSING.
060300           STOP RUN.
060400
060500       1000-INIT.
060600           OPEN INPUT RUN-PARMS.
060700           READ RUN-PARMS
060800               AT END
060900                   MOVE ZERO TO PARM-RUN-DATE
061000                   MOVE 30 TO PARM-PERIOD-LEN
061100                   MOVE 'DEFAULT STORE' TO PARM-STORE-NAME.
061200           MOVE PARM-RUN-DATE TO WS-RUN-DATE.
061300           MOVE PARM-PERIOD-LEN TO WS-PERIOD-LEN.
061400           MOVE PARM-STORE-NAME TO WS-STORE-NAME.
061500           IF WS-PERIOD-LEN = ZERO
061600               MOVE 30 TO WS-PERIOD-LEN
061700           END-IF.
061800           IF WS-RUN-DATE = ZERO
061900               MOVE FUNCTION CURRENT-DATE TO I-DATE
062000               COMPUTE WS-RUN-DATE =
062100                   I-YEAR * 10000 + I-MONTH * 100 + I-DAY
062200           END-IF.
062300           CLOSE RUN-PARMS.
062400
062500           OPEN INPUT ORDER-WORK.
062600           OPEN INPUT PRODUCT-WORK.
062700           OPEN OUTPUT ANALYSIS-REPORT.
062800           PERFORM 2900-READ-ORDER.
062900           PERFORM 3900-READ-PRODUCT.
063000
063100       2000-LOAD-ORDERS.
063200           ADD 1 TO WS-ORDER-CT.
063300           SET OT-IDX TO WS-ORDER-CT.
063400           MOVE WK-ORD-ORDER-ID   TO OT-ORDER-ID(OT-IDX).
063500           MOVE WK-ORD-PLATFORM   TO OT-PLATFORM(OT-IDX).
063600           MOVE WK-ORD-DATE       TO OT-DATE(OT-IDX).
063700           MOVE WK-ORD-TIME       TO OT-TIME(OT-IDX).
063800           MOVE WK-ORD-STATUS     TO OT-STATUS(OT-IDX).
063900           MOVE WK-ORD-PRODUCT-ID TO OT-PRODUCT-ID(OT-IDX).
064000           MOVE WK-ORD-PROD-TITLE TO OT-PROD-TITLE(OT-IDX).
064100           MOVE WK-ORD-QUANTITY   TO OT-QUANTITY(OT-IDX).
064200           MOVE WK-ORD-UNIT-PRICE TO OT-UNIT-PRICE(OT-IDX).
064300           MOVE WK-ORD-ITEM-TOTAL TO OT-ITEM-TOTAL(OT-IDX).
064400           MOVE WK-ORD-BUYER-NAME TO OT-BUYER-NAME(OT-IDX).
064500           MOVE WK-ORD-BUYER-CTRY TO OT-BUYER-CTRY(OT-IDX).
064600           MOVE WK-ORD-SHIPPING   TO OT-SHIPPING(OT-IDX).
064700           MOVE WK-ORD-TAX        TO OT-TAX(OT-IDX).
064800           MOVE WK-ORD-DISCOUNT   TO OT-DISCOUNT(OT-IDX).
064900           MOVE WK-ORD-PLAT-FEE   TO OT-PLAT-FEE(OT-IDX).
065000           MOVE WK-ORD-PAY-FEE    TO OT-PAY-FEE(OT-IDX).
065100           PERFORM 2900-READ-ORDER.
065200
065300       2700-AGGREGATE-ORDERS.
065400           MOVE ZERO TO WS-AGG-CT.
065500           PERFORM 2710-AGGREGATE-ONE-LINE
065600               VARYING WS-SUB1 FROM 1 BY 1
065700               UNTIL WS-SUB1 > WS-ORDER-CT.
065800           PERFORM 2750-DERIVE-ONE-ORDER-TOTAL
065900               VARYING WS-SUB1 FROM 1 BY 1
066000               UNTIL WS-SUB1 > WS-AGG-CT.
066100
066200       2710-AGGREGATE-ONE-LINE.
066300           IF WS-AGG-CT = ZERO OR
066400              OT-ORDER-ID(WS-SUB1) NOT = AO-ORDER-ID(WS-AGG-CT)
066500               ADD 1 TO WS-AGG-CT
066600               MOVE OT-ORDER-ID(WS-SUB1)  TO AO-ORDER-ID(WS-AGG-CT)
066700               MOVE OT-PLATFORM(WS-SUB1)  TO AO-PLATFORM(WS-AGG-CT)
066800               MOVE OT-DATE(WS-SUB1)      TO AO-DATE(WS-AGG-CT)
066900               MOVE OT-TIME(WS-SUB1)      TO AO-TIME(WS-AGG-CT)
067000               MOVE OT-STATUS(WS-SUB1)    TO AO-STATUS(WS-AGG-CT)
067100               MOVE OT-BUYER-NAME(WS-SUB1) TO AO-BUYER-NAME(WS-AGG-CT)
067200               MOVE OT-BUYER-CTRY(WS-SUB1) TO AO-BUYER-CTRY(WS-AGG-CT)
067300               MOVE ZERO TO AO-ITEM-COUNT(WS-AGG-CT)
067400               MOVE ZERO TO AO-SUBTOTAL(WS-AGG-CT)
067500               MOVE ZERO TO AO-SHIPPING(WS-AGG-CT)
067600               MOVE ZERO TO AO-TAX(WS-AGG-CT)
067700               MOVE ZERO TO AO-DISCOUNT(WS-AGG-CT)
067800               MOVE ZERO TO AO-FEES(WS-AGG-CT)
067900           END-IF.
068000           ADD OT-QUANTITY(WS-SUB1) TO AO-ITEM-COUNT(WS-AGG-CT).
068100           ADD OT-ITEM-TOTAL(WS-SUB1) TO AO-SUBTOTAL(WS-AGG-CT).
068200           ADD OT-SHIPPING(WS-SUB1) TO AO-SHIPPING(WS-AGG-CT).
068300           ADD OT-TAX(WS-SUB1) TO AO-TAX(WS-AGG-CT).
068400           ADD OT-DISCOUNT(WS-SUB1) TO AO-DISCOUNT(WS-AGG-CT).
068500           ADD OT-PLAT-FEE(WS-SUB1) TO AO-FEES(WS-AGG-CT).
068600           ADD OT-PAY-FEE(WS-SUB1) TO AO-FEES(WS-AGG-CT).
068700
068800       2750-DERIVE-ONE-ORDER-TOTAL.
068900           COMPUTE AO-GROSS(WS-SUB1) =
069000               AO-SUBTOTAL(WS-SUB1) + AO-SHIPPING(WS-SUB1).
069100           COMPUTE AO-NET(WS-SUB1) =
069200               AO-GROSS(WS-SUB1) - AO-FEES(WS-SUB1)
069300               - AO-TAX(WS-SUB1) + AO-DISCOUNT(WS-SUB1).
069400
069500       2900-READ-ORDER.
069600           READ ORDER-WORK
069700               AT END
069800                   MOVE 'NO' TO MORE-ORDERS.
069900
070000       3000-LOAD-PRODUCTS.
070100           ADD 1 TO WS-PRODUCT-CT.
070200           SET PT-IDX TO WS-PRODUCT-CT.
070300           MOVE WK-PRD-PRODUCT-ID TO PT-PRODUCT-ID(PT-IDX).
070400           MOVE WK-PRD-PLATFORM   TO PT-PLATFORM(PT-IDX).
070500           MOVE WK-PRD-TITLE      TO PT-TITLE(PT-IDX).
070600           MOVE WK-PRD-PRICE      TO PT-PRICE(PT-IDX).
070700           MOVE WK-PRD-CURRENCY   TO PT-CURRENCY(PT-IDX).
070800           MOVE WK-PRD-DESC-LEN   TO PT-DESC-LEN(PT-IDX).
070900           MOVE WK-PRD-DESC-BRKS  TO PT-DESC-BRKS(PT-IDX).
071000           MOVE WK-PRD-TAG-COUNT  TO PT-TAG-COUNT(PT-IDX).
071100           PERFORM 3010-COPY-ONE-TAG
071200               VARYING WS-SUB3 FROM 1 BY 1 UNTIL WS-SUB3 > 13.
071300           MOVE WK-PRD-STATUS     TO PT-STATUS(PT-IDX).
071400           MOVE WK-PRD-QUANTITY   TO PT-QUANTITY(PT-IDX).
071500           MOVE WK-PRD-VIEWS      TO PT-VIEWS(PT-IDX).
071600           MOVE WK-PRD-FAVORITES  TO PT-FAVORITES(PT-IDX).
071700           MOVE WK-PRD-TOTAL-SOLD TO PT-TOTAL-SOLD(PT-IDX).
071800           MOVE WK-PRD-TOTAL-REV  TO PT-TOTAL-REV(PT-IDX).
071900           MOVE ZERO TO PT-ORD-UNITS(PT-IDX).
072000           MOVE ZERO TO PT-ORD-REVENUE(PT-IDX).
072100           PERFORM 3900-READ-PRODUCT.
072200
072300       3010-COPY-ONE-TAG.
072400           MOVE WK-PRD-TAGS(WS-SUB3) TO PT-TAGS(PT-IDX WS-SUB3).
072500
072600       3500-ACCUM-ORDERS-INTO-PRODUCTS.
072700           PERFORM 3510-ACCUM-ONE-ORDER
072800               VARYING WS-SUB1 FROM 1 BY 1
072900               UNTIL WS-SUB1 > WS-ORDER-CT.
073000
073100       3510-ACCUM-ONE-ORDER.
073200           MOVE 'NO ' TO WS-FOUND-SW.
073300           PERFORM 3520-ACCUM-ONE-PRODUCT-MATCH
073400               VARYING WS-SUB2 FROM 1 BY 1
073500               UNTIL WS-SUB2 > WS-PRODUCT-CT.
073600
073700       3520-ACCUM-ONE-PRODUCT-MATCH.
073800           IF OT-PRODUCT-ID(WS-SUB1) = PT-PRODUCT-ID(WS-SUB2)
073900               ADD OT-QUANTITY(WS-SUB1)
074000                   TO PT-ORD-UNITS(WS-SUB2)
074100               COMPUTE PT-ORD-REVENUE(WS-SUB2) =
074200                   PT-ORD-REVENUE(WS-SUB2) +
074300                   OT-QUANTITY(WS-SUB1) * OT-UNIT-PRICE(WS-SUB1)
074400               MOVE 'YES' TO WS-FOUND-SW
074500           END-IF.
074600
074700       3900-READ-PRODUCT.
074800           READ PRODUCT-WORK
074900               AT END
075000                   MOVE 'NO' TO MORE-PRODUCTS.
075100
075200       4000-COMPUTE-PERIODS.
075300           MOVE WS-RUN-DATE TO WS-CURR-END.
075400           MOVE WS-PERIOD-LEN TO WC-DAYS-BACK.
075500           PERFORM 4050-SUBTRACT-DAYS.
075600           MOVE WC-RESULT-DATE TO WS-CURR-START.
075700           MOVE WS-CURR-START TO WC-YY WC-MM WC-DD.
075800           MOVE 1 TO WC-DAYS-BACK.
075900           PERFORM 4050-SUBTRACT-DAYS.
076000           MOVE WC-RESULT-DATE TO WS-PREV-END.
076100           MOVE WS-CURR-START TO WC-YY WC-MM WC-DD.
076200           MOVE WS-PERIOD-LEN TO WC-DAYS-BACK.
076300           PERFORM 4050-SUBTRACT-DAYS.
076400           MOVE WC-RESULT-DATE TO WS-PREV-START.
076500
076600       4050-SUBTRACT-DAYS.
076700* CRUDE CALENDAR WALK - GOOD ENOUGH FOR A 30/60 DAY WINDOW.
076800* TREATS EVERY MONTH AS ENDING ON THE TABLE WIDTH ABOVE AND
076900* IGNORES LEAP DAY, WHICH THIS SHOP HAS LIVED WITH SINCE 1987.
077000* A WINDOW THAT STRADDLES FEB 29 LANDS ONE CALENDAR DAY EARLIER
077100* THAN A TRUE DATE SUBTRACTION WOULD -- STILL A 30-DAY COUNT OF
077200* DAYS WALKED, JUST NOT THE SAME 30 DAYS A LEAP-AWARE CALENDAR
077300* WOULD PICK.  LEFT AS-IS ON PURPOSE; NOT WORTH A TABLE REWRITE
077400* FOR ONE EXTRA DAY EVERY FOUR YEARS.
077500           PERFORM 4055-SUBTRACT-ONE-DAY
077600               VARYING WS-DAYS-DONE FROM 1 BY 1
077700               UNTIL WS-DAYS-DONE > WC-DAYS-BACK.
077800           COMPUTE WC-RESULT-DATE = WC-YY * 10000 + WC-MM * 100 + WC-DD.
077900
078000       4055-SUBTRACT-ONE-DAY.
078100           SUBTRACT 1 FROM WC-DD.
078200           IF WC-DD = ZERO
078300               SUBTRACT 1 FROM WC-MM
078400               IF WC-MM = ZERO
078500                   MOVE 12 TO WC-MM
078600                   SUBTRACT 1 FROM WC-YY
078700               END-IF
078800               MOVE DIM-ROW(WC-MM) TO WC-DD
078900           END-IF.
079000
079100       4100-CALC-ALL-METRICS.
079200           MOVE 'ALL   ' TO WS-CALC-PLATFORM.
079300           MOVE WS-CURR-START TO WS-CALC-START.
079400           MOVE WS-CURR-END TO WS-CALC-END.
079500           PERFORM 4150-CALC-METRICS-RANGE.
079600           MOVE PM-TOTAL-ORDERS TO PCA-TOTAL-ORDERS.
079700           MOVE PM-ITEMS-SOLD TO PCA-ITEMS-SOLD.
079800           MOVE PM-GROSS TO PCA-GROSS.
079900           MOVE PM-FEES TO PCA-FEES.
080000           MOVE PM-NET TO PCA-NET.
080100           MOVE PM-AVG-ORDER TO PCA-AVG-ORDER.
080200           MOVE PM-UNIQUE-BUYERS TO PCA-UNIQUE-BUYERS.
080300
080400           MOVE WS-PREV-START TO WS-CALC-START.
080500           MOVE WS-PREV-END TO WS-CALC-END.
080600           PERFORM 4150-CALC-METRICS-RANGE.
080700           MOVE PM-TOTAL-ORDERS TO PPA-TOTAL-ORDERS.
080800           MOVE PM-ITEMS-SOLD TO PPA-ITEMS-SOLD.
080900           MOVE PM-GROSS TO PPA-GROSS.
081000           MOVE PM-FEES TO PPA-FEES.
081100           MOVE PM-NET TO PPA-NET.
081200           MOVE PM-AVG-ORDER TO PPA-AVG-ORDER.
081300           MOVE PM-UNIQUE-BUYERS TO PPA-UNIQUE-BUYERS.
081400
081500       4150-CALC-METRICS-RANGE.
081600           MOVE ZERO TO PM-TOTAL-ORDERS PM-ITEMS-SOLD PM-GROSS
081700               PM-FEES PM-NET PM-SHIPPING PM-AVG-ORDER
081800               PM-UNIQUE-BUYERS.
081900           MOVE ZERO TO WS-BUYER-CT.
082000           MOVE SPACES TO BUYER-SEEN-TABLE(1).
082100           PERFORM 4155-CALC-ONE-ORDER-RANGE
082200               VARYING WS-SUB1 FROM 1 BY 1
082300               UNTIL WS-SUB1 > WS-AGG-CT.
082400           IF PM-TOTAL-ORDERS = ZERO
082500               MOVE ZERO TO PM-AVG-ORDER
082600           ELSE
082700               COMPUTE PM-AVG-ORDER ROUNDED =
082800                   PM-GROSS / PM-TOTAL-ORDERS
082900           END-IF.
083000           PERFORM 4160-CALC-FEE-PCT.
083100           MOVE WS-BUYER-CT TO PM-UNIQUE-BUYERS.
083200
083300*     PM-FEE-PCT IS NOT ON ANY REPORT COLUMN YET -- KEPT AS A LIVE
083400*     COMPUTATION, NOT A DEAD FIELD, SO IT IS READY THE DAY SOMEONE
083500*     ASKS FOR A FEE% COLUMN ON SECTION 1.
083600       4160-CALC-FEE-PCT.
083700           IF PM-GROSS = ZERO
083800               MOVE ZERO TO PM-FEE-PCT
083900           ELSE
084000               COMPUTE PM-FEE-PCT ROUNDED =
084100                   PM-FEES / PM-GROSS * 100
084200           END-IF.
084300
084400       4155-CALC-ONE-ORDER-RANGE.
084500           IF AO-DATE(WS-SUB1) >= WS-CALC-START
084600              AND AO-DATE(WS-SUB1) <= WS-CALC-END
084700              AND (WS-CALC-PLATFORM = 'ALL   ' OR
084800                   AO-PLATFORM(WS-SUB1) = WS-CALC-PLATFORM)
084900               ADD 1 TO PM-TOTAL-ORDERS
085000               ADD AO-ITEM-COUNT(WS-SUB1) TO PM-ITEMS-SOLD
085100               ADD AO-GROSS(WS-SUB1) TO PM-GROSS
085200               ADD AO-FEES(WS-SUB1) TO PM-FEES
085300               ADD AO-NET(WS-SUB1) TO PM-NET
085400               ADD AO-SHIPPING(WS-SUB1) TO PM-SHIPPING
085500               IF AO-BUYER-NAME(WS-SUB1) NOT = SPACES
085600                   PERFORM 4160-CHECK-BUYER-SEEN
085700               END-IF
085800           END-IF.
085900
086000       4160-CHECK-BUYER-SEEN.
086100           MOVE 'NO ' TO WS-FOUND-SW.
086200           PERFORM 4165-CHECK-ONE-BUYER-SLOT
086300               VARYING WS-SUB2 FROM 1 BY 1
086400               UNTIL WS-SUB2 > WS-BUYER-CT.
086500           IF WS-FOUND-SW = 'NO '
086600               ADD 1 TO WS-BUYER-CT
086700               MOVE AO-BUYER-NAME(WS-SUB1)
086800                   TO BUYER-SEEN-TABLE(WS-BUYER-CT)
086900           END-IF.
087000
087100       4165-CHECK-ONE-BUYER-SLOT.
087200           IF BUYER-SEEN-TABLE(WS-SUB2) = AO-BUYER-NAME(WS-SUB1)
087300               MOVE 'YES' TO WS-FOUND-SW
087400           END-IF.
087500
087600       4200-CALC-PLATFORM-METRICS.
087700           PERFORM 4210-CALC-ONE-PLATFORM
087800               VARYING WS-SUB3 FROM 1 BY 1 UNTIL WS-SUB3 > 2.
087900
088000       4210-CALC-ONE-PLATFORM.
088100           MOVE WS-PLAT-ROW(WS-SUB3) TO PLM-PLATFORM(WS-SUB3).
088200           MOVE WS-PLAT-ROW(WS-SUB3) TO WS-CALC-PLATFORM.
088300           MOVE WS-CURR-START TO WS-CALC-START.
088400           MOVE WS-CURR-END TO WS-CALC-END.
088500           PERFORM 4150-CALC-METRICS-RANGE.
088600           MOVE PM-TOTAL-ORDERS TO PLM-CURR-ORDERS(WS-SUB3).
088700           MOVE PM-GROSS TO PLM-CURR-GROSS(WS-SUB3).
088800           MOVE PM-NET TO PLM-CURR-NET(WS-SUB3).
088900           MOVE PM-AVG-ORDER TO PLM-CURR-AVG(WS-SUB3).
089000
089100* BUILT STRAIGHT FROM THE RAW ORDER-LINE TABLE, NOT FROM
089200* PRODUCT-WORK -- A SOLD ITEM-ID THAT HAS SINCE BEEN DELISTED
089300* (NO MATCHING ROW IN THE PRODUCT TABLE) STILL HAS TO RANK.
089400       4300-BUILD-TOPSELLERS.
089500           MOVE ZERO TO WS-TOPSELL-CT.
089600           PERFORM 4310-ADD-ONE-TOPSELLER
089700               VARYING WS-SUB1 FROM 1 BY 1
089800               UNTIL WS-SUB1 > WS-ORDER-CT.
089900           PERFORM 4350-SORT-TOPSELL-DESC.
090000
090100       4310-ADD-ONE-TOPSELLER.
090200           MOVE 'NO ' TO WS-FOUND-SW.
090300           PERFORM 4315-MATCH-ONE-TOPSELL-SLOT
090400               VARYING WS-SUB2 FROM 1 BY 1
090500               UNTIL WS-SUB2 > WS-TOPSELL-CT.
090600           IF WS-FOUND-SW = 'NO '
090700               ADD 1 TO WS-TOPSELL-CT
090800               MOVE OT-PRODUCT-ID(WS-SUB1)
090900                   TO TS-PRODUCT-ID(WS-TOPSELL-CT)
091000               MOVE OT-PROD-TITLE(WS-SUB1)
091100                   TO TS-TITLE(WS-TOPSELL-CT)
091200               MOVE OT-QUANTITY(WS-SUB1)
091300                   TO TS-UNITS-SOLD(WS-TOPSELL-CT)
091400               COMPUTE TS-REVENUE(WS-TOPSELL-CT) =
091500                   OT-QUANTITY(WS-SUB1) * OT-UNIT-PRICE(WS-SUB1)
091600           END-IF.
091700
091800       4315-MATCH-ONE-TOPSELL-SLOT.
091900           IF TS-PRODUCT-ID(WS-SUB2) = OT-PRODUCT-ID(WS-SUB1)
092000               ADD OT-QUANTITY(WS-SUB1) TO TS-UNITS-SOLD(WS-SUB2)
092100               COMPUTE TS-REVENUE(WS-SUB2) = TS-REVENUE(WS-SUB2) +
092200                   OT-QUANTITY(WS-SUB1) * OT-UNIT-PRICE(WS-SUB1)
092300               MOVE OT-PROD-TITLE(WS-SUB1) TO TS-TITLE(WS-SUB2)
092400               MOVE 'YES' TO WS-FOUND-SW
092500           END-IF.
092600
092700       4350-SORT-TOPSELL-DESC.
092800           MOVE 'YES' TO WS-SWAPPED.
092900           PERFORM 4355-ONE-TOPSELL-PASS UNTIL WS-SWAPPED = 'NO '.
093000
093100       4355-ONE-TOPSELL-PASS.
093200           MOVE 'NO ' TO WS-SWAPPED.
093300           PERFORM 4357-COMPARE-ONE-TOPSELL-PAIR
093400               VARYING WS-SUB1 FROM 1 BY 1
093500               UNTIL WS-SUB1 > WS-TOPSELL-CT - 1.
093600
093700       4357-COMPARE-ONE-TOPSELL-PAIR.
093800           IF TS-REVENUE(WS-SUB1) < TS-REVENUE(WS-SUB1 + 1)
093900               PERFORM 4360-SWAP-TOPSELL
094000               MOVE 'YES' TO WS-SWAPPED
094100           END-IF.
094200
094300       4360-SWAP-TOPSELL.
094400           MOVE TOPSELL-TABLE(WS-SUB1) TO WS-HOLD-TOPSELL.
094500           MOVE TOPSELL-TABLE(WS-SUB1 + 1) TO TOPSELL-TABLE(WS-SUB1).
094600           MOVE WS-HOLD-TOPSELL TO TOPSELL-TABLE(WS-SUB1 + 1).
094700
094800       4400-BUILD-COUNTRY-TABLE.
094900           MOVE ZERO TO WS-COUNTRY-CT.
095000           PERFORM 4410-ADD-ONE-ORDER-COUNTRY
095100               VARYING WS-SUB1 FROM 1 BY 1
095200               UNTIL WS-SUB1 > WS-AGG-CT.
095300           PERFORM 4470-SORT-COUNTRY-DESC.
095400
095500       4410-ADD-ONE-ORDER-COUNTRY.
095600           IF AO-BUYER-CTRY(WS-SUB1) NOT = SPACES
095700               PERFORM 4450-ADD-COUNTRY
095800           END-IF.
095900
096000       4450-ADD-COUNTRY.
096100           MOVE 'NO ' TO WS-FOUND-SW.
096200           PERFORM 4455-MATCH-ONE-COUNTRY-SLOT
096300               VARYING WS-SUB2 FROM 1 BY 1
096400               UNTIL WS-SUB2 > WS-COUNTRY-CT.
096500           IF WS-FOUND-SW = 'NO '
096600               ADD 1 TO WS-COUNTRY-CT
096700               MOVE AO-BUYER-CTRY(WS-SUB1) TO CT-COUNTRY(WS-COUNTRY-CT)
096800               MOVE 1 TO CT-ORDER-CT(WS-COUNTRY-CT)
096900               MOVE AO-GROSS(WS-SUB1) TO CT-GROSS(WS-COUNTRY-CT)
097000           END-IF.
097100
097200       4455-MATCH-ONE-COUNTRY-SLOT.
097300           IF CT-COUNTRY(WS-SUB2) = AO-BUYER-CTRY(WS-SUB1)
097400               ADD 1 TO CT-ORDER-CT(WS-SUB2)
097500               ADD AO-GROSS(WS-SUB1) TO CT-GROSS(WS-SUB2)
097600               MOVE 'YES' TO WS-FOUND-SW
097700           END-IF.
097800
097900       4470-SORT-COUNTRY-DESC.
098000           MOVE 'YES' TO WS-SWAPPED.
098100           PERFORM 4475-ONE-COUNTRY-PASS UNTIL WS-SWAPPED = 'NO '.
098200
098300       4475-ONE-COUNTRY-PASS.
098400           MOVE 'NO ' TO WS-SWAPPED.
098500           PERFORM 4477-COMPARE-ONE-COUNTRY-PAIR
098600               VARYING WS-SUB1 FROM 1 BY 1
098700               UNTIL WS-SUB1 > WS-COUNTRY-CT - 1.
098800
098900       4477-COMPARE-ONE-COUNTRY-PAIR.
099000           IF CT-ORDER-CT(WS-SUB1) < CT-ORDER-CT(WS-SUB1 + 1)
099100               MOVE COUNTRY-TABLE(WS-SUB1) TO WS-HOLD-COUNTRY
099200               MOVE COUNTRY-TABLE(WS-SUB1 + 1)
099300                   TO COUNTRY-TABLE(WS-SUB1)
099400               MOVE WS-HOLD-COUNTRY
099500                   TO COUNTRY-TABLE(WS-SUB1 + 1)
099600               MOVE 'YES' TO WS-SWAPPED
099700           END-IF.
099800
099900       4500-BUILD-DAILY-REVENUE.
100000           PERFORM 4510-SET-ONE-DAILY-SLOT
100100               VARYING WS-DAY-OFFSET FROM 29 BY -1
100200               UNTIL WS-DAY-OFFSET < 0.
100300           PERFORM 4520-ACCUM-ONE-ORDER-INTO-DAILY
100400               VARYING WS-SUB1 FROM 1 BY 1
100500               UNTIL WS-SUB1 > WS-AGG-CT.
100600
100700       4510-SET-ONE-DAILY-SLOT.
100800           MOVE WS-RUN-YY TO WC-YY.
100900           MOVE WS-RUN-MM TO WC-MM.
101000           MOVE WS-RUN-DD TO WC-DD.
101100           MOVE WS-DAY-OFFSET TO WC-DAYS-BACK.
101200           PERFORM 4050-SUBTRACT-DAYS.
101300           COMPUTE WS-SUB3 = 30 - WS-DAY-OFFSET.
101400           MOVE WC-RESULT-DATE TO DR-DATE(WS-SUB3).
101500           MOVE ZERO TO DR-REVENUE(WS-SUB3).
101600
101700       4520-ACCUM-ONE-ORDER-INTO-DAILY.
101800           PERFORM 4525-ACCUM-ONE-DAILY-SLOT
101900               VARYING WS-SUB2 FROM 1 BY 1
102000               UNTIL WS-SUB2 > 30.
102100
102200       4525-ACCUM-ONE-DAILY-SLOT.
102300           IF AO-DATE(WS-SUB1) = DR-DATE(WS-SUB2)
102400               ADD AO-GROSS(WS-SUB1) TO DR-REVENUE(WS-SUB2)
102500           END-IF.
102600
102700       4600-SORT-ORDERS-DESC.
102800           MOVE 'YES' TO WS-SWAPPED.
102900           PERFORM 4650-ONE-ORDERS-PASS UNTIL WS-SWAPPED = 'NO '.
103000
103100       4650-ONE-ORDERS-PASS.
103200           MOVE 'NO ' TO WS-SWAPPED.
103300           PERFORM 4655-COMPARE-ONE-ORDER-PAIR
103400               VARYING WS-SUB1 FROM 1 BY 1
103500               UNTIL WS-SUB1 > WS-AGG-CT - 1.
103600
103700       4655-COMPARE-ONE-ORDER-PAIR.
103800           IF AO-DATE(WS-SUB1) < AO-DATE(WS-SUB1 + 1)
103900               MOVE AGG-ORDER-TABLE(WS-SUB1) TO WS-HOLD-AGG-ORDER
104000               MOVE AGG-ORDER-TABLE(WS-SUB1 + 1)
104100                   TO AGG-ORDER-TABLE(WS-SUB1)
104200               MOVE WS-HOLD-AGG-ORDER
104300                   TO AGG-ORDER-TABLE(WS-SUB1 + 1)
104400               MOVE 'YES' TO WS-SWAPPED
104500           END-IF.
104600
104700       5000-PRINT-REPORT.
104800           PERFORM 5100-PRINT-HEADING.
104900           PERFORM 5200-PRINT-SUMMARY-SECTION.
105000           PERFORM 5300-PRINT-ORDERS-SECTION.
105100           PERFORM 5400-PRINT-PRODUCT-SECTION.
105200           PERFORM 5500-PRINT-COUNTRY-SECTION.
105300
105400       5100-PRINT-HEADING.
105500           ADD 1 TO C-PCTR.
105600           MOVE C-PCTR TO O-PCTR.
105700           MOVE WS-STORE-NAME TO O-STORE-NAME.
105800           MOVE WS-RUN-YY TO WC-YY.
105900           MOVE WS-RUN-MM TO WC-MM.
106000           MOVE WS-RUN-DD TO WC-DD.
106100           MOVE WC-MM TO O-RUN-MM.
106200           MOVE WC-DD TO O-RUN-DD.
106300           MOVE WC-YY TO O-RUN-YY.
106400           WRITE PRTLINE FROM RPT-TITLE-LINE
106500               AFTER ADVANCING PAGE.
106600           WRITE PRTLINE FROM RPT-BLANK-LINE
106700               AFTER ADVANCING 1 LINE.
106800
106900       5200-PRINT-SUMMARY-SECTION.
107000           MOVE 'SECTION 1 - SUMMARY' TO O-SEC-TITLE.
107100           WRITE PRTLINE FROM RPT-SEC-HEADING
107200               AFTER ADVANCING 1 LINE.
107300           WRITE PRTLINE FROM RPT-KPI-HEADING
107400               AFTER ADVANCING 1 LINE.
107500           MOVE 'TOTAL ORDERS' TO O-KPI-LABEL.
107600           MOVE PCA-TOTAL-ORDERS TO O-KPI-CURR.
107700           MOVE PPA-TOTAL-ORDERS TO O-KPI-PREV.
107800           COMPUTE WS-RATE-CALC = PCA-TOTAL-ORDERS.
107900           MOVE PPA-TOTAL-ORDERS TO WS-HOLD-SUB.
108000           PERFORM 5210-CALC-CHANGE-AND-MOVE.
108100           WRITE PRTLINE FROM RPT-KPI-LINE AFTER ADVANCING 1 LINE.
108200
108300           MOVE 'GROSS REVENUE' TO O-KPI-LABEL.
108400           MOVE PCA-GROSS TO O-KPI-CURR.
108500           MOVE PPA-GROSS TO O-KPI-PREV.
108600           IF PPA-GROSS = ZERO
108700               MOVE '-' TO O-KPI-CHANGE
108800           ELSE
108900               COMPUTE WS-CHANGE-PCT ROUNDED =
109000                   (PCA-GROSS - PPA-GROSS) / PPA-GROSS * 100
109100               MOVE WS-CHANGE-PCT TO WS-CHG-NUM
109200               IF WS-CHANGE-PCT < ZERO
109300                   MOVE '-' TO WS-CHG-SIGN
109400               ELSE
109500                   MOVE '+' TO WS-CHG-SIGN
109600               END-IF
109700               MOVE WS-CHANGE-DISPLAY TO O-KPI-CHANGE
109800           END-IF.
109900           WRITE PRTLINE FROM RPT-KPI-LINE AFTER ADVANCING 1 LINE.
110000
110100           MOVE 'NET REVENUE' TO O-KPI-LABEL.
110200           MOVE PCA-NET TO O-KPI-CURR.
110300           MOVE PPA-NET TO O-KPI-PREV.
110400           IF PPA-NET = ZERO
110500               MOVE '-' TO O-KPI-CHANGE
110600           ELSE
110700               COMPUTE WS-CHANGE-PCT ROUNDED =
110800                   (PCA-NET - PPA-NET) / PPA-NET * 100
110900               MOVE WS-CHANGE-PCT TO WS-CHG-NUM
111000               IF WS-CHANGE-PCT < ZERO
111100                   MOVE '-' TO WS-CHG-SIGN
111200               ELSE
111300                   MOVE '+' TO WS-CHG-SIGN
111400               END-IF
111500               MOVE WS-CHANGE-DISPLAY TO O-KPI-CHANGE
111600           END-IF.
111700           WRITE PRTLINE FROM RPT-KPI-LINE AFTER ADVANCING 1 LINE.
111800
111900           MOVE 'AVG ORDER VALUE' TO O-KPI-LABEL.
112000           MOVE PCA-AVG-ORDER TO O-KPI-CURR.
112100           MOVE PPA-AVG-ORDER TO O-KPI-PREV.
112200           IF PPA-AVG-ORDER = ZERO
112300               MOVE '-' TO O-KPI-CHANGE
112400           ELSE
112500               COMPUTE WS-CHANGE-PCT ROUNDED =
112600                   (PCA-AVG-ORDER - PPA-AVG-ORDER) / PPA-AVG-ORDER * 100
112700               MOVE WS-CHANGE-PCT TO WS-CHG-NUM
112800               IF WS-CHANGE-PCT < ZERO
112900                   MOVE '-' TO WS-CHG-SIGN
113000               ELSE
113100                   MOVE '+' TO WS-CHG-SIGN
113200               END-IF
113300               MOVE WS-CHANGE-DISPLAY TO O-KPI-CHANGE
113400           END-IF.
113500           WRITE PRTLINE FROM RPT-KPI-LINE AFTER ADVANCING 1 LINE.
113600
113700           MOVE 'ITEMS SOLD' TO O-KPI-LABEL.
113800           MOVE PCA-ITEMS-SOLD TO O-KPI-CURR.
113900           MOVE PPA-ITEMS-SOLD TO O-KPI-PREV.
114000           MOVE '-' TO O-KPI-CHANGE.
114100           IF PPA-ITEMS-SOLD NOT = ZERO
114200               COMPUTE WS-CHANGE-PCT ROUNDED =
114300                   (PCA-ITEMS-SOLD - PPA-ITEMS-SOLD)
114400                   / PPA-ITEMS-SOLD * 100
114500               MOVE WS-CHANGE-PCT TO WS-CHG-NUM
114600               IF WS-CHANGE-PCT < ZERO
114700                   MOVE '-' TO WS-CHG-SIGN
114800               ELSE
114900                   MOVE '+' TO WS-CHG-SIGN
115000               END-IF
115100               MOVE WS-CHANGE-DISPLAY TO O-KPI-CHANGE
115200           END-IF.
115300           WRITE PRTLINE FROM RPT-KPI-LINE AFTER ADVANCING 1 LINE.
115400
115500           MOVE 'UNIQUE BUYERS' TO O-KPI-LABEL.
115600           MOVE PCA-UNIQUE-BUYERS TO O-KPI-CURR.
115700           MOVE PPA-UNIQUE-BUYERS TO O-KPI-PREV.
115800           MOVE '-' TO O-KPI-CHANGE.
115900           IF PPA-UNIQUE-BUYERS NOT = ZERO
116000               COMPUTE WS-CHANGE-PCT ROUNDED =
116100                   (PCA-UNIQUE-BUYERS - PPA-UNIQUE-BUYERS)
116200                   / PPA-UNIQUE-BUYERS * 100
116300               MOVE WS-CHANGE-PCT TO WS-CHG-NUM
116400               IF WS-CHANGE-PCT < ZERO
116500                   MOVE '-' TO WS-CHG-SIGN
116600               ELSE
116700                   MOVE '+' TO WS-CHG-SIGN
116800               END-IF
116900               MOVE WS-CHANGE-DISPLAY TO O-KPI-CHANGE
117000           END-IF.
117100           WRITE PRTLINE FROM RPT-KPI-LINE AFTER ADVANCING 1 LINE.
117200
117300           WRITE PRTLINE FROM RPT-BLANK-LINE AFTER ADVANCING 1 LINE.
117400           WRITE PRTLINE FROM RPT-PLAT-HEADING AFTER ADVANCING 1 LINE.
117500           PERFORM 5220-PRINT-ONE-PLATFORM-LINE
117600               VARYING WS-SUB3 FROM 1 BY 1 UNTIL WS-SUB3 > 2.
117700
117800           WRITE PRTLINE FROM RPT-BLANK-LINE AFTER ADVANCING 1 LINE.
117900           WRITE PRTLINE FROM RPT-TOP5-HEADING AFTER ADVANCING 1 LINE.
118000           PERFORM 5230-PRINT-ONE-TOP5-LINE
118100               VARYING WS-PRINT-SUB FROM 1 BY 1
118200               UNTIL WS-PRINT-SUB > 5 OR WS-PRINT-SUB > WS-TOPSELL-CT.
118300
118400           WRITE PRTLINE FROM RPT-BLANK-LINE AFTER ADVANCING 1 LINE.
118500           WRITE PRTLINE FROM RPT-DAILY-HEADING AFTER ADVANCING 1 LINE.
118600           PERFORM 5240-PRINT-ONE-DAILY-LINE
118700               VARYING WS-SUB2 FROM 1 BY 1 UNTIL WS-SUB2 > 30.
118800
118900       5220-PRINT-ONE-PLATFORM-LINE.
119000           IF PLM-CURR-ORDERS(WS-SUB3) > ZERO
119100               MOVE PLM-PLATFORM(WS-SUB3) TO O-PL-PLATFORM
119200               MOVE PLM-CURR-ORDERS(WS-SUB3) TO O-PL-ORDERS
119300               MOVE PLM-CURR-GROSS(WS-SUB3) TO O-PL-GROSS
119400               MOVE PLM-CURR-NET(WS-SUB3) TO O-PL-NET
119500               MOVE PLM-CURR-AVG(WS-SUB3) TO O-PL-AVG
119600               WRITE PRTLINE FROM RPT-PLAT-LINE
119700                   AFTER ADVANCING 1 LINE
119800           END-IF.
119900
120000       5230-PRINT-ONE-TOP5-LINE.
120100           MOVE WS-PRINT-SUB TO O-T5-RANK.
120200           MOVE TS-TITLE(WS-PRINT-SUB) TO O-T5-TITLE.
120300           MOVE TS-UNITS-SOLD(WS-PRINT-SUB) TO O-T5-UNITS.
120400           MOVE TS-REVENUE(WS-PRINT-SUB) TO O-T5-REVENUE.
120500           WRITE PRTLINE FROM RPT-TOP5-LINE
120600               AFTER ADVANCING 1 LINE.
120700
120800       5240-PRINT-ONE-DAILY-LINE.
120900           MOVE DR-DATE(WS-SUB2) TO WC-YY WC-MM WC-DD.
121000           MOVE WC-DD TO O-DR-DD.
121100           MOVE WC-MM TO O-DR-MM.
121200           MOVE DR-REVENUE(WS-SUB2) TO O-DR-REVENUE.
121300           WRITE PRTLINE FROM RPT-DAILY-LINE
121400               AFTER ADVANCING 1 LINE.
121500
121600       5210-CALC-CHANGE-AND-MOVE.
121700           IF WS-HOLD-SUB = ZERO
121800               MOVE '-' TO O-KPI-CHANGE
121900           ELSE
122000               COMPUTE WS-CHANGE-PCT ROUNDED =
122100                   (WS-RATE-CALC - WS-HOLD-SUB) / WS-HOLD-SUB * 100
122200               MOVE WS-CHANGE-PCT TO WS-CHG-NUM
122300               IF WS-CHANGE-PCT < ZERO
122400                   MOVE '-' TO WS-CHG-SIGN
122500               ELSE
122600                   MOVE '+' TO WS-CHG-SIGN
122700               END-IF
122800               MOVE WS-CHANGE-DISPLAY TO O-KPI-CHANGE
122900           END-IF.
123000
123100       5300-PRINT-ORDERS-SECTION.
123200           MOVE ZERO TO PM-ITEMS-SOLD.
123300           MOVE ZERO TO PM-GROSS.
123400           MOVE ZERO TO PM-NET.
123500           WRITE PRTLINE FROM RPT-BLANK-LINE AFTER ADVANCING PAGE.
123600           MOVE 'SECTION 2 - ORDERS' TO O-SEC-TITLE.
123700           WRITE PRTLINE FROM RPT-SEC-HEADING AFTER ADVANCING 1 LINE.
123800           WRITE PRTLINE FROM RPT-ORDER-HEADING AFTER ADVANCING 1 LINE.
123900           PERFORM 5310-PRINT-ONE-ORDER-LINE
124000               VARYING WS-SUB1 FROM 1 BY 1
124100               UNTIL WS-SUB1 > WS-AGG-CT.
124200           MOVE PM-ITEMS-SOLD TO O-OT-ITEMS.
124300           MOVE PM-GROSS TO O-OT-GROSS.
124400           MOVE PM-NET TO O-OT-NET.
124500           WRITE PRTLINE FROM RPT-ORDER-TOTAL-LINE
124600               AFTER ADVANCING 2 LINES.
124700
124800       5310-PRINT-ONE-ORDER-LINE.
124900           MOVE AO-DATE(WS-SUB1) TO WC-YY WC-MM WC-DD.
125000           MOVE WC-DD TO O-OR-DD.
125100           MOVE WC-MM TO O-OR-MM.
125200           MOVE WC-YY TO O-OR-YY.
125300           DIVIDE AO-TIME(WS-SUB1) BY 100
125400               GIVING O-OR-HH REMAINDER O-OR-MN.
125500           MOVE AO-PLATFORM(WS-SUB1) TO O-OR-PLATFORM.
125600           MOVE AO-ORDER-ID(WS-SUB1) TO O-OR-ORDER-ID.
125700           IF AO-BUYER-NAME(WS-SUB1) = SPACES
125800               MOVE '-' TO O-OR-BUYER
125900           ELSE
126000               MOVE AO-BUYER-NAME(WS-SUB1)(1:16) TO O-OR-BUYER
126100           END-IF.
126200           IF AO-BUYER-CTRY(WS-SUB1) = SPACES
126300               MOVE '-' TO O-OR-CTRY
126400           ELSE
126500               MOVE AO-BUYER-CTRY(WS-SUB1) TO O-OR-CTRY
126600           END-IF.
126700           MOVE AO-ITEM-COUNT(WS-SUB1) TO O-OR-ITEMS.
126800           MOVE AO-GROSS(WS-SUB1) TO O-OR-GROSS.
126900           MOVE AO-SHIPPING(WS-SUB1) TO O-OR-SHIP.
127000           MOVE AO-TAX(WS-SUB1) TO O-OR-TAX.
127100           MOVE AO-DISCOUNT(WS-SUB1) TO O-OR-DISC.
127200           MOVE AO-FEES(WS-SUB1) TO O-OR-FEES.
127300           MOVE AO-NET(WS-SUB1) TO O-OR-NET.
127400           MOVE AO-STATUS(WS-SUB1) TO O-OR-STATUS.
127500           WRITE PRTLINE FROM RPT-ORDER-LINE
127600               AFTER ADVANCING 1 LINE.
127700           ADD AO-ITEM-COUNT(WS-SUB1) TO PM-ITEMS-SOLD.
127800           ADD AO-GROSS(WS-SUB1) TO PM-GROSS.
127900           ADD AO-NET(WS-SUB1) TO PM-NET.
128000
128100       5400-PRINT-PRODUCT-SECTION.
128200           WRITE PRTLINE FROM RPT-BLANK-LINE AFTER ADVANCING PAGE.
128300           MOVE 'SECTION 3 - PRODUCT PERFORMANCE' TO O-SEC-TITLE.
128400           WRITE PRTLINE FROM RPT-SEC-HEADING AFTER ADVANCING 1 LINE.
128500           WRITE PRTLINE FROM RPT-PRD-HEADING AFTER ADVANCING 1 LINE.
128600           PERFORM 5410-PRINT-ONE-PRODUCT-LINE
128700               VARYING WS-SUB1 FROM 1 BY 1
128800               UNTIL WS-SUB1 > WS-PRODUCT-CT.
128900
129000       5410-PRINT-ONE-PRODUCT-LINE.
129100           MOVE PT-PLATFORM(WS-SUB1) TO O-PR-PLATFORM.
129200           MOVE PT-TITLE(WS-SUB1)(1:50) TO O-PR-TITLE.
129300           MOVE PT-PRICE(WS-SUB1) TO O-PR-PRICE.
129400           MOVE PT-QUANTITY(WS-SUB1) TO O-PR-STOCK.
129500           MOVE PT-VIEWS(WS-SUB1) TO O-PR-VIEWS.
129600           MOVE PT-FAVORITES(WS-SUB1) TO O-PR-FAVS.
129700           MOVE PT-ORD-UNITS(WS-SUB1) TO O-PR-SOLD.
129800           MOVE PT-ORD-REVENUE(WS-SUB1) TO O-PR-REVENUE.
129900           IF PT-VIEWS(WS-SUB1) = ZERO
130000               MOVE ZERO TO O-PR-CONV
130100           ELSE
130200               COMPUTE O-PR-CONV ROUNDED =
130300                   PT-TOTAL-SOLD(WS-SUB1) /
130400                   PT-VIEWS(WS-SUB1) * 100
130500           END-IF.
130600*         FAVORITE RATE IS THE SAME GUARDED DIVIDE AS CONV% ABOVE, JUST
130700*         AGAINST PT-FAVORITES INSTEAD OF PT-TOTAL-SOLD -- KEEP BOTH
130800*         ZERO-VIEW GUARDS SEPARATE SO A FIX TO ONE DOESN'T SILENTLY
130900*         CHANGE THE OTHER.
131000           IF PT-VIEWS(WS-SUB1) = ZERO
131100               MOVE ZERO TO O-PR-FAVRATE
131200           ELSE
131300               COMPUTE O-PR-FAVRATE ROUNDED =
131400                   PT-FAVORITES(WS-SUB1) /
131500                   PT-VIEWS(WS-SUB1) * 100
131600           END-IF.
131700           MOVE PT-STATUS(WS-SUB1) TO O-PR-STATUS.
131800* VAL-PT-STATUS GUARDS AGAINST A BLANK OR MIS-MAPPED STATUS
131900* COMING OUT OF PRODUCT-WORK BLOWING UP THE PRINT LINE.
132000           IF NOT VAL-PT-STATUS(WS-SUB1)
132100               MOVE 'ACTIVE' TO O-PR-STATUS
132200           END-IF.
132300           PERFORM 5450-SET-ALERT.
132400           WRITE PRTLINE FROM RPT-PRD-LINE
132500               AFTER ADVANCING 1 LINE.
132600
132700       5450-SET-ALERT.
132800           MOVE SPACES TO O-PR-ALERT.
132900           IF PT-QUANTITY(WS-SUB1) = ZERO
133000               MOVE 'OUT OF STOCK' TO O-PR-ALERT
133100           ELSE
133200               IF PT-QUANTITY(WS-SUB1) <= 5
133300                   MOVE 'LOW STOCK' TO O-PR-ALERT
133400               ELSE
133500                   IF PT-VIEWS(WS-SUB1) > 100 AND O-PR-CONV < 1.0
133600                       MOVE 'LOW CONVERSION' TO O-PR-ALERT
133700                   ELSE
133800                       IF PT-FAVORITES(WS-SUB1) > 20 AND
133900                          PT-ORD-UNITS(WS-SUB1) < 3
134000                           MOVE 'FAVED NOT SELLING' TO O-PR-ALERT
134100                       END-IF
134200                   END-IF
134300               END-IF
134400           END-IF.
134500
134600       5500-PRINT-COUNTRY-SECTION.
134700           WRITE PRTLINE FROM RPT-BLANK-LINE AFTER ADVANCING PAGE.
134800           MOVE 'SECTION 4 - COUNTRY DISTRIBUTION' TO O-SEC-TITLE.
134900           WRITE PRTLINE FROM RPT-SEC-HEADING AFTER ADVANCING 1 LINE.
135000           WRITE PRTLINE FROM RPT-CTRY-HEADING AFTER ADVANCING 1 LINE.
135100           MOVE ZERO TO WS-SUB3.
135200           MOVE ZERO TO O-CTT-ORDERS.
135300           MOVE ZERO TO O-CTT-GROSS.
135400           PERFORM 5510-PRINT-ONE-COUNTRY-LINE
135500               VARYING WS-SUB1 FROM 1 BY 1
135600               UNTIL WS-SUB1 > WS-COUNTRY-CT.
135700           WRITE PRTLINE FROM RPT-CTRY-TOTAL-LINE
135800               AFTER ADVANCING 2 LINES.
135900
136000       5510-PRINT-ONE-COUNTRY-LINE.
136100           MOVE CT-COUNTRY(WS-SUB1) TO O-CT-COUNTRY.
136200           MOVE CT-ORDER-CT(WS-SUB1) TO O-CT-ORDERS.
136300           MOVE CT-GROSS(WS-SUB1) TO O-CT-GROSS.
136400           COMPUTE O-CT-AVG ROUNDED =
136500               CT-GROSS(WS-SUB1) / CT-ORDER-CT(WS-SUB1).
136600           COMPUTE O-CT-SHARE ROUNDED =
136700               CT-ORDER-CT(WS-SUB1) / WS-AGG-CT * 100.
136800           WRITE PRTLINE FROM RPT-CTRY-LINE
136900               AFTER ADVANCING 1 LINE.
137000           ADD CT-ORDER-CT(WS-SUB1) TO O-CTT-ORDERS.
137100           ADD CT-GROSS(WS-SUB1) TO O-CTT-GROSS.
137200
137300       9000-CLOSING.
137400           CLOSE ORDER-WORK.
137500           CLOSE PRODUCT-WORK.
137600           CLOSE ANALYSIS-REPORT.
137700
